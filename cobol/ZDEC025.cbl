000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC025.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  05/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC025 - DETERMINISTIC DRAW GENERATOR.                       *
001100*                                                               *
001200* Park-Miller minimal-standard linear congruential generator    *
001300* (multiplier 16807, modulus 2,147,483,647 = 2**31-1).  The seed *
001400* is non-reentrant WORKING-STORAGE, so it persists across every  *
001500* CALL for the life of the run and the draw sequence is the      *
001600* same on every run of the same input - this is what lets a     *
001700* rerun of a day's transactions reproduce an identical report.  *
001800* CALLed with a bound; returns a draw in 0 thru bound-1.  Never  *
001900* reseed this program mid-run - ZDEC030 and ZDEC040 both share   *
002000* the one running sequence, which is the whole point.            *
002100*                                                               *
002200*---------------------------------------------------------------*
002300* CHANGE LOG                                                    *
002400*---------------------------------------------------------------*
002500* 05/09/91  DO   ORIGINAL - SINGLE LCG DRAW, BOUND PARAMETER.    *
002600* 12/02/92  LM   MODULUS REDUCTION MOVED TO TRUNCATING DIVIDE -  *
002700*                ORIGINAL DIVIDE REMAINDER FORM LOST PRECISION   *
002800*                ON LARGE PRODUCTS (DEC-0031).                   *
002900* 06/19/95  RH   WS-PRNG-PRODUCT WIDENED TO S9(18) COMP - THE    *
003000*                16807 x 2147483646 PRODUCT OVERFLOWED S9(9).   *
003100* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC IN THIS PROGRAM,*
003200*                REVIEWED, NO CHANGE REQUIRED.                   *
003300* 02/14/02  TWK  TRACE DISPLAY ADDED UNDER UPSI-0 FOR DEC-0133   *
003400*                REPRODUCIBILITY INVESTIGATION.                  *
003500*---------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS WS-TRACE-ON.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-TRACE-SWITCH            PIC  X(01) VALUE 'N'.
004600     88  WS-TRACE-ON                VALUE 'Y'.
004700 01  WS-PRNG-STATE               PIC S9(09) COMP VALUE 19910418.
004800 01  WS-PRNG-STATE-BYTES REDEFINES WS-PRNG-STATE
004900                                  PIC  X(04).
005000 01  WS-PRNG-CONSTANT-LITERALS.
005100     02  FILLER                 PIC 9(10) VALUE 0000016807.
005200     02  FILLER                 PIC 9(10) VALUE 2147483647.
005300 01  WS-PRNG-CONSTANT-TABLE REDEFINES WS-PRNG-CONSTANT-LITERALS.
005400     02  WS-PRNG-CONSTANT-ENTRY PIC 9(10) OCCURS 2 TIMES.
005500 01  WS-PRNG-PRODUCT             PIC S9(18) COMP VALUE ZERO.
005600 01  WS-PRNG-QUOTIENT            PIC S9(18) COMP VALUE ZERO.
005700 01  WS-PRNG-STATE-EDIT          PIC  9(09) VALUE ZERO.
005800 01  WS-PRNG-STATE-EDIT-R REDEFINES WS-PRNG-STATE-EDIT
005900                                  PIC  ZZZZZZZZ9.
006000 LINKAGE SECTION.
006100 01  LK-PRNG-BOUND               PIC S9(09) COMP.
006200 01  LK-PRNG-RESULT               PIC S9(09) COMP.
006300 PROCEDURE DIVISION USING LK-PRNG-BOUND LK-PRNG-RESULT.
006400 0100-DRAW.
006500     COMPUTE WS-PRNG-PRODUCT =
006600         WS-PRNG-STATE * WS-PRNG-CONSTANT-ENTRY(1).
006700     COMPUTE WS-PRNG-QUOTIENT =
006800         WS-PRNG-PRODUCT / WS-PRNG-CONSTANT-ENTRY(2).
006900     COMPUTE WS-PRNG-STATE =
007000         WS-PRNG-PRODUCT -
007100             (WS-PRNG-QUOTIENT * WS-PRNG-CONSTANT-ENTRY(2)).
007200     IF WS-PRNG-STATE LESS THAN OR EQUAL TO ZERO
007300         ADD WS-PRNG-CONSTANT-ENTRY(2) TO WS-PRNG-STATE
007400     END-IF.
007500     IF LK-PRNG-BOUND GREATER THAN ZERO
007600         COMPUTE WS-PRNG-QUOTIENT =
007700             WS-PRNG-STATE / LK-PRNG-BOUND
007800         COMPUTE LK-PRNG-RESULT =
007900             WS-PRNG-STATE -
008000                 (WS-PRNG-QUOTIENT * LK-PRNG-BOUND)
008100     ELSE
008200         MOVE ZERO TO LK-PRNG-RESULT
008300     END-IF.
008400     MOVE WS-PRNG-STATE TO WS-PRNG-STATE-EDIT.
008500     IF WS-TRACE-ON
008600         DISPLAY 'ZDEC025 0100 - STATE=' WS-PRNG-STATE-EDIT-R
008700             ' BOUND=' LK-PRNG-BOUND ' RESULT=' LK-PRNG-RESULT
008800     END-IF.
008900 0100-EXIT.
009000     EXIT.
