000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC030.
000300 AUTHOR.        L MARCHETTI.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  06/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC030 - ENGAGEMENT ENGINE.                                  *
001100*                                                               *
001200* Two operations, selected by CA-EE-OPERATION:                  *
001300*   SCORE  - recomputes the escalation SCORE (0-3) from the     *
001400*            session's discovery counts, returned in CA-SM-     *
001500*            SCORE.  Does not touch SM-ESCALATION-LEVEL - the   *
001600*            caller (ZDEC050) decides whether to raise it.      *
001700*   ENRICH - rewrites CA-OUTPUT-TEXT/CA-OUTPUT-LENGTH in place: *
001800*            a transient-error line may be PREPENDED, or,       *
001900*            failing that, a breadcrumb hint may be APPENDED,   *
002000*            per the odds table below.  Both draws come from    *
002100*            the one shared ZDEC025 sequence.                   *
002200*                                                               *
002300* House convention: this shop never embeds a real line break    *
002400* in a fixed-width text field - every line break the client     *
002500* eventually sees is written here as a semicolon, so the        *
002600* blank-line separator below is two semicolons.                 *
002700*                                                               *
002800*---------------------------------------------------------------*
002900* CHANGE LOG                                                    *
003000*---------------------------------------------------------------*
003100* 06/03/91  LM   ORIGINAL - SCORE OPERATION ONLY.                *
003200* 09/14/91  LM   ENRICH OPERATION, BREADCRUMB TABLES BY LEVEL.  *
003300* 01/20/92  DO   TRANSIENT-ERROR TABLE ADDED (4 MESSAGES).      *
003400* 03/17/93  DO   INTERACTION-COUNT >= 5 GATE ADDED BEFORE THE   *
003500*                10 PERCENT ERROR DRAW (DEC-0039) - UNGATED     *
003600*                DRAWS WERE FIRING ON THE FIRST REQUEST.        *
003700* 10/08/94  RH   BREADCRUMB APPEND NOW SKIPPED WHEN AN ERROR     *
003800*                WAS ALREADY PREPENDED THIS CALL (DEC-0066).    *
003900* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED.*
004000* 11/02/99  LM   SCORE CAP AT 3 MADE EXPLICIT (WAS RELYING ON   *
004100*                THE CALLER'S OWN LEVEL CAP, FRAGILE).          *
004200* 03/02/01  TWK  LEVEL-2 BREADCRUMB TABLE EXTENDED TO 5 HINTS.  *
004300*---------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-SCORE                   PIC  9(01) VALUE ZERO.
005300 01  WS-PTR                     PIC S9(05) COMP VALUE ZERO.
005400 01  WS-DRAW-BOUND               PIC S9(09) COMP VALUE ZERO.
005500 01  WS-DRAW-RESULT               PIC S9(09) COMP VALUE ZERO.
005600 01  WS-ENRICHED-TEXT            PIC  X(4000).
005700 01  WS-ERROR-INJECTED-SWITCH    PIC  X(01) VALUE 'N'.
005800     88  WS-ERROR-WAS-INJECTED       VALUE 'Y'.
005900*****************************************************************
006000* TRANSIENT-ERROR TABLE - 4 FIXED MESSAGES, ONE DRAWN PER        *
006100* INJECTION.  10 PERCENT OF TOOLS-CALL TRAFFIC ONCE INTERACTION  *
006200* COUNT REACHES 5.                                               *
006300*****************************************************************
006400 01  WS-ERROR-MSG-LITERALS.
006500     02  FILLER PIC X(60)
006600         VALUE 'Error: connection reset by peer'.
006700     02  FILLER PIC X(60)
006800         VALUE 'Error: upstream timeout after 30000ms'.
006900     02  FILLER PIC X(60)
007000         VALUE 'Error: temporary failure in name resolution'.
007100     02  FILLER PIC X(60)
007200         VALUE 'Error: too many open files'.
007300 01  WS-ERROR-MSG-TABLE REDEFINES WS-ERROR-MSG-LITERALS.
007400     02  WS-ERROR-MSG-ENTRY     PIC  X(60) OCCURS 4 TIMES.
007500*****************************************************************
007600* BREADCRUMB TABLES BY LEVEL - 2/4/5/4 HINTS.  One table per     *
007700* level avoids mixing a level tag into the FILLER-exploded       *
007800* literal block (this shop's explosion trick is one PIC per      *
007900* table, not a mixed group).                                     *
008000*****************************************************************
008100 01  WS-L0-HINT-LITERALS.
008200     02  FILLER PIC X(60)
008300         VALUE 'TIP: try /api/v1/users for a full user listing'.
008400     02  FILLER PIC X(60)
008500         VALUE 'NOTE: nightly backup job writes /var/backups/db_20
008600-    '24.sql.gz'.
008700 01  WS-L0-HINT-TABLE REDEFINES WS-L0-HINT-LITERALS.
008800     02  WS-L0-HINT-ENTRY       PIC  X(60) OCCURS 2 TIMES.
008900 01  WS-L1-HINT-LITERALS.
009000     02  FILLER PIC X(60)
009100         VALUE 'HINT: staging credentials are reused on prod - co
009200-    'nfig.yaml'.
009300     02  FILLER PIC X(60)
009400         VALUE 'HINT: deploy user has passwordless sudo on worker-01'.
009500     02  FILLER PIC X(60)
009600         VALUE 'NOTE: vault path secret/prod/db rotates weekly, cache it'.
009700     02  FILLER PIC X(60)
009800         VALUE 'TIP: api-gateway-01 proxies unauthenticated to 10.0.1.30'.
009900 01  WS-L1-HINT-TABLE REDEFINES WS-L1-HINT-LITERALS.
010000     02  WS-L1-HINT-ENTRY       PIC  X(60) OCCURS 4 TIMES.
010100 01  WS-L2-HINT-LITERALS.
010200     02  FILLER PIC X(60)
010300         VALUE 'HINT: admin_users still has the 2023 migration superuser'.
010400     02  FILLER PIC X(60)
010500         VALUE 'NOTE: aws_cli profile production is not MFA-gated'.
010600     02  FILLER PIC X(60)
010700         VALUE 'TIP: corp/api-gateway:latest image bakes in a db
010800-    'credential'.
010900     02  FILLER PIC X(60)
011000         VALUE 'HINT: kubectl secret api-internal-token has clust
011100-    'er-admin'.
011200     02  FILLER PIC X(60)
011300         VALUE 'NOTE: .env on web-frontend-01 not rotated since deploy'.
011400 01  WS-L2-HINT-TABLE REDEFINES WS-L2-HINT-LITERALS.
011500     02  WS-L2-HINT-ENTRY       PIC  X(60) OCCURS 5 TIMES.
011600 01  WS-L3-HINT-LITERALS.
011700     02  FILLER PIC X(60)
011800         VALUE 'HINT: id_rsa under /root/.ssh is accepted by every host'.
011900     02  FILLER PIC X(60)
012000         VALUE 'NOTE: backup_2024 database mounts the original p
012100-    'rod snapshot'.
012200     02  FILLER PIC X(60)
012300         VALUE 'TIP: secret/prod/admin unlocks the admin console'.
012400     02  FILLER PIC X(60)
012500         VALUE 'HINT: deploy_keys grants push access to every co
012600-    'rp/* image'.
012700 01  WS-L3-HINT-TABLE REDEFINES WS-L3-HINT-LITERALS.
012800     02  WS-L3-HINT-ENTRY       PIC  X(60) OCCURS 4 TIMES.
012900 01  WS-CHOSEN-HINT              PIC  X(60).
013000 LINKAGE SECTION.
013100 COPY ZDECCAC.
013200 01  LK-SESSION-TABLE.
013300     02  SM-COUNT               PIC S9(03) COMP.
013400     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
013500         COPY ZDECSMC.
013600 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
013700 0100-ENGAGE.
013800     EVALUATE CA-EE-OPERATION
013900         WHEN 'SCORE'
014000             PERFORM 1000-COMPUTE-SCORE THRU 1000-EXIT
014100         WHEN 'ENRICH'
014200             PERFORM 2000-ENRICH-OUTPUT THRU 2000-EXIT
014300         WHEN OTHER
014400             CONTINUE
014500     END-EVALUATE.
014600 0100-EXIT.
014700     EXIT.
014800 1000-COMPUTE-SCORE.
014900     MOVE ZERO TO WS-SCORE.
015000     IF CA-SESSION-INDEX GREATER THAN ZERO
015100         IF SM-HOST-COUNT(CA-SESSION-INDEX) GREATER THAN OR
015200                 EQUAL TO 2
015300             ADD 1 TO WS-SCORE
015400         END-IF
015500         IF SM-FILE-COUNT(CA-SESSION-INDEX) GREATER THAN OR
015600                 EQUAL TO 2
015700             ADD 1 TO WS-SCORE
015800         END-IF
015900         IF SM-CRED-COUNT(CA-SESSION-INDEX) GREATER THAN OR
016000                 EQUAL TO 1
016100             ADD 1 TO WS-SCORE
016200         END-IF
016300         IF SM-INTERACTION-COUNT(CA-SESSION-INDEX) GREATER THAN
016400                 OR EQUAL TO 10
016500             ADD 1 TO WS-SCORE
016600         END-IF
016700     END-IF.
016800     IF WS-SCORE GREATER THAN 3
016900         MOVE 3 TO WS-SCORE
017000     END-IF.
017100     MOVE WS-SCORE TO CA-SM-SCORE.
017200 1000-EXIT.
017300     EXIT.
017400 2000-ENRICH-OUTPUT.
017500     MOVE 'N' TO WS-ERROR-INJECTED-SWITCH.
017600     IF CA-SESSION-INDEX GREATER THAN ZERO
017700         AND SM-INTERACTION-COUNT(CA-SESSION-INDEX) GREATER
017800                 THAN OR EQUAL TO 5
017900         PERFORM 2100-TRY-ERROR-INJECTION THRU 2100-EXIT
018000     END-IF.
018100     IF NOT WS-ERROR-WAS-INJECTED
018200         PERFORM 2200-TRY-BREADCRUMB THRU 2200-EXIT
018300     END-IF.
018400 2000-EXIT.
018500     EXIT.
018600 2100-TRY-ERROR-INJECTION.
018700     MOVE 100 TO WS-DRAW-BOUND.
018800     CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT.
018900     IF WS-DRAW-RESULT LESS THAN 10
019000         MOVE 4 TO WS-DRAW-BOUND
019100         CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT
019200         ADD 1 TO WS-DRAW-RESULT
019300         MOVE WS-ERROR-MSG-ENTRY(WS-DRAW-RESULT) TO
019400             WS-CHOSEN-HINT
019500         MOVE 1 TO WS-PTR
019600         STRING WS-CHOSEN-HINT DELIMITED BY SIZE
019700                ';;' DELIMITED BY SIZE
019800                CA-OUTPUT-TEXT(1:CA-OUTPUT-LENGTH)
019900                    DELIMITED BY SIZE
020000             INTO WS-ENRICHED-TEXT
020100             WITH POINTER WS-PTR
020200         END-STRING
020300         MOVE WS-ENRICHED-TEXT TO CA-OUTPUT-TEXT
020400         COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1
020500         MOVE 'Y' TO WS-ERROR-INJECTED-SWITCH
020600     END-IF.
020700 2100-EXIT.
020800     EXIT.
020900 2200-TRY-BREADCRUMB.
021000     MOVE 100 TO WS-DRAW-BOUND.
021100     CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT.
021200     IF WS-DRAW-RESULT LESS THAN 30
021300         PERFORM 2210-PICK-HINT THRU 2210-EXIT
021400         MOVE 1 TO WS-PTR
021500         STRING CA-OUTPUT-TEXT(1:CA-OUTPUT-LENGTH)
021600                    DELIMITED BY SIZE
021700                ';;# ' DELIMITED BY SIZE
021800                WS-CHOSEN-HINT DELIMITED BY SIZE
021900             INTO WS-ENRICHED-TEXT
022000             WITH POINTER WS-PTR
022100         END-STRING
022200         MOVE WS-ENRICHED-TEXT TO CA-OUTPUT-TEXT
022300         COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1
022400     END-IF.
022500 2200-EXIT.
022600     EXIT.
022700 2210-PICK-HINT.
022800     EVALUATE SM-ESCALATION-LEVEL(CA-SESSION-INDEX)
022900         WHEN 0
023000             MOVE 2 TO WS-DRAW-BOUND
023100             CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT
023200             ADD 1 TO WS-DRAW-RESULT
023300             MOVE WS-L0-HINT-ENTRY(WS-DRAW-RESULT) TO
023400                 WS-CHOSEN-HINT
023500         WHEN 1
023600             MOVE 4 TO WS-DRAW-BOUND
023700             CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT
023800             ADD 1 TO WS-DRAW-RESULT
023900             MOVE WS-L1-HINT-ENTRY(WS-DRAW-RESULT) TO
024000                 WS-CHOSEN-HINT
024100         WHEN 2
024200             MOVE 5 TO WS-DRAW-BOUND
024300             CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT
024400             ADD 1 TO WS-DRAW-RESULT
024500             MOVE WS-L2-HINT-ENTRY(WS-DRAW-RESULT) TO
024600                 WS-CHOSEN-HINT
024700         WHEN OTHER
024800             MOVE 4 TO WS-DRAW-BOUND
024900             CALL 'ZDEC025' USING WS-DRAW-BOUND WS-DRAW-RESULT
025000             ADD 1 TO WS-DRAW-RESULT
025100             MOVE WS-L3-HINT-ENTRY(WS-DRAW-RESULT) TO
025200                 WS-CHOSEN-HINT
025300     END-EVALUATE.
025400 2210-EXIT.
025500     EXIT.
