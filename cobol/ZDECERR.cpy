000100*****************************************************************
000200*                                                               *
000300* ZDECERR - zDEC shared file-error resources.                   *
000400*                                                               *
000500* COPYed into WORKING-STORAGE by every program that owns a      *
000600* file (ZDEC000, ZDEC020, ZDEC095).  Each owning program still  *
000700* carries its own 9900-FILE-ERROR paragraph - only the message  *
000800* layout and status work area are shared; the DISPLAY-and-STOP  *
000900* handling itself stays local to each caller so a given program *
001000* can still decide what, if anything, it closes first.          *
001100*                                                               *
001200*****************************************************************
001300 01  WS-FILE-STATUS-AREA.
001400     02  FE-FILE-ID             PIC  X(08) VALUE SPACES.
001500     02  FE-FUNCTION            PIC  X(08) VALUE SPACES.
001600     02  FE-STATUS              PIC  X(02) VALUE SPACES.
001700     02  FE-PARAGRAPH           PIC  X(08) VALUE SPACES.
001800 01  FILE-ERROR-MESSAGE.
001900     02  FILLER                 PIC  X(13) VALUE 'File Error - '.
002000     02  FEM-FILE               PIC  X(08) VALUE SPACES.
002100     02  FILLER                 PIC  X(01) VALUE SPACES.
002200     02  FILLER                 PIC  X(10) VALUE 'FUNCTION: '.
002300     02  FEM-FUNCTION           PIC  X(08) VALUE SPACES.
002400     02  FILLER                 PIC  X(01) VALUE SPACES.
002500     02  FILLER                 PIC  X(08) VALUE 'STATUS: '.
002600     02  FEM-STATUS             PIC  X(02) VALUE SPACES.
002700     02  FILLER                 PIC  X(01) VALUE SPACES.
002800     02  FILLER                 PIC  X(12) VALUE 'PARAGRAPH: '.
002900     02  FEM-PARAGRAPH          PIC  X(08) VALUE SPACES.
003000     02  FILLER                 PIC  X(16) VALUE SPACES.
