000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC050.
000300 AUTHOR.        L MARCHETTI AND D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  07/08/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC050 - TOOL CALL DISPATCHER.                                *
001100*                                                               *
001200* CALLed by ZDEC010 1400-DO-TOOLS-CALL once the tool name and    *
001300* session have already been validated.  Looks the tool name up  *
001400* in WS-TOOL-PROGRAM-TABLE to get the simulator's program-id,    *
001500* then CALLs it by variable name instead of carrying a ten-way   *
001600* EVALUATE - one new simulator means one new table row, not a    *
001700* recompile of the dispatch ladder - then drives the post-call   *
001800* scoring, enrichment, and escalation sequence every tool call   *
001900* goes through.                                                  *
002000*                                                               *
002100*---------------------------------------------------------------*
002200* CHANGE LOG                                                    *
002300*---------------------------------------------------------------*
002400* 07/08/91  LM   ORIGINAL - FIVE TOOLS, SWITCH-STATEMENT CALL.    *
002500* 08/30/91  DO   CONVERTED TO TABLE-DRIVEN CALL-BY-VARIABLE -     *
002600*                SWITCH WAS UNREADABLE PAST FIVE TOOLS (DEC-0011)*
002700* 01/17/92  LM   SQLMAP_SCAN, KUBECTL, VAULT_CLI, DOCKER_REGISTRY*
002800*                ADDED TO THE TABLE - NOW TEN TOOLS.             *
002900* 05/04/94  RH   ESCALATION-LEVEL RAISE MOVED HERE FROM THE      *
003000*                SIMULATORS - THEY WERE RAISING IT INCONSISTENTLY*
003100*                (DEC-0058); NOW ONE PLACE COMPARES SCORE TO      *
003200*                THE STORED LEVEL AND RAISES IT.                 *
003300* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
003400* 06/11/99  RH   Y2K REGRESSION RETEST - NO FINDINGS.             *
003500* 09/20/02  TWK  PERSIST-TOUCH STEP ADDED PER AUDIT REQUEST       *
003600*                DEC-0140 - LAST-SEEN MUST REFLECT THE ENRICH    *
003700*                CALL TIMESTAMP, NOT JUST THE ROUTER TOUCH.       *
003800* 03/11/11  SO   PERSIST-TOUCH RENAMED PERSIST-REFRESH AND NOW    *
003900*                SENDS REFRESH, NOT TOUCH - THE ROUTER'S OWN      *
004000*                TOUCH ALREADY BUMPS SM-INTERACTION-COUNT, SO     *
004100*                THIS STEP WAS DOUBLE-COUNTING EVERY TOOL CALL    *
004200*                (DEC-0151).  REFRESH RESTAMPS SM-LAST-SEEN-AT    *
004300*                ONLY, PRESERVING THE DEC-0140 INTENT ABOVE.      *
004400*---------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS WS-TRACE-ON.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*****************************************************************
005500* TOOL-NAME TO SIMULATOR PROGRAM-ID TABLE.  ONE PAIR PER TOOL;   *
005600* THE NAME AND THE PROGRAM-ID ARE KEPT IN SEPARATE FILLER-       *
005700* EXPLODED BLOCKS SINCE THEY ARE DIFFERENT WIDTHS.               *
005800*****************************************************************
005900 01  WS-TOOL-NAME-LITERALS.
006000     02  FILLER                 PIC X(20) VALUE 'NMAP_SCAN'.
006100     02  FILLER                 PIC X(20) VALUE 'DNS_LOOKUP'.
006200     02  FILLER                 PIC X(20) VALUE 'FILE_READ'.
006300     02  FILLER                 PIC X(20) VALUE 'SHELL_EXEC'.
006400     02  FILLER                 PIC X(20) VALUE 'SQLMAP_SCAN'.
006500     02  FILLER                 PIC X(20) VALUE 'BROWSER_NAVIGATE'.
006600     02  FILLER                 PIC X(20) VALUE 'AWS_CLI'.
006700     02  FILLER                 PIC X(20) VALUE 'KUBECTL'.
006800     02  FILLER                 PIC X(20) VALUE 'VAULT_CLI'.
006900     02  FILLER                 PIC X(20) VALUE 'DOCKER_REGISTRY'.
007000 01  WS-TOOL-NAME-TABLE REDEFINES WS-TOOL-NAME-LITERALS.
007100     02  WS-TOOL-NAME-ENTRY     PIC X(20) OCCURS 10 TIMES.
007200 01  WS-TOOL-PROGRAM-LITERALS.
007300     02  FILLER                 PIC X(08) VALUE 'ZDEC101'.
007400     02  FILLER                 PIC X(08) VALUE 'ZDEC102'.
007500     02  FILLER                 PIC X(08) VALUE 'ZDEC103'.
007600     02  FILLER                 PIC X(08) VALUE 'ZDEC104'.
007700     02  FILLER                 PIC X(08) VALUE 'ZDEC105'.
007800     02  FILLER                 PIC X(08) VALUE 'ZDEC106'.
007900     02  FILLER                 PIC X(08) VALUE 'ZDEC107'.
008000     02  FILLER                 PIC X(08) VALUE 'ZDEC108'.
008100     02  FILLER                 PIC X(08) VALUE 'ZDEC109'.
008200     02  FILLER                 PIC X(08) VALUE 'ZDEC110'.
008300 01  WS-TOOL-PROGRAM-TABLE REDEFINES WS-TOOL-PROGRAM-LITERALS.
008400     02  WS-TOOL-PROGRAM-ENTRY  PIC X(08) OCCURS 10 TIMES.
008500 01  WS-TOOL-SUB                PIC S9(03) COMP.
008600 01  WS-CALLED-PROGRAM          PIC  X(08).
008700 01  WS-FOUND-SWITCH            PIC  X(01) VALUE 'N'.
008800     88  WS-TOOL-FOUND              VALUE 'Y'.
008900*****************************************************************
009000* Trace edit view of the matched table subscript - UPSI-0 gated,*
009100* same convention as ZDEC025's draw trace, for DEC-0140 and any  *
009200* future dispatch-routing investigation.                         *
009300*****************************************************************
009400 01  WS-TRACE-SWITCH            PIC  X(01) VALUE 'N'.
009500     88  WS-TRACE-ON                VALUE 'Y'.
009600 01  WS-TOOL-SUB-EDIT            PIC  9(03) VALUE ZERO.
009700 01  WS-TOOL-SUB-EDIT-R REDEFINES WS-TOOL-SUB-EDIT
009800                                  PIC  ZZ9.
009900 LINKAGE SECTION.
010000 COPY ZDECCAC.
010100 01  LK-SESSION-TABLE.
010200     02  SM-COUNT               PIC S9(03) COMP.
010300     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
010400         COPY ZDECSMC.
010500 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
010600 0100-DISPATCH.
010700     PERFORM 1000-FIND-PROGRAM THRU 1000-EXIT.
010800     IF NOT WS-TOOL-FOUND
010900         GO TO 0100-EXIT
011000     END-IF.
011100     CALL WS-CALLED-PROGRAM USING ZDEC-COMMAREA LK-SESSION-TABLE.
011200     PERFORM 2000-SCORE-AND-ESCALATE THRU 2000-EXIT.
011300     PERFORM 3000-ENRICH THRU 3000-EXIT.
011400     PERFORM 4000-APPLY-DELTA THRU 4000-EXIT.
011500     PERFORM 5000-PERSIST-REFRESH THRU 5000-EXIT.
011600 0100-EXIT.
011700     EXIT.
011800 1000-FIND-PROGRAM.
011900     MOVE 'N' TO WS-FOUND-SWITCH.
012000     PERFORM 1010-CHECK-ONE-ENTRY THRU 1010-EXIT
012100         VARYING WS-TOOL-SUB FROM 1 BY 1
012200         UNTIL WS-TOOL-SUB GREATER THAN 10
012300            OR WS-TOOL-FOUND.
012400 1000-EXIT.
012500     EXIT.
012600 1010-CHECK-ONE-ENTRY.
012700     IF CA-RQ-TOOL-NAME EQUAL WS-TOOL-NAME-ENTRY(WS-TOOL-SUB)
012800         MOVE WS-TOOL-PROGRAM-ENTRY(WS-TOOL-SUB) TO
012900             WS-CALLED-PROGRAM
013000         MOVE 'Y' TO WS-FOUND-SWITCH
013100         MOVE WS-TOOL-SUB TO WS-TOOL-SUB-EDIT
013200         IF WS-TRACE-ON
013300             DISPLAY 'ZDEC050 1010 - MATCHED SLOT='
013400                 WS-TOOL-SUB-EDIT-R ' PGM=' WS-CALLED-PROGRAM
013500         END-IF
013600     END-IF.
013700 1010-EXIT.
013800     EXIT.
013900*****************************************************************
014000* Score the session against current behaviour, then raise        *
014100* SM-ESCALATION-LEVEL if the fresh score exceeds it.  We have     *
014200* table access here, so the raise is done directly rather than    *
014300* through another ZDEC020 round trip.                             *
014400*****************************************************************
014500 2000-SCORE-AND-ESCALATE.
014600     MOVE 'SCORE' TO CA-EE-OPERATION.
014700     CALL 'ZDEC030' USING ZDEC-COMMAREA LK-SESSION-TABLE.
014800     IF CA-SM-SCORE GREATER THAN
014900             SM-ESCALATION-LEVEL(CA-SESSION-INDEX)
015000         MOVE CA-SM-SCORE TO
015100             SM-ESCALATION-LEVEL(CA-SESSION-INDEX)
015200     END-IF.
015300 2000-EXIT.
015400     EXIT.
015500 3000-ENRICH.
015600     MOVE 'ENRICH' TO CA-EE-OPERATION.
015700     CALL 'ZDEC030' USING ZDEC-COMMAREA LK-SESSION-TABLE.
015800 3000-EXIT.
015900     EXIT.
016000*****************************************************************
016100* A simulator may request an escalation bump of its own on top   *
016200* of the score-driven raise above (CA-ESCALATION-DELTA) - this   *
016300* is how a single high-value event inside one simulator call,   *
016400* e.g. the shell_exec /etc/passwd read or the aws_cli credential*
016500* harvest, jumps the level without waiting on the score table.  *
016600*****************************************************************
016700 4000-APPLY-DELTA.
016800     IF CA-ESCALATION-DELTA GREATER THAN ZERO
016900         MOVE 'ESCALATE' TO CA-SM-OPERATION
017000         MOVE CA-ESCALATION-DELTA TO CA-SM-DELTA
017100         CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE
017200     END-IF.
017300 4000-EXIT.
017400     EXIT.
017500 5000-PERSIST-REFRESH.
017600     MOVE 'REFRESH' TO CA-SM-OPERATION.
017700     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
017800 5000-EXIT.
017900     EXIT.
