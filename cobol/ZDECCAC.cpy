000100*****************************************************************
000200*                                                               *
000300* ZDECCAC - zDEC Call Commarea.                                 *
000400*                                                               *
000500* This is the one interchange record passed BY REFERENCE on     *
000600* every CALL in the engine - router, session manager, engine,   *
000700* dispatcher, token generator and all ten tool simulators share *
000800* this single copybook rather than each carrying its own         *
000900* parameter list.  A called program fills in the CA-OUT-*        *
001000* fields and returns; it must never blank fields it did not set.*
001100*                                                               *
001200*****************************************************************
001300 01  ZDEC-COMMAREA.
001400*****************************************************************
001500* Inbound - copied from the request record by ZDEC000.          *
001600*****************************************************************
001700     02  CA-RQ-SEQ              PIC  9(06).
001800     02  CA-RQ-SESSION-ID       PIC  X(32).
001900     02  CA-RQ-METHOD           PIC  X(24).
002000     02  CA-RQ-TOOL-NAME        PIC  X(20).
002100     02  CA-RQ-ARG-1            PIC  X(64).
002200     02  CA-RQ-ARG-2            PIC  X(64).
002300     02  CA-RQ-ARG-3            PIC  X(64).
002400*****************************************************************
002500* Session linkage - index into SM-TABLE (ZDECSMC), not the key  *
002600* itself, so every called program touches the one true entry.   *
002700*****************************************************************
002800     02  CA-SESSION-INDEX       PIC S9(04) COMP.
002900     02  CA-SESSION-FOUND       PIC  X(01).
003000     02  CA-SESSION-CREATED     PIC  X(01).
003100     02  CA-RUN-TIMESTAMP       PIC  X(19).
003200*****************************************************************
003300* Staging fields for CALLs to ZDEC020 (session state manager).  *
003400* CA-SM-OPERATION selects the action; only the fields that      *
003500* action needs are meaningful on that CALL.                     *
003600*   LOAD         - ZDEC020 owns SM-MASTER-FILE, loads SM-TABLE  *
003700*   REWRITE      - ZDEC020 rewrites SM-MASTER-FILE from SM-TABLE*
003800*   CREATE       - CA-SM-CLIENT-NAME, CA-RUN-TIMESTAMP          *
003900*   LOOKUP       - CA-RQ-SESSION-ID                              *
004000*   TOUCH        - CA-SESSION-INDEX                              *
004100*   ESCALATE     - CA-SESSION-INDEX, CA-SM-DELTA                 *
004200*   ADD-HOST     - CA-SESSION-INDEX, CA-SM-HOST                  *
004300*   ADD-PORT     - CA-SESSION-INDEX, CA-SM-HOST/PORT/SERVICE     *
004400*   ADD-FILE     - CA-SESSION-INDEX, CA-SM-FILE                  *
004500*   ADD-CRED     - CA-SESSION-INDEX, CA-SM-CRED                  *
004600*****************************************************************
004700     02  CA-SM-OPERATION        PIC  X(10).
004800     02  CA-SM-CLIENT-NAME      PIC  X(24).
004900     02  CA-SM-HOST             PIC  X(15).
005000     02  CA-SM-PORT-NUMBER      PIC  9(05).
005100     02  CA-SM-PORT-SERVICE     PIC  X(12).
005200     02  CA-SM-FILE             PIC  X(64).
005300     02  CA-SM-CRED             PIC  X(48).
005400     02  CA-SM-DELTA            PIC  9(01).
005500     02  CA-SM-SCORE            PIC  9(01).
005600*****************************************************************
005700* Staging field for CALLs to ZDEC030 (engagement engine).       *
005800*   SCORE  - returns CA-SM-SCORE from current session state     *
005900*   ENRICH - rewrites CA-OUTPUT-TEXT/CA-OUTPUT-LENGTH in place  *
006000*****************************************************************
006100     02  CA-EE-OPERATION        PIC  X(08).
006200*****************************************************************
006300* Staging fields for CALLs to ZDEC040 (honey token generator).  *
006400* Caller (a simulator) sets CA-HT-TYPE/CA-HT-CONTEXT and CALLs;  *
006500* ZDEC040 appends the minted token to CA-TOKENS, bumps          *
006600* CA-TOKEN-COUNT, and registers the credential on the session.  *
006700* CA-HT-CRED-OVERRIDE is normally SPACES, in which case ZDEC040  *
006800* builds the session-credential id itself as TYPE:CONTEXT; a    *
006900* caller that needs a credential id in its own format (one that *
007000* does not match its honey-token context) loads this field      *
007100* instead and ZDEC040 registers that literal id unchanged.      *
007200*****************************************************************
007300     02  CA-HT-TYPE             PIC  X(16).
007400     02  CA-HT-CONTEXT          PIC  X(48).
007500     02  CA-HT-CRED-OVERRIDE    PIC  X(48).
007600*****************************************************************
007700* Outbound - status/response fields, mirror RS-RECORD/IL-RECORD.*
007800*****************************************************************
007900     02  CA-STATUS              PIC  X(08).
008000     02  CA-ERROR-CODE          PIC S9(05) SIGN LEADING SEPARATE.
008100     02  CA-IS-ERROR            PIC  X(01).
008200     02  CA-ESCALATION-DELTA    PIC  9(01).
008300     02  CA-OUTPUT-LENGTH       PIC S9(05) COMP.
008400     02  CA-OUTPUT-TEXT         PIC  X(4000).
008500     02  CA-OUTPUT-FIRST-200 REDEFINES CA-OUTPUT-TEXT
008600                                PIC  X(200).
008700*****************************************************************
008800* Honey tokens minted while handling this one request.  ZDEC000 *
008900* flushes this list to the honey-token log and clears the count *
009000* after every CALL to ZDEC010 returns - see ZDEC000 2400.       *
009100*****************************************************************
009200     02  CA-TOKEN-COUNT         PIC S9(03) COMP.
009300     02  CA-TOKENS OCCURS 10 TIMES.
009400         03  CA-TOKEN-TYPE      PIC  X(16).
009500         03  CA-TOKEN-CONTEXT   PIC  X(48).
009600         03  CA-TOKEN-TAG       PIC  X(08).
009700         03  CA-TOKEN-VALUE     PIC  X(120).
009800         03  CA-TOKEN-AS-NUMERIC REDEFINES CA-TOKEN-VALUE.
009900             04  CA-TKV-FIRST-8 PIC  X(08).
010000             04  FILLER         PIC  X(112).
010100     02  FILLER                 PIC  X(20).
