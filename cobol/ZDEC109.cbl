000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC109.
000300 AUTHOR.        L MARCHETTI.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  12/07/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC109 - TOOL SIMULATOR: VAULT_CLI.                           *
001100*                                                               *
001200* CA-RQ-ARG-1 = command, CA-RQ-ARG-2 = path.  THE VERB IS THE    *
001300* FIRST WORD OF CA-RQ-ARG-1; WHEN THE REST OF CA-RQ-ARG-1 IS     *
001400* BLANK THE PATH COMES FROM CA-RQ-ARG-2 INSTEAD (COVERS BOTH     *
001500* 'vault read secret/prod/db' AND 'vault read' WITH PATH=        *
001600* 'secret/prod/db' PASSED SEPARATELY).                            *
001700*                                                               *
001800*---------------------------------------------------------------*
001900* CHANGE LOG                                                    *
002000*---------------------------------------------------------------*
002100* 12/07/91  LM   ORIGINAL - STATUS AND LIST ONLY.                *
002200* 04/18/92  LM   READ VERB ADDED FOR SECRET/PROD/* PATHS.        *
002300* 08/02/92  DO   IDENTITY/TOKEN PATHS ADDED TO LIST AND READ.    *
002400* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
002500* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
002600*---------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-370.
003000 OBJECT-COMPUTER.  IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON STATUS IS WS-TRACE-ON.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-CMD-LEN                   PIC S9(03) COMP.
003700 01  WS-PTR                       PIC S9(05) COMP.
003800 01  WS-VERB                      PIC  X(12).
003900 01  WS-REST                      PIC  X(64).
004000 01  WS-PATH                      PIC  X(64).
004100 01  WS-PATH-LEN                  PIC S9(03) COMP.
004200 01  WS-TOK-LEN                   PIC S9(03) COMP.
004300 01  WS-TRACE-SWITCH               PIC  X(01) VALUE 'N'.
004400     88  WS-TRACE-ON                VALUE 'Y'.
004500*****************************************************************
004600* SECRET-LIST RESULT SETS (REDEFINES #1) - WHICH LIST IS SHOWN   *
004700* DEPENDS ON THE PATH, NOT ON ANY INPUT TABLE LOOKUP, SO THESE   *
004800* ARE BUILT DIRECTLY RATHER THAN SCANNED.                         *
004900*****************************************************************
005000 01  WS-PATH-LEN-EDIT              PIC ZZ9.
005100 01  WS-PATH-LEN-EDIT-R REDEFINES WS-PATH-LEN-EDIT.
005200     02  WS-PLE-BYTE-1             PIC X(01).
005300     02  WS-PLE-BYTE-2             PIC X(02).
005400*****************************************************************
005500* SECRET/PROD/* LEAF NAMES (REDEFINES #2) AND THEIR MATCHING     *
005600* HONEYTOKEN TYPES (REDEFINES #3), PARALLEL TABLES.               *
005700*****************************************************************
005800 01  WS-PROD-LEAF-LITERALS.
005900     02  FILLER PIC X(12) VALUE 'db'.
006000     02  FILLER PIC X(12) VALUE 'aws'.
006100     02  FILLER PIC X(12) VALUE 'api-keys'.
006200     02  FILLER PIC X(12) VALUE 'ssh'.
006300     02  FILLER PIC X(12) VALUE 'admin'.
006400 01  WS-PROD-LEAF-TABLE REDEFINES WS-PROD-LEAF-LITERALS.
006500     02  WS-PROD-LEAF-ENTRY       PIC X(12) OCCURS 5 TIMES.
006600 01  WS-PROD-TYPE-LITERALS.
006700     02  FILLER PIC X(16) VALUE 'DB_CREDENTIAL'.
006800     02  FILLER PIC X(16) VALUE 'AWS_ACCESS_KEY'.
006900     02  FILLER PIC X(16) VALUE 'API_TOKEN'.
007000     02  FILLER PIC X(16) VALUE 'SSH_KEY'.
007100     02  FILLER PIC X(16) VALUE 'ADMIN_LOGIN'.
007200 01  WS-PROD-TYPE-TABLE REDEFINES WS-PROD-TYPE-LITERALS.
007300     02  WS-PROD-TYPE-ENTRY       PIC X(16) OCCURS 5 TIMES.
007400 01  WS-PROD-SUB                   PIC S9(03) COMP.
007500 LINKAGE SECTION.
007600 COPY ZDECCAC.
007700 01  LK-SESSION-TABLE.
007800     02  SM-COUNT               PIC S9(03) COMP.
007900     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
008000         COPY ZDECSMC.
008100 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
008200 0100-SIMULATE.
008300     MOVE SPACES TO CA-OUTPUT-TEXT.
008400     MOVE 'N' TO CA-IS-ERROR.
008500     MOVE 1 TO CA-ESCALATION-DELTA.
008600     MOVE 1 TO WS-PTR.
008700     MOVE SPACES TO WS-VERB.
008800     MOVE SPACES TO WS-REST.
008900     PERFORM 1000-MEASURE-COMMAND THRU 1000-EXIT.
009000     UNSTRING CA-RQ-ARG-1(1:WS-CMD-LEN) DELIMITED BY SPACE
009100         INTO WS-VERB WS-REST.
009200     IF WS-REST EQUAL SPACES
009300         MOVE CA-RQ-ARG-2(1:64) TO WS-PATH
009400     ELSE
009500         MOVE WS-REST TO WS-PATH
009600     END-IF.
009700     PERFORM 1100-STRIP-TRAILING-SLASH THRU 1100-EXIT.
009800     EVALUATE TRUE
009900         WHEN WS-VERB EQUAL 'status'
010000             PERFORM 2000-STATUS THRU 2000-EXIT
010100         WHEN WS-VERB EQUAL 'list'
010200             PERFORM 2100-LIST THRU 2100-EXIT
010300         WHEN WS-VERB EQUAL 'read'
010400             PERFORM 2200-READ THRU 2200-EXIT
010500         WHEN OTHER
010600             MOVE 'Y' TO CA-IS-ERROR
010700             MOVE ZERO TO CA-ESCALATION-DELTA
010800             STRING 'Error: unknown command "' DELIMITED BY SIZE
010900                    WS-VERB DELIMITED BY SPACE
011000                    '" for "vault"' DELIMITED BY SIZE
011100                 INTO CA-OUTPUT-TEXT
011200                 WITH POINTER WS-PTR
011300             END-STRING
011400     END-EVALUATE.
011500     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
011600 0100-EXIT.
011700     EXIT.
011800 1000-MEASURE-COMMAND.
011900     MOVE 64 TO WS-CMD-LEN.
012000     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
012100         UNTIL WS-CMD-LEN EQUAL ZERO
012200            OR CA-RQ-ARG-1(WS-CMD-LEN:1) NOT EQUAL SPACE.
012300 1000-EXIT.
012400     EXIT.
012500 1010-BACK-UP-ONE.
012600     SUBTRACT 1 FROM WS-CMD-LEN.
012700 1010-EXIT.
012800     EXIT.
012900 1100-STRIP-TRAILING-SLASH.
013000     MOVE 64 TO WS-PATH-LEN.
013100     PERFORM 1110-BACK-UP-ONE THRU 1110-EXIT
013200         UNTIL WS-PATH-LEN EQUAL ZERO
013300            OR WS-PATH(WS-PATH-LEN:1) NOT EQUAL SPACE.
013400     IF WS-PATH-LEN GREATER THAN ZERO AND
013500        WS-PATH(WS-PATH-LEN:1) EQUAL '/'
013600         SUBTRACT 1 FROM WS-PATH-LEN
013700     END-IF.
013800     MOVE WS-PATH-LEN TO WS-PATH-LEN-EDIT.
013900     IF WS-TRACE-ON
014000         DISPLAY 'ZDEC109 1100 - PATH LEN=' WS-PATH-LEN-EDIT-R
014100             ' PATH=' WS-PATH(1:WS-PATH-LEN)
014200     END-IF.
014300 1100-EXIT.
014400     EXIT.
014500 1110-BACK-UP-ONE.
014600     SUBTRACT 1 FROM WS-PATH-LEN.
014700 1110-EXIT.
014800     EXIT.
014900 2000-STATUS.
015000     STRING 'Key             Value;---             -----;'
015100                DELIMITED BY SIZE
015200            'Sealed          false;Total Shares    5;'
015300                DELIMITED BY SIZE
015400            'Threshold       3;Version         1.11.4;'
015500                DELIMITED BY SIZE
015600            'Cluster Name    vault-cluster-prod;'
015700                DELIMITED BY SIZE
015800            'HA Enabled      true' DELIMITED BY SIZE
015900         INTO CA-OUTPUT-TEXT
016000         WITH POINTER WS-PTR
016100     END-STRING.
016200 2000-EXIT.
016300     EXIT.
016400 2100-LIST.
016500     EVALUATE TRUE
016600         WHEN WS-PATH(1:WS-PATH-LEN) EQUAL 'secret' AND
016700              WS-PATH-LEN EQUAL 6
016800             STRING 'prod/;staging/;shared/' DELIMITED BY SIZE
016900                 INTO CA-OUTPUT-TEXT
017000                 WITH POINTER WS-PTR
017100             END-STRING
017200         WHEN WS-PATH(1:WS-PATH-LEN) EQUAL 'secret/prod' AND
017300              WS-PATH-LEN EQUAL 11
017400             STRING 'db;aws;api-keys;ssh;admin' DELIMITED BY
017500                        SIZE
017600                 INTO CA-OUTPUT-TEXT
017700                 WITH POINTER WS-PTR
017800             END-STRING
017900         WHEN WS-PATH-LEN GREATER THAN OR EQUAL TO 8 AND
018000              WS-PATH(1:8) EQUAL 'identity'
018100             STRING 'token;entity' DELIMITED BY SIZE
018200                 INTO CA-OUTPUT-TEXT
018300                 WITH POINTER WS-PTR
018400             END-STRING
018500         WHEN OTHER
018600             MOVE 'Y' TO CA-IS-ERROR
018700             MOVE ZERO TO CA-ESCALATION-DELTA
018800             STRING 'No value found at: ' DELIMITED BY SIZE
018900                    WS-PATH(1:WS-PATH-LEN) DELIMITED BY SIZE
019000                    '/' DELIMITED BY SIZE
019100                 INTO CA-OUTPUT-TEXT
019200                 WITH POINTER WS-PTR
019300             END-STRING
019400     END-EVALUATE.
019500 2100-EXIT.
019600     EXIT.
019700 2200-READ.
019800     MOVE ZERO TO WS-PROD-SUB.
019900     IF WS-PATH-LEN GREATER THAN 12 AND
020000        WS-PATH(1:12) EQUAL 'secret/prod/'
020100         PERFORM 2210-FIND-PROD-LEAF THRU 2210-EXIT
020200             VARYING WS-PROD-SUB FROM 1 BY 1
020300             UNTIL WS-PROD-SUB GREATER THAN 5
020400                OR WS-PATH(13:WS-PATH-LEN - 12) EQUAL
020500                   WS-PROD-LEAF-ENTRY(WS-PROD-SUB)(1:
020600                   WS-PATH-LEN - 12)
020700     END-IF.
020800     IF WS-PROD-SUB GREATER THAN ZERO AND
020900        WS-PROD-SUB NOT GREATER THAN 5
021000         MOVE WS-PROD-TYPE-ENTRY(WS-PROD-SUB) TO CA-HT-TYPE
021100         STRING 'vault:' DELIMITED BY SIZE
021200                WS-PATH(1:WS-PATH-LEN) DELIMITED BY SIZE
021300             INTO CA-HT-CONTEXT
021400         END-STRING
021500         CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
021600         PERFORM 2220-SHOW-TOKEN THRU 2220-EXIT
021700     ELSE
021800         IF WS-PATH-LEN GREATER THAN OR EQUAL TO 14 AND
021900            WS-PATH(1:14) EQUAL 'identity/token'
022000             MOVE 'API_TOKEN' TO CA-HT-TYPE
022100             STRING 'vault:' DELIMITED BY SIZE
022200                    WS-PATH(1:WS-PATH-LEN) DELIMITED BY SIZE
022300                 INTO CA-HT-CONTEXT
022400             END-STRING
022500             CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
022600             PERFORM 2220-SHOW-TOKEN THRU 2220-EXIT
022700         ELSE
022800             MOVE 'Y' TO CA-IS-ERROR
022900             MOVE ZERO TO CA-ESCALATION-DELTA
023000             STRING 'No value found at: ' DELIMITED BY SIZE
023100                    WS-PATH(1:WS-PATH-LEN) DELIMITED BY SIZE
023200                 INTO CA-OUTPUT-TEXT
023300                 WITH POINTER WS-PTR
023400             END-STRING
023500         END-IF
023600     END-IF.
023700 2200-EXIT.
023800     EXIT.
023900 2210-FIND-PROD-LEAF.
024000*    TEST PERFORMED IN THE VARYING CONDITION ABOVE - THIS BODY
024100*    EXISTS ONLY TO GIVE THE PERFORM A THRU RANGE.
024200     CONTINUE.
024300 2210-EXIT.
024400     EXIT.
024500 2220-SHOW-TOKEN.
024600*    SSH_KEY VALUES CARRY EMBEDDED SPACES IN THEIR BANNER TEXT -
024700*    DELIMITED BY SPACE WOULD TRUNCATE THEM, SO THE TRIMMED
024800*    LENGTH IS MEASURED BY BACKWARD SCAN FOR EVERY TOKEN TYPE.
024900     MOVE 120 TO WS-TOK-LEN.
025000     PERFORM 2221-BACK-UP-ONE THRU 2221-EXIT
025100         UNTIL WS-TOK-LEN EQUAL ZERO
025200            OR CA-TOKEN-VALUE(1)(WS-TOK-LEN:1) NOT EQUAL SPACE.
025300     STRING 'Key             Value;---             -----;'
025400                DELIMITED BY SIZE
025500            'value           ' DELIMITED BY SIZE
025600            CA-TOKEN-VALUE(1)(1:WS-TOK-LEN) DELIMITED BY SIZE
025700         INTO CA-OUTPUT-TEXT
025800         WITH POINTER WS-PTR
025900     END-STRING.
026000 2220-EXIT.
026100     EXIT.
026200 2221-BACK-UP-ONE.
026300     SUBTRACT 1 FROM WS-TOK-LEN.
026400 2221-EXIT.
026500     EXIT.
