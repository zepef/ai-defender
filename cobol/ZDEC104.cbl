000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC104.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  09/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC104 - TOOL SIMULATOR: SHELL_EXEC.                          *
001100*                                                               *
001200* CA-RQ-ARG-1 = command, CA-RQ-ARG-2 = working_dir (carried on   *
001300* the commarea for completeness but none of the canned handlers *
001400* below vary their text by working directory - pwd always says  *
001500* /app regardless of what was passed in CA-RQ-ARG-2.             *
001600*                                                               *
001700* NOTE ON COMMAND LENGTH - the interchange commarea only ever    *
001800* has room for a 64-byte argument (see ZDECCAC), so a command    *
001900* long enough to trip a gross-oversize reject can never arrive   *
002000* intact by the time it reaches this program; REQUEST-record     *
002100* level length rejection is ZDEC000's job, not this program's.    *
002200*                                                               *
002300*---------------------------------------------------------------*
002400* CHANGE LOG                                                    *
002500*---------------------------------------------------------------*
002600* 09/09/91  DO   ORIGINAL - WHOAMI, ID, PWD, HOSTNAME ONLY.      *
002700* 03/14/92  LM   LS, CAT, PS, ENV ADDED.                          *
002800* 11/02/92  DO   IFCONFIG, IP, NETSTAT/SS, UNAME -A ADDED.        *
002900* 04/19/93  LM   DF, UPTIME, W, LAST, HISTORY ADDED.              *
003000* 08/25/93  DO   CRONTAB AND DOCKER SUBFORMS ADDED (DEC-0037).    *
003100* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
003200* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
003300* 07/30/00  RH   DANGEROUS-COMMAND TABLE ADDED FOR ESCALATION    *
003400*                SCORING (DEC-0121) - NONE OF THEM ARE IN THE    *
003500*                HANDLER TABLE SO THE DELTA THEY CARRY IS 0 IN   *
003600*                PRACTICE; RETAINED BECAUSE A FUTURE HANDLER MAY *
003700*                MATCH ONE OF THEM.                               *
003800* 03/11/11  SO   OPENSSL WAS MISSING FROM THE DANGEROUS-COMMAND   *
003900*                TABLE - ADDED AS THE 16TH ENTRY, TABLE BUMPED    *
004000*                FROM 15 TO 16 OCCURRENCES (DEC-0153).            *
004100*---------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-CMD-LEN                   PIC S9(03) COMP.
005100 01  WS-FIRST-WORD-LEN            PIC S9(03) COMP.
005200 01  WS-SCAN-SUB                  PIC S9(03) COMP.
005300 01  WS-SLASH-SUB                 PIC S9(03) COMP.
005400 01  WS-BASE-CMD                  PIC  X(16).
005500 01  WS-RECOGNIZED-SWITCH         PIC  X(01) VALUE 'N'.
005600     88  WS-RECOGNIZED                VALUE 'Y'.
005700 01  WS-DANGEROUS-SWITCH          PIC  X(01) VALUE 'N'.
005800     88  WS-IS-DANGEROUS               VALUE 'Y'.
005900 01  WS-TALLY                     PIC S9(03) COMP.
006000 01  WS-PTR                       PIC S9(05) COMP.
006100*****************************************************************
006200* DANGEROUS BASE-COMMAND SET - DRIVES THE ESCALATION DELTA WHEN  *
006300* THE COMMAND IS ALSO RECOGNIZED BY A HANDLER BELOW.  NONE ARE   *
006400* TODAY, BUT ZDEC050 STILL EXPECTS A NON-ZERO DELTA ONLY FROM A  *
006500* RECOGNIZED-AND-DANGEROUS HIT, SO THE CHECK STAYS HONEST.        *
006600*****************************************************************
006700 01  WS-DANGEROUS-LITERALS.
006800     02  FILLER PIC X(10) VALUE 'rm'.
006900     02  FILLER PIC X(10) VALUE 'dd'.
007000     02  FILLER PIC X(10) VALUE 'mkfs'.
007100     02  FILLER PIC X(10) VALUE 'chmod'.
007200     02  FILLER PIC X(10) VALUE 'chown'.
007300     02  FILLER PIC X(10) VALUE 'iptables'.
007400     02  FILLER PIC X(10) VALUE 'curl'.
007500     02  FILLER PIC X(10) VALUE 'wget'.
007600     02  FILLER PIC X(10) VALUE 'nc'.
007700     02  FILLER PIC X(10) VALUE 'netcat'.
007800     02  FILLER PIC X(10) VALUE 'python'.
007900     02  FILLER PIC X(10) VALUE 'perl'.
008000     02  FILLER PIC X(10) VALUE 'ruby'.
008100     02  FILLER PIC X(10) VALUE 'base64'.
008200     02  FILLER PIC X(10) VALUE 'xxd'.
008300     02  FILLER PIC X(10) VALUE 'openssl'.
008400 01  WS-DANGEROUS-TABLE REDEFINES WS-DANGEROUS-LITERALS.
008500     02  WS-DANGEROUS-ENTRY      PIC X(10) OCCURS 16 TIMES.
008600 01  WS-DANGEROUS-SUB             PIC S9(03) COMP.
008700*****************************************************************
008800* KNOWN LS DIRECTORIES, MOST-SPECIFIC FIRST SO '/HOME/DEPLOY'    *
008900* MATCHES AHEAD OF THE BARE '/HOME' ENTRY.                        *
009000*****************************************************************
009100 01  WS-LS-DIR-LITERALS.
009200     02  FILLER PIC X(16) VALUE '/home/deploy'.
009300     02  FILLER PIC X(16) VALUE '/home'.
009400     02  FILLER PIC X(16) VALUE '/app'.
009500 01  WS-LS-DIR-TABLE REDEFINES WS-LS-DIR-LITERALS.
009600     02  WS-LS-DIR-ENTRY         PIC X(16) OCCURS 3 TIMES.
009700 01  WS-LS-SUB                    PIC S9(03) COMP.
009800 01  WS-LS-MATCHED-SWITCH         PIC X(01) VALUE 'N'.
009900     88  WS-LS-MATCHED                VALUE 'Y'.
010000 01  WS-LS-LONG-SWITCH             PIC X(01) VALUE 'N'.
010100     88  WS-LS-LONG                     VALUE 'Y'.
010200*****************************************************************
010300* TRACE EDIT VIEW OF THE MEASURED COMMAND LENGTH - SAME FLOOR-   *
010400* SUPPORT CONVENTION AS ZDEC050'S DISPATCH TRACE.                 *
010500*****************************************************************
010600 01  WS-CMD-LEN-EDIT               PIC  9(03) VALUE ZERO.
010700 01  WS-CMD-LEN-EDIT-R REDEFINES WS-CMD-LEN-EDIT
010800                                    PIC  ZZ9.
010900 LINKAGE SECTION.
011000 COPY ZDECCAC.
011100 01  LK-SESSION-TABLE.
011200     02  SM-COUNT               PIC S9(03) COMP.
011300     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
011400         COPY ZDECSMC.
011500 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
011600 0100-SIMULATE.
011700     MOVE SPACES TO CA-OUTPUT-TEXT.
011800     MOVE 'N' TO CA-IS-ERROR.
011900     MOVE ZERO TO CA-ESCALATION-DELTA.
012000     MOVE 1 TO WS-PTR.
012100     PERFORM 1000-MEASURE-COMMAND THRU 1000-EXIT.
012200     IF WS-CMD-LEN EQUAL ZERO
012300         MOVE 'Y' TO CA-IS-ERROR
012400         GO TO 0100-EXIT
012500     END-IF.
012600     PERFORM 1100-FIND-FIRST-WORD THRU 1100-EXIT.
012700     PERFORM 1200-FIND-BASE-COMMAND THRU 1200-EXIT.
012800     PERFORM 1300-CHECK-DANGEROUS THRU 1300-EXIT.
012900     MOVE 'N' TO WS-RECOGNIZED-SWITCH.
013000     EVALUATE WS-BASE-CMD
013100         WHEN 'whoami'
013200             PERFORM 2000-WHOAMI THRU 2000-EXIT
013300         WHEN 'id'
013400             PERFORM 2010-ID THRU 2010-EXIT
013500         WHEN 'uname'
013600             PERFORM 2020-UNAME THRU 2020-EXIT
013700         WHEN 'hostname'
013800             PERFORM 2030-HOSTNAME THRU 2030-EXIT
013900         WHEN 'ls'
014000             PERFORM 2040-LS THRU 2040-EXIT
014100         WHEN 'cat'
014200             PERFORM 2050-CAT THRU 2050-EXIT
014300         WHEN 'ps'
014400             PERFORM 2060-PS THRU 2060-EXIT
014500         WHEN 'env'
014600             PERFORM 2070-ENV THRU 2070-EXIT
014700         WHEN 'printenv'
014800             PERFORM 2070-ENV THRU 2070-EXIT
014900         WHEN 'ifconfig'
015000             PERFORM 2080-IFCONFIG THRU 2080-EXIT
015100         WHEN 'ip'
015200             PERFORM 2090-IP THRU 2090-EXIT
015300         WHEN 'netstat'
015400             PERFORM 2100-NETSTAT THRU 2100-EXIT
015500         WHEN 'ss'
015600             PERFORM 2100-NETSTAT THRU 2100-EXIT
015700         WHEN 'pwd'
015800             PERFORM 2110-PWD THRU 2110-EXIT
015900         WHEN 'df'
016000             PERFORM 2120-DF THRU 2120-EXIT
016100         WHEN 'uptime'
016200             PERFORM 2130-UPTIME THRU 2130-EXIT
016300         WHEN 'w'
016400             PERFORM 2140-W THRU 2140-EXIT
016500         WHEN 'last'
016600             PERFORM 2150-LAST THRU 2150-EXIT
016700         WHEN 'history'
016800             PERFORM 2160-HISTORY THRU 2160-EXIT
016900         WHEN 'crontab'
017000             PERFORM 2170-CRONTAB THRU 2170-EXIT
017100         WHEN 'docker'
017200             PERFORM 2180-DOCKER THRU 2180-EXIT
017300         WHEN OTHER
017400             PERFORM 2900-NOT-FOUND THRU 2900-EXIT
017500     END-EVALUATE.
017600     IF WS-RECOGNIZED AND WS-IS-DANGEROUS
017700         MOVE 1 TO CA-ESCALATION-DELTA
017800     END-IF.
017900     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
018000 0100-EXIT.
018100     EXIT.
018200 1000-MEASURE-COMMAND.
018300     MOVE 64 TO WS-CMD-LEN.
018400     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
018500         UNTIL WS-CMD-LEN EQUAL ZERO
018600            OR CA-RQ-ARG-1(WS-CMD-LEN:1) NOT EQUAL SPACE.
018700 1000-EXIT.
018800     EXIT.
018900 1010-BACK-UP-ONE.
019000     SUBTRACT 1 FROM WS-CMD-LEN.
019100 1010-EXIT.
019200     EXIT.
019300 1100-FIND-FIRST-WORD.
019400     MOVE 1 TO WS-SCAN-SUB.
019500     PERFORM 1110-SCAN-ONE-CHAR THRU 1110-EXIT
019600         UNTIL WS-SCAN-SUB GREATER THAN WS-CMD-LEN
019700            OR CA-RQ-ARG-1(WS-SCAN-SUB:1) EQUAL SPACE.
019800     COMPUTE WS-FIRST-WORD-LEN = WS-SCAN-SUB - 1.
019900 1100-EXIT.
020000     EXIT.
020100 1110-SCAN-ONE-CHAR.
020200     ADD 1 TO WS-SCAN-SUB.
020300 1110-EXIT.
020400     EXIT.
020500 1200-FIND-BASE-COMMAND.
020600     MOVE SPACES TO WS-BASE-CMD.
020700     MOVE ZERO TO WS-SLASH-SUB.
020800     PERFORM 1210-CHECK-ONE-CHAR THRU 1210-EXIT
020900         VARYING WS-SCAN-SUB FROM WS-FIRST-WORD-LEN BY -1
021000         UNTIL WS-SCAN-SUB LESS THAN 1
021100            OR WS-SLASH-SUB GREATER THAN ZERO.
021200     IF WS-SLASH-SUB GREATER THAN ZERO
021300         MOVE CA-RQ-ARG-1(WS-SLASH-SUB + 1:
021400             WS-FIRST-WORD-LEN - WS-SLASH-SUB) TO WS-BASE-CMD
021500     ELSE
021600         MOVE CA-RQ-ARG-1(1:WS-FIRST-WORD-LEN) TO WS-BASE-CMD
021700     END-IF.
021800 1200-EXIT.
021900     EXIT.
022000 1210-CHECK-ONE-CHAR.
022100     IF CA-RQ-ARG-1(WS-SCAN-SUB:1) EQUAL '/'
022200         MOVE WS-SCAN-SUB TO WS-SLASH-SUB
022300     END-IF.
022400 1210-EXIT.
022500     EXIT.
022600 1300-CHECK-DANGEROUS.
022700     MOVE 'N' TO WS-DANGEROUS-SWITCH.
022800     PERFORM 1310-CHECK-ONE-ENTRY THRU 1310-EXIT
022900         VARYING WS-DANGEROUS-SUB FROM 1 BY 1
023000         UNTIL WS-DANGEROUS-SUB GREATER THAN 16
023100            OR WS-IS-DANGEROUS.
023200 1300-EXIT.
023300     EXIT.
023400 1310-CHECK-ONE-ENTRY.
023500     IF WS-BASE-CMD EQUAL WS-DANGEROUS-ENTRY(WS-DANGEROUS-SUB)
023600         MOVE 'Y' TO WS-DANGEROUS-SWITCH
023700     END-IF.
023800 1310-EXIT.
023900     EXIT.
024000 2000-WHOAMI.
024100     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
024200     STRING 'deploy' DELIMITED BY SIZE INTO CA-OUTPUT-TEXT
024300         WITH POINTER WS-PTR
024400     END-STRING.
024500 2000-EXIT.
024600     EXIT.
024700 2010-ID.
024800     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
024900     STRING 'uid=1000(deploy) gid=1000(deploy) groups=1000(deploy)'
025000         DELIMITED BY SIZE
025100         INTO CA-OUTPUT-TEXT
025200         WITH POINTER WS-PTR
025300     END-STRING.
025400 2010-EXIT.
025500     EXIT.
025600 2020-UNAME.
025700     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
025800     MOVE ZERO TO WS-TALLY.
025900     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL '-a'.
026000     IF WS-TALLY GREATER THAN ZERO
026100         STRING
026200            'Linux web-frontend-01 5.15.0-91-generic #101-Ubuntu'
026300                DELIMITED BY SIZE
026400            ' SMP x86_64 GNU/Linux' DELIMITED BY SIZE
026500            INTO CA-OUTPUT-TEXT
026600            WITH POINTER WS-PTR
026700         END-STRING
026800     ELSE
026900         STRING 'Linux' DELIMITED BY SIZE INTO CA-OUTPUT-TEXT
027000             WITH POINTER WS-PTR
027100         END-STRING
027200     END-IF.
027300 2020-EXIT.
027400     EXIT.
027500 2030-HOSTNAME.
027600     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
027700     STRING 'web-frontend-01' DELIMITED BY SIZE
027800         INTO CA-OUTPUT-TEXT
027900         WITH POINTER WS-PTR
028000     END-STRING.
028100 2030-EXIT.
028200     EXIT.
028300 2040-LS.
028400     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
028500     MOVE ZERO TO WS-TALLY.
028600     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL '-l'.
028700     IF WS-TALLY GREATER THAN ZERO
028800         MOVE 'Y' TO WS-LS-LONG-SWITCH
028900     ELSE
029000         MOVE 'N' TO WS-LS-LONG-SWITCH
029100     END-IF.
029200     MOVE 'N' TO WS-LS-MATCHED-SWITCH.
029300     PERFORM 2041-CHECK-ONE-DIR THRU 2041-EXIT
029400         VARYING WS-LS-SUB FROM 1 BY 1
029500         UNTIL WS-LS-SUB GREATER THAN 3
029600            OR WS-LS-MATCHED.
029700     IF NOT WS-LS-MATCHED
029800         PERFORM 2044-SHOW-APP THRU 2044-EXIT
029900     END-IF.
030000 2040-EXIT.
030100     EXIT.
030200 2041-CHECK-ONE-DIR.
030300     MOVE ZERO TO WS-TALLY.
030400     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL
030500         WS-LS-DIR-ENTRY(WS-LS-SUB).
030600     IF WS-TALLY GREATER THAN ZERO
030700         MOVE 'Y' TO WS-LS-MATCHED-SWITCH
030800         EVALUATE WS-LS-SUB
030900             WHEN 1
031000                 PERFORM 2042-SHOW-HOME-DEPLOY THRU 2042-EXIT
031100             WHEN 2
031200                 PERFORM 2043-SHOW-HOME THRU 2043-EXIT
031300             WHEN 3
031400                 PERFORM 2044-SHOW-APP THRU 2044-EXIT
031500         END-EVALUATE
031600     END-IF.
031700 2041-EXIT.
031800     EXIT.
031900 2042-SHOW-HOME-DEPLOY.
032000     IF WS-LS-LONG
032100         STRING 'total 24;' DELIMITED BY SIZE
032200            '-rw------- 1 deploy deploy  412 Mar 02 09:14 .env;'
032300                DELIMITED BY SIZE
032400            'drwx------ 2 deploy deploy 4096 Feb 14 11:02 .ssh;'
032500                DELIMITED BY SIZE
032600            '-rw-r--r-- 1 deploy deploy  220 Jan 11  2024 .bashrc'
032700                DELIMITED BY SIZE
032800            INTO CA-OUTPUT-TEXT
032900            WITH POINTER WS-PTR
033000         END-STRING
033100     ELSE
033200         STRING '.bashrc;.env;.ssh' DELIMITED BY SIZE
033300            INTO CA-OUTPUT-TEXT
033400            WITH POINTER WS-PTR
033500         END-STRING
033600     END-IF.
033700 2042-EXIT.
033800     EXIT.
033900 2043-SHOW-HOME.
034000     IF WS-LS-LONG
034100         STRING 'total 8;' DELIMITED BY SIZE
034200            'drwxr-xr-x 4 deploy deploy 4096 Mar 02 09:00 deploy'
034300                DELIMITED BY SIZE
034400            INTO CA-OUTPUT-TEXT
034500            WITH POINTER WS-PTR
034600         END-STRING
034700     ELSE
034800         STRING 'deploy' DELIMITED BY SIZE
034900            INTO CA-OUTPUT-TEXT
035000            WITH POINTER WS-PTR
035100         END-STRING
035200     END-IF.
035300 2043-EXIT.
035400     EXIT.
035500 2044-SHOW-APP.
035600     IF WS-LS-LONG
035700         STRING 'total 48;' DELIMITED BY SIZE
035800            '-rw-r--r-- 1 deploy deploy  312 Mar 02 09:14 config.yaml;'
035900                DELIMITED BY SIZE
036000            'drwxr-xr-x 6 deploy deploy 4096 Mar 02 09:14 app;'
036100                DELIMITED BY SIZE
036200            '-rwxr-xr-x 1 deploy deploy 1841 Mar 02 09:14 app.py'
036300                DELIMITED BY SIZE
036400            INTO CA-OUTPUT-TEXT
036500            WITH POINTER WS-PTR
036600         END-STRING
036700     ELSE
036800         STRING 'app;app.py;config.yaml' DELIMITED BY SIZE
036900            INTO CA-OUTPUT-TEXT
037000            WITH POINTER WS-PTR
037100         END-STRING
037200     END-IF.
037300 2044-EXIT.
037400     EXIT.
037500 2050-CAT.
037600     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
037700     STRING 'use the file_read tool to read file contents'
037800         DELIMITED BY SIZE
037900         INTO CA-OUTPUT-TEXT
038000         WITH POINTER WS-PTR
038100     END-STRING.
038200 2050-EXIT.
038300     EXIT.
038400 2060-PS.
038500     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
038600     STRING
038700        'PID TTY      TIME CMD;'         DELIMITED BY SIZE
038800        '  1 ?        00:00:02 gunicorn;' DELIMITED BY SIZE
038900        ' 42 ?        00:00:00 gunicorn;' DELIMITED BY SIZE
039000        ' 87 pts/0    00:00:00 bash;'     DELIMITED BY SIZE
039100        ' 93 pts/0    00:00:00 ps'        DELIMITED BY SIZE
039200         INTO CA-OUTPUT-TEXT
039300         WITH POINTER WS-PTR
039400     END-STRING.
039500 2060-EXIT.
039600     EXIT.
039700 2070-ENV.
039800     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
039900     STRING
040000        'PATH=/usr/local/sbin:/usr/local/bin:/usr/bin:/bin;'
040100            DELIMITED BY SIZE
040200        'HOME=/home/deploy;' DELIMITED BY SIZE
040300        'USER=deploy;' DELIMITED BY SIZE
040400        'SHELL=/bin/bash;' DELIMITED BY SIZE
040500        'LANG=en_US.UTF-8;' DELIMITED BY SIZE
040600        'PWD=/app' DELIMITED BY SIZE
040700         INTO CA-OUTPUT-TEXT
040800         WITH POINTER WS-PTR
040900     END-STRING.
041000 2070-EXIT.
041100     EXIT.
041200 2080-IFCONFIG.
041300     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
041400     STRING
041500        'eth0: flags=4163<UP,BROADCAST,RUNNING,MULTICAST> mtu 1500;'
041600            DELIMITED BY SIZE
041700        '      inet 10.0.4.17  netmask 255.255.255.0;'
041800            DELIMITED BY SIZE
041900        '      ether 02:42:0a:00:04:11;' DELIMITED BY SIZE
042000        'lo: flags=73<UP,LOOPBACK,RUNNING> mtu 65536;'
042100            DELIMITED BY SIZE
042200        '    inet 127.0.0.1  netmask 255.0.0.0'
042300            DELIMITED BY SIZE
042400         INTO CA-OUTPUT-TEXT
042500         WITH POINTER WS-PTR
042600     END-STRING.
042700 2080-EXIT.
042800     EXIT.
042900 2090-IP.
043000     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
043100     MOVE ZERO TO WS-TALLY.
043200     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'route'.
043300     IF WS-TALLY GREATER THAN ZERO
043400         STRING 'default via 10.0.4.1 dev eth0;' DELIMITED BY
043500                    SIZE
043600                '10.0.4.0/24 dev eth0 proto kernel scope link'
043700                    DELIMITED BY SIZE
043800             INTO CA-OUTPUT-TEXT
043900             WITH POINTER WS-PTR
044000         END-STRING
044100     ELSE
044200         STRING
044300            '2: eth0: <BROADCAST,MULTICAST,UP,LOWER_UP> mtu 1500;'
044400                DELIMITED BY SIZE
044500            '    inet 10.0.4.17/24 brd 10.0.4.255 scope global eth0'
044600                DELIMITED BY SIZE
044700             INTO CA-OUTPUT-TEXT
044800             WITH POINTER WS-PTR
044900         END-STRING
045000     END-IF.
045100 2090-EXIT.
045200     EXIT.
045300 2100-NETSTAT.
045400     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
045500     STRING
045600        'Proto Local Address      Foreign Address   State;'
045700            DELIMITED BY SIZE
045800        'tcp   0.0.0.0:8080        0.0.0.0:*         LISTEN;'
045900            DELIMITED BY SIZE
046000        'tcp   127.0.0.1:5432      0.0.0.0:*         LISTEN'
046100            DELIMITED BY SIZE
046200         INTO CA-OUTPUT-TEXT
046300         WITH POINTER WS-PTR
046400     END-STRING.
046500 2100-EXIT.
046600     EXIT.
046700 2110-PWD.
046800     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
046900     STRING '/app' DELIMITED BY SIZE INTO CA-OUTPUT-TEXT
047000         WITH POINTER WS-PTR
047100     END-STRING.
047200 2110-EXIT.
047300     EXIT.
047400 2120-DF.
047500     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
047600     STRING
047700        'Filesystem     1K-blocks    Used Available Use% Mounted on;'
047800            DELIMITED BY SIZE
047900        'overlay         20961280 6482112  13421568  33% /'
048000            DELIMITED BY SIZE
048100         INTO CA-OUTPUT-TEXT
048200         WITH POINTER WS-PTR
048300     END-STRING.
048400 2120-EXIT.
048500     EXIT.
048600 2130-UPTIME.
048700     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
048800     STRING ' 09:14:02 up 41 days,  3:27,  1 user,  load average:'
048900         DELIMITED BY SIZE
049000        ' 0.08, 0.05, 0.02' DELIMITED BY SIZE
049100         INTO CA-OUTPUT-TEXT
049200         WITH POINTER WS-PTR
049300     END-STRING.
049400 2130-EXIT.
049500     EXIT.
049600 2140-W.
049700     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
049800     STRING
049900        'USER   TTY      LOGIN@   IDLE   JCPU   PCPU WHAT;'
050000            DELIMITED BY SIZE
050100        'deploy pts/0    09:01    0.00s  0.04s  0.00s w'
050200            DELIMITED BY SIZE
050300         INTO CA-OUTPUT-TEXT
050400         WITH POINTER WS-PTR
050500     END-STRING.
050600 2140-EXIT.
050700     EXIT.
050800 2150-LAST.
050900     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
051000     STRING
051100        'deploy  pts/0       10.0.4.201      Mon Mar  2 08:58 stil
051200-       'l logged in' DELIMITED BY SIZE
051300         INTO CA-OUTPUT-TEXT
051400         WITH POINTER WS-PTR
051500     END-STRING.
051600 2150-EXIT.
051700     EXIT.
051800 2160-HISTORY.
051900     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
052000     STRING '    1  cd /app;' DELIMITED BY SIZE
052100            '    2  ls -la;' DELIMITED BY SIZE
052200            '    3  cat config.yaml;' DELIMITED BY SIZE
052300            '    4  history' DELIMITED BY SIZE
052400         INTO CA-OUTPUT-TEXT
052500         WITH POINTER WS-PTR
052600     END-STRING.
052700 2160-EXIT.
052800     EXIT.
052900 2170-CRONTAB.
053000     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
053100     MOVE ZERO TO WS-TALLY.
053200     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL '-l'.
053300     IF WS-TALLY GREATER THAN ZERO
053400         STRING '0 2 * * * /app/scripts/backup.sh' DELIMITED BY
053500                    SIZE
053600             INTO CA-OUTPUT-TEXT
053700             WITH POINTER WS-PTR
053800         END-STRING
053900     ELSE
054000         STRING 'usage: crontab [-u user] file' DELIMITED BY
054100                    SIZE
054200                '         crontab [ -e | -l | -r ]' DELIMITED BY
054300                    SIZE
054400             INTO CA-OUTPUT-TEXT
054500             WITH POINTER WS-PTR
054600         END-STRING
054700     END-IF.
054800 2170-EXIT.
054900     EXIT.
055000 2180-DOCKER.
055100     MOVE 'Y' TO WS-RECOGNIZED-SWITCH.
055200     MOVE ZERO TO WS-TALLY.
055300     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'ps'.
055400     IF WS-TALLY GREATER THAN ZERO
055500         STRING
055600            'CONTAINER ID   IMAGE                 STATUS;'
055700                DELIMITED BY SIZE
055800            '4f2a9c1e8b7d   corp/api-gateway:latest   Up 4 days'
055900                DELIMITED BY SIZE
056000             INTO CA-OUTPUT-TEXT
056100             WITH POINTER WS-PTR
056200         END-STRING
056300     ELSE
056400         MOVE ZERO TO WS-TALLY
056500         INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'images'
056600         IF WS-TALLY GREATER THAN ZERO
056700             STRING
056800                'REPOSITORY              TAG      IMAGE ID;'
056900                    DELIMITED BY SIZE
057000                'corp/api-gateway        latest   a1b2c3d4e5f6'
057100                    DELIMITED BY SIZE
057200                 INTO CA-OUTPUT-TEXT
057300                 WITH POINTER WS-PTR
057400             END-STRING
057500         ELSE
057600             STRING 'Usage:  docker COMMAND' DELIMITED BY SIZE
057700                 INTO CA-OUTPUT-TEXT
057800                 WITH POINTER WS-PTR
057900             END-STRING
058000         END-IF
058100     END-IF.
058200 2180-EXIT.
058300     EXIT.
058400 2900-NOT-FOUND.
058500     MOVE 'N' TO WS-RECOGNIZED-SWITCH.
058600     MOVE 'Y' TO CA-IS-ERROR.
058700     STRING 'bash: ' DELIMITED BY SIZE
058800            WS-BASE-CMD DELIMITED BY SPACE
058900            ': command not found' DELIMITED BY SIZE
059000         INTO CA-OUTPUT-TEXT
059100         WITH POINTER WS-PTR
059200     END-STRING.
059300 2900-EXIT.
059400     EXIT.
