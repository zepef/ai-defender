000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC101.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  08/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC101 - TOOL SIMULATOR: NMAP_SCAN.                           *
001100*                                                               *
001200* CA-RQ-ARG-1 = target, CA-RQ-ARG-2 = ports (not interpreted -  *
001300* the decoy port table is fixed), CA-RQ-ARG-3 = scan_type       *
001400* (default QUICK).  CIDR targets (containing '/') show the      *
001500* first 3 hosts of the internal host table; anything else shows *
001600* the one target host, real or decoy "unknown-host".            *
001700*                                                               *
001800*---------------------------------------------------------------*
001900* CHANGE LOG                                                    *
002000*---------------------------------------------------------------*
002100* 08/05/91  DO   ORIGINAL - QUICK SCAN ONLY, 4 PORTS.             *
002200* 11/14/91  LM   SERVICE/VERSION SCAN TYPE ADDED (DEC-0009).      *
002300* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
002400* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
002500* 08/19/03  TWK  CIDR HOST LIST NOW ADDS ALL 3 HOSTS TO THE      *
002600*                SESSION, NOT JUST THE FIRST (DEC-0151).         *
002700*---------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-370.
003100 OBJECT-COMPUTER.  IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*****************************************************************
003700* INTERNAL HOST TABLE - 5 FIXED ADDRESSES.                       *
003800*****************************************************************
003900 01  WS-HOST-IP-LITERALS.
004000     02  FILLER                 PIC X(15) VALUE '10.0.1.10'.
004100     02  FILLER                 PIC X(15) VALUE '10.0.1.20'.
004200     02  FILLER                 PIC X(15) VALUE '10.0.1.30'.
004300     02  FILLER                 PIC X(15) VALUE '10.0.1.40'.
004400     02  FILLER                 PIC X(15) VALUE '10.0.1.50'.
004500 01  WS-HOST-IP-TABLE REDEFINES WS-HOST-IP-LITERALS.
004600     02  WS-HOST-IP-ENTRY       PIC X(15) OCCURS 5 TIMES.
004700 01  WS-HOST-NAME-LITERALS.
004800     02  FILLER                 PIC X(20) VALUE 'web-frontend-01'.
004900     02  FILLER                 PIC X(20) VALUE 'api-gateway-01'.
005000     02  FILLER                 PIC X(20) VALUE 'db-primary-01'.
005100     02  FILLER                 PIC X(20) VALUE 'cache-01'.
005200     02  FILLER                 PIC X(20) VALUE 'worker-01'.
005300 01  WS-HOST-NAME-TABLE REDEFINES WS-HOST-NAME-LITERALS.
005400     02  WS-HOST-NAME-ENTRY     PIC X(20) OCCURS 5 TIMES.
005500*****************************************************************
005600* PORT TABLE - 6 FIXED ENTRIES.                                  *
005700*****************************************************************
005800 01  WS-PORT-NUMBER-LITERALS.
005900     02  FILLER                 PIC 9(05) VALUE 00022.
006000     02  FILLER                 PIC 9(05) VALUE 00080.
006100     02  FILLER                 PIC 9(05) VALUE 00443.
006200     02  FILLER                 PIC 9(05) VALUE 05432.
006300     02  FILLER                 PIC 9(05) VALUE 06379.
006400     02  FILLER                 PIC 9(05) VALUE 08080.
006500 01  WS-PORT-NUMBER-TABLE REDEFINES WS-PORT-NUMBER-LITERALS.
006600     02  WS-PORT-NUMBER-ENTRY   PIC 9(05) OCCURS 6 TIMES.
006700 01  WS-PORT-STATE-LITERALS.
006800     02  FILLER                 PIC X(08) VALUE 'open'.
006900     02  FILLER                 PIC X(08) VALUE 'open'.
007000     02  FILLER                 PIC X(08) VALUE 'open'.
007100     02  FILLER                 PIC X(08) VALUE 'open'.
007200     02  FILLER                 PIC X(08) VALUE 'filtered'.
007300     02  FILLER                 PIC X(08) VALUE 'open'.
007400 01  WS-PORT-STATE-TABLE REDEFINES WS-PORT-STATE-LITERALS.
007500     02  WS-PORT-STATE-ENTRY    PIC X(08) OCCURS 6 TIMES.
007600 01  WS-PORT-SERVICE-LITERALS.
007700     02  FILLER                 PIC X(12) VALUE 'ssh'.
007800     02  FILLER                 PIC X(12) VALUE 'http'.
007900     02  FILLER                 PIC X(12) VALUE 'https'.
008000     02  FILLER                 PIC X(12) VALUE 'postgresql'.
008100     02  FILLER                 PIC X(12) VALUE 'redis'.
008200     02  FILLER                 PIC X(12) VALUE 'http-proxy'.
008300 01  WS-PORT-SERVICE-TABLE REDEFINES WS-PORT-SERVICE-LITERALS.
008400     02  WS-PORT-SERVICE-ENTRY  PIC X(12) OCCURS 6 TIMES.
008500 01  WS-PORT-VERSION-LITERALS.
008600     02  FILLER                 PIC X(24) VALUE
008700         'OpenSSH 8.9p1 Ubuntu'.
008800     02  FILLER                 PIC X(24) VALUE 'nginx/1.24.0'.
008900     02  FILLER                 PIC X(24) VALUE 'nginx/1.24.0'.
009000     02  FILLER                 PIC X(24) VALUE 'PostgreSQL 15.4'.
009100     02  FILLER                 PIC X(24) VALUE SPACES.
009200     02  FILLER                 PIC X(24) VALUE 'Gunicorn 21.2.0'.
009300 01  WS-PORT-VERSION-TABLE REDEFINES WS-PORT-VERSION-LITERALS.
009400     02  WS-PORT-VERSION-ENTRY  PIC X(24) OCCURS 6 TIMES.
009500 01  WS-SCAN-TYPE               PIC  X(16).
009600 01  WS-SHOW-PORT-COUNT          PIC S9(03) COMP.
009700 01  WS-SHOW-VERSION-SWITCH      PIC  X(01) VALUE 'N'.
009800     88  WS-SHOW-VERSION            VALUE 'Y'.
009900 01  WS-IS-CIDR-SWITCH           PIC  X(01) VALUE 'N'.
010000     88  WS-IS-CIDR                  VALUE 'Y'.
010100 01  WS-HOST-SUB                 PIC S9(03) COMP.
010200 01  WS-PORT-SUB                  PIC S9(03) COMP.
010300 01  WS-FOUND-SWITCH               PIC  X(01) VALUE 'N'.
010400     88  WS-HOST-FOUND                   VALUE 'Y'.
010500 01  WS-SHOW-HOST-COUNT              PIC S9(03) COMP.
010600 01  WS-TARGET-HOST-NAME              PIC  X(20).
010700 01  WS-SCAN-HOST                      PIC  X(15).
010800 01  WS-PTR                             PIC S9(05) COMP.
010900 LINKAGE SECTION.
011000 COPY ZDECCAC.
011100 01  LK-SESSION-TABLE.
011200     02  SM-COUNT               PIC S9(03) COMP.
011300     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
011400         COPY ZDECSMC.
011500 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
011600 0100-SIMULATE.
011700     MOVE SPACES TO CA-OUTPUT-TEXT.
011800     MOVE 'N' TO CA-IS-ERROR.
011900     MOVE 1 TO CA-ESCALATION-DELTA.
012000     MOVE CA-RQ-ARG-3(1:16) TO WS-SCAN-TYPE.
012100     IF WS-SCAN-TYPE EQUAL SPACES
012200         MOVE 'quick' TO WS-SCAN-TYPE
012300     END-IF.
012400     IF WS-SCAN-TYPE(1:5) EQUAL 'quick'
012500         MOVE 4 TO WS-SHOW-PORT-COUNT
012600         MOVE 'N' TO WS-SHOW-VERSION-SWITCH
012700     ELSE
012800         MOVE 6 TO WS-SHOW-PORT-COUNT
012900         IF WS-SCAN-TYPE(1:7) EQUAL 'service'
013000             MOVE 'Y' TO WS-SHOW-VERSION-SWITCH
013100         ELSE
013200             MOVE 'N' TO WS-SHOW-VERSION-SWITCH
013300         END-IF
013400     END-IF.
013500     MOVE 1 TO WS-PTR.
013600     STRING 'Starting Nmap scan against ' DELIMITED BY SIZE
013700            CA-RQ-ARG-1 DELIMITED BY SPACE
013800         INTO CA-OUTPUT-TEXT
013900         WITH POINTER WS-PTR
014000     END-STRING.
014100     IF CA-RQ-ARG-1(1:64) IS NOT EQUAL SPACES AND
014200        CA-RQ-ARG-1(1:1) IS NOT EQUAL SPACES
014300         MOVE 'N' TO WS-IS-CIDR-SWITCH
014400         PERFORM 1000-CHECK-CIDR THRU 1000-EXIT
014500     END-IF.
014600     IF WS-IS-CIDR
014700         MOVE 3 TO WS-SHOW-HOST-COUNT
014800         PERFORM 2000-SHOW-ONE-HOST THRU 2000-EXIT
014900             VARYING WS-HOST-SUB FROM 1 BY 1
015000             UNTIL WS-HOST-SUB GREATER THAN WS-SHOW-HOST-COUNT
015100         MOVE WS-HOST-IP-ENTRY(1) TO WS-SCAN-HOST
015200     ELSE
015300         PERFORM 3000-SHOW-TARGET-HOST THRU 3000-EXIT
015400         MOVE CA-RQ-ARG-1(1:15) TO WS-SCAN-HOST
015500     END-IF.
015600     PERFORM 4000-SHOW-PORTS THRU 4000-EXIT
015700         VARYING WS-PORT-SUB FROM 1 BY 1
015800         UNTIL WS-PORT-SUB GREATER THAN WS-SHOW-PORT-COUNT.
015900     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
016000 0100-EXIT.
016100     EXIT.
016200 1000-CHECK-CIDR.
016300     INSPECT CA-RQ-ARG-1 TALLYING WS-HOST-SUB FOR ALL '/'.
016400     IF WS-HOST-SUB GREATER THAN ZERO
016500         MOVE 'Y' TO WS-IS-CIDR-SWITCH
016600     END-IF.
016700 1000-EXIT.
016800     EXIT.
016900 2000-SHOW-ONE-HOST.
017000     STRING ';' DELIMITED BY SIZE
017100            'Host: ' DELIMITED BY SIZE
017200            WS-HOST-IP-ENTRY(WS-HOST-SUB) DELIMITED BY SIZE
017300            ' (' DELIMITED BY SIZE
017400            WS-HOST-NAME-ENTRY(WS-HOST-SUB) DELIMITED BY SIZE
017500            ')' DELIMITED BY SIZE
017600         INTO CA-OUTPUT-TEXT
017700         WITH POINTER WS-PTR
017800     END-STRING.
017900     MOVE 'ADD-HOST' TO CA-SM-OPERATION.
018000     MOVE WS-HOST-IP-ENTRY(WS-HOST-SUB) TO CA-SM-HOST.
018100     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
018200 2000-EXIT.
018300     EXIT.
018400 3000-SHOW-TARGET-HOST.
018500     MOVE 'N' TO WS-FOUND-SWITCH.
018600     PERFORM 3100-LOOKUP-HOST THRU 3100-EXIT
018700         VARYING WS-HOST-SUB FROM 1 BY 1
018800         UNTIL WS-HOST-SUB GREATER THAN 5
018900            OR WS-HOST-FOUND.
019000     IF NOT WS-HOST-FOUND
019100         MOVE 'unknown-host' TO WS-TARGET-HOST-NAME
019200     END-IF.
019300     STRING ';' DELIMITED BY SIZE
019400            'Host: ' DELIMITED BY SIZE
019500            CA-RQ-ARG-1 DELIMITED BY SPACE
019600            ' (' DELIMITED BY SIZE
019700            WS-TARGET-HOST-NAME DELIMITED BY SPACE
019800            ')' DELIMITED BY SIZE
019900         INTO CA-OUTPUT-TEXT
020000         WITH POINTER WS-PTR
020100     END-STRING.
020200     MOVE 'ADD-HOST' TO CA-SM-OPERATION.
020300     MOVE CA-RQ-ARG-1(1:15) TO CA-SM-HOST.
020400     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
020500 3000-EXIT.
020600     EXIT.
020700 3100-LOOKUP-HOST.
020800     IF CA-RQ-ARG-1(1:15) EQUAL WS-HOST-IP-ENTRY(WS-HOST-SUB)
020900         MOVE WS-HOST-NAME-ENTRY(WS-HOST-SUB)(1:20) TO
021000             WS-TARGET-HOST-NAME
021100         MOVE 'Y' TO WS-FOUND-SWITCH
021200     END-IF.
021300 3100-EXIT.
021400     EXIT.
021500 4000-SHOW-PORTS.
021600     IF WS-SHOW-VERSION
021700         STRING ';' DELIMITED BY SIZE
021800                WS-PORT-NUMBER-ENTRY(WS-PORT-SUB) DELIMITED BY
021900                    SIZE
022000                '/tcp ' DELIMITED BY SIZE
022100                WS-PORT-STATE-ENTRY(WS-PORT-SUB) DELIMITED BY
022200                    SPACE
022300                ' ' DELIMITED BY SIZE
022400                WS-PORT-SERVICE-ENTRY(WS-PORT-SUB) DELIMITED BY
022500                    SPACE
022600                ' ' DELIMITED BY SIZE
022700                WS-PORT-VERSION-ENTRY(WS-PORT-SUB) DELIMITED BY
022800                    SPACE
022900             INTO CA-OUTPUT-TEXT
023000             WITH POINTER WS-PTR
023100         END-STRING
023200     ELSE
023300         STRING ';' DELIMITED BY SIZE
023400                WS-PORT-NUMBER-ENTRY(WS-PORT-SUB) DELIMITED BY
023500                    SIZE
023600                '/tcp ' DELIMITED BY SIZE
023700                WS-PORT-STATE-ENTRY(WS-PORT-SUB) DELIMITED BY
023800                    SPACE
023900                ' ' DELIMITED BY SIZE
024000                WS-PORT-SERVICE-ENTRY(WS-PORT-SUB) DELIMITED BY
024100                    SPACE
024200             INTO CA-OUTPUT-TEXT
024300             WITH POINTER WS-PTR
024400         END-STRING
024500     END-IF.
024600     MOVE 'ADD-PORT' TO CA-SM-OPERATION.
024700     MOVE WS-SCAN-HOST TO CA-SM-HOST.
024800     MOVE WS-PORT-NUMBER-ENTRY(WS-PORT-SUB) TO CA-SM-PORT-NUMBER.
024900     MOVE WS-PORT-SERVICE-ENTRY(WS-PORT-SUB)(1:12) TO
025000         CA-SM-PORT-SERVICE.
025100     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
025200 4000-EXIT.
025300     EXIT.
