000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC107.
000300 AUTHOR.        L MARCHETTI.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  10/21/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC107 - TOOL SIMULATOR: AWS_CLI.                             *
001100*                                                               *
001200* CA-RQ-ARG-1 = command (service + subcommand + flags),          *
001300* CA-RQ-ARG-2 = profile, CA-RQ-ARG-3 = region.  Neither profile  *
001400* nor region varies any canned response below - they ride on    *
001500* the commarea only because the real tool accepts them.          *
001600*                                                               *
001700*---------------------------------------------------------------*
001800* CHANGE LOG                                                    *
001900*---------------------------------------------------------------*
002000* 10/21/91  LM   ORIGINAL - S3 LS AND S3 CP ONLY.                *
002100* 02/27/92  DO   IAM LIST-USERS AND IAM GET-USER ADDED, WITH     *
002200*                TOKEN INJECTION ON THE ADMIN ACCESS KEY ID      *
002300*                (DEC-0025).                                     *
002400* 07/14/92  DO   SECRETSMANAGER ACTIONS ADDED.                   *
002500* 11/30/92  LM   LAMBDA LIST-FUNCTIONS AND EC2 DESCRIBE-         *
002600*                INSTANCES ADDED.                                *
002700* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
002800* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS WS-TRACE-ON.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CMD-LEN                   PIC S9(03) COMP.
004000 01  WS-WORD-COUNT                PIC S9(03) COMP.
004100 01  WS-SCAN-SUB                  PIC S9(03) COMP.
004200 01  WS-SERVICE                   PIC  X(20).
004300 01  WS-SUBCOMMAND                PIC  X(24).
004400*****************************************************************
004500* ALTERNATE VIEW OF THE SUBCOMMAND, USED ONLY UNDER TRACE, TO    *
004600* SUPPORT THE EXACT SPLIT WHEN A TICKET COMES IN ABOUT AN        *
004700* AWS CLI COMMAND THAT DID NOT DISPATCH AS EXPECTED.             *
004800*****************************************************************
004900 01  WS-SUBCOMMAND-R REDEFINES WS-SUBCOMMAND.
005000     02  WS-SUBCMD-HEAD            PIC X(12).
005100     02  WS-SUBCMD-TAIL            PIC X(12).
005200 01  WS-PTR                       PIC S9(05) COMP.
005300 01  WS-TALLY                     PIC S9(03) COMP.
005400 01  WS-TOK-LEN                   PIC S9(03) COMP.
005500 01  WS-TRACE-SWITCH               PIC  X(01) VALUE 'N'.
005600     88  WS-TRACE-ON                VALUE 'Y'.
005700*****************************************************************
005800* FOUR FIXED S3 BUCKET NAMES FOR 'S3 LS' WHEN NO S3:// ARG IS    *
005900* PRESENT.                                                        *
006000*****************************************************************
006100 01  WS-BUCKET-LITERALS.
006200     02  FILLER PIC X(28) VALUE 'corp-prod-assets'.
006300     02  FILLER PIC X(28) VALUE 'corp-prod-backups'.
006400     02  FILLER PIC X(28) VALUE 'corp-logging-archive'.
006500     02  FILLER PIC X(28) VALUE 'corp-terraform-state'.
006600 01  WS-BUCKET-TABLE REDEFINES WS-BUCKET-LITERALS.
006700     02  WS-BUCKET-ENTRY         PIC X(28) OCCURS 4 TIMES.
006800 01  WS-BUCKET-SUB                PIC S9(03) COMP.
006900*****************************************************************
007000* FIVE FIXED SECRET NAMES FOR SECRETSMANAGER LIST-SECRETS.       *
007100*****************************************************************
007200 01  WS-SECRET-LITERALS.
007300     02  FILLER PIC X(28) VALUE 'prod/database/credentials'.
007400     02  FILLER PIC X(28) VALUE 'prod/api/jwt-signing-key'.
007500     02  FILLER PIC X(28) VALUE 'prod/stripe/api-key'.
007600     02  FILLER PIC X(28) VALUE 'staging/database/credentials'.
007700     02  FILLER PIC X(28) VALUE 'shared/smtp/credentials'.
007800 01  WS-SECRET-TABLE REDEFINES WS-SECRET-LITERALS.
007900     02  WS-SECRET-ENTRY         PIC X(28) OCCURS 5 TIMES.
008000 01  WS-SECRET-SUB                PIC S9(03) COMP.
008100 LINKAGE SECTION.
008200 COPY ZDECCAC.
008300 01  LK-SESSION-TABLE.
008400     02  SM-COUNT               PIC S9(03) COMP.
008500     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
008600         COPY ZDECSMC.
008700 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
008800 0100-SIMULATE.
008900     MOVE SPACES TO CA-OUTPUT-TEXT.
009000     MOVE 'N' TO CA-IS-ERROR.
009100     MOVE 1 TO CA-ESCALATION-DELTA.
009200     MOVE 1 TO WS-PTR.
009300     PERFORM 1000-MEASURE-COMMAND THRU 1000-EXIT.
009400     PERFORM 1100-COUNT-WORDS THRU 1100-EXIT.
009500     IF WS-WORD-COUNT LESS THAN 2
009600         MOVE 'Y' TO CA-IS-ERROR
009700         MOVE ZERO TO CA-ESCALATION-DELTA
009800         STRING 'usage: aws <service> <subcommand> [options]'
009900                    DELIMITED BY SIZE
010000             INTO CA-OUTPUT-TEXT
010100             WITH POINTER WS-PTR
010200         END-STRING
010300         GO TO 0100-EXIT
010400     END-IF.
010500     PERFORM 1200-SPLIT-SERVICE-SUBCOMMAND THRU 1200-EXIT.
010600     EVALUATE TRUE
010700         WHEN WS-SERVICE EQUAL 's3' AND
010800              WS-SUBCOMMAND(1:2) EQUAL 'ls'
010900             PERFORM 2000-S3-LS THRU 2000-EXIT
011000         WHEN WS-SERVICE EQUAL 's3' AND
011100              WS-SUBCOMMAND(1:2) EQUAL 'cp'
011200             PERFORM 2010-S3-CP THRU 2010-EXIT
011300         WHEN WS-SERVICE EQUAL 'iam' AND
011400              WS-SUBCOMMAND EQUAL 'list-users'
011500             PERFORM 2100-IAM-LIST-USERS THRU 2100-EXIT
011600         WHEN WS-SERVICE EQUAL 'iam' AND
011700              WS-SUBCOMMAND EQUAL 'get-user'
011800             PERFORM 2110-IAM-GET-USER THRU 2110-EXIT
011900         WHEN WS-SERVICE EQUAL 'secretsmanager' AND
012000              WS-SUBCOMMAND EQUAL 'list-secrets'
012100             PERFORM 2200-SM-LIST-SECRETS THRU 2200-EXIT
012200         WHEN WS-SERVICE EQUAL 'secretsmanager' AND
012300              WS-SUBCOMMAND EQUAL 'get-secret-value'
012400             PERFORM 2210-SM-GET-SECRET THRU 2210-EXIT
012500         WHEN WS-SERVICE EQUAL 'lambda' AND
012600              WS-SUBCOMMAND EQUAL 'list-functions'
012700             PERFORM 2300-LAMBDA-LIST THRU 2300-EXIT
012800         WHEN WS-SERVICE EQUAL 'ec2' AND
012900              WS-SUBCOMMAND EQUAL 'describe-instances'
013000             PERFORM 2310-EC2-DESCRIBE THRU 2310-EXIT
013100         WHEN OTHER
013200             PERFORM 2900-INVALID-CHOICE THRU 2900-EXIT
013300     END-EVALUATE.
013400     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
013500 0100-EXIT.
013600     EXIT.
013700 1000-MEASURE-COMMAND.
013800     MOVE 64 TO WS-CMD-LEN.
013900     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
014000         UNTIL WS-CMD-LEN EQUAL ZERO
014100            OR CA-RQ-ARG-1(WS-CMD-LEN:1) NOT EQUAL SPACE.
014200 1000-EXIT.
014300     EXIT.
014400 1010-BACK-UP-ONE.
014500     SUBTRACT 1 FROM WS-CMD-LEN.
014600 1010-EXIT.
014700     EXIT.
014800 1100-COUNT-WORDS.
014900     MOVE ZERO TO WS-WORD-COUNT.
015000     IF WS-CMD-LEN GREATER THAN ZERO
015100         MOVE 1 TO WS-WORD-COUNT
015200     END-IF.
015300     PERFORM 1110-CHECK-ONE-CHAR THRU 1110-EXIT
015400         VARYING WS-SCAN-SUB FROM 2 BY 1
015500         UNTIL WS-SCAN-SUB GREATER THAN WS-CMD-LEN.
015600 1100-EXIT.
015700     EXIT.
015800 1110-CHECK-ONE-CHAR.
015900     IF CA-RQ-ARG-1(WS-SCAN-SUB:1) EQUAL SPACE AND
016000        CA-RQ-ARG-1(WS-SCAN-SUB - 1:1) NOT EQUAL SPACE
016100         ADD 1 TO WS-WORD-COUNT
016200     END-IF.
016300 1110-EXIT.
016400     EXIT.
016500 1200-SPLIT-SERVICE-SUBCOMMAND.
016600     MOVE SPACES TO WS-SERVICE.
016700     MOVE SPACES TO WS-SUBCOMMAND.
016800     UNSTRING CA-RQ-ARG-1(1:WS-CMD-LEN) DELIMITED BY SPACE
016900         INTO WS-SERVICE WS-SUBCOMMAND.
017000 1200-EXIT.
017100     EXIT.
017200 2000-S3-LS.
017300     MOVE ZERO TO WS-TALLY.
017400     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 's3://'.
017500     IF WS-TALLY GREATER THAN ZERO
017600         STRING '2024-03-01 14:22:08       48213 app-release.tar.gz;'
017700                    DELIMITED BY SIZE
017800                '2024-02-14 09:01:55      192004 backup-full.sql.gz'
017900                    DELIMITED BY SIZE
018000             INTO CA-OUTPUT-TEXT
018100             WITH POINTER WS-PTR
018200         END-STRING
018300     ELSE
018400         PERFORM 2001-ONE-BUCKET THRU 2001-EXIT
018500             VARYING WS-BUCKET-SUB FROM 1 BY 1
018600             UNTIL WS-BUCKET-SUB GREATER THAN 4
018700     END-IF.
018800 2000-EXIT.
018900     EXIT.
019000 2001-ONE-BUCKET.
019100     STRING '2024-01-02 00:00:00 ' DELIMITED BY SIZE
019200            WS-BUCKET-ENTRY(WS-BUCKET-SUB) DELIMITED BY SPACE
019300            ';' DELIMITED BY SIZE
019400         INTO CA-OUTPUT-TEXT
019500         WITH POINTER WS-PTR
019600     END-STRING.
019700 2001-EXIT.
019800     EXIT.
019900 2010-S3-CP.
020000     STRING 'download: ' DELIMITED BY SIZE
020100            CA-RQ-ARG-1(1:WS-CMD-LEN) DELIMITED BY SIZE
020200            ' complete' DELIMITED BY SIZE
020300         INTO CA-OUTPUT-TEXT
020400         WITH POINTER WS-PTR
020500     END-STRING.
020600 2010-EXIT.
020700     EXIT.
020800 2100-IAM-LIST-USERS.
020900     MOVE 'AWS_ACCESS_KEY' TO CA-HT-TYPE.
021000     MOVE 'aws_cli:iam:list-users' TO CA-HT-CONTEXT.
021100     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
021200     STRING '{"Users":[{"UserName":"deploy","Arn":' DELIMITED
021300                BY SIZE
021400            '"arn:aws:iam::482917003311:user/deploy"},'
021500                DELIMITED BY SIZE
021600            '{"UserName":"ci-runner","Arn":' DELIMITED BY SIZE
021700            '"arn:aws:iam::482917003311:user/ci-runner"},'
021800                DELIMITED BY SIZE
021900            '{"UserName":"admin","AccessKeyId":"'
022000                DELIMITED BY SIZE
022100            CA-TOKEN-VALUE(1)(19:24) DELIMITED BY SIZE
022200            '"}]}' DELIMITED BY SIZE
022300         INTO CA-OUTPUT-TEXT
022400         WITH POINTER WS-PTR
022500     END-STRING.
022600 2100-EXIT.
022700     EXIT.
022800 2110-IAM-GET-USER.
022900     STRING '{"User":{"UserName":"deploy","UserId":"AIDA29JAQX',
023000                DELIMITED BY SIZE
023100            'V4VPYGFZ","CreateDate":"2021-06-02T00:00:00Z"}}'
023200                DELIMITED BY SIZE
023300         INTO CA-OUTPUT-TEXT
023400         WITH POINTER WS-PTR
023500     END-STRING.
023600 2110-EXIT.
023700     EXIT.
023800 2200-SM-LIST-SECRETS.
023900     PERFORM 2201-ONE-SECRET THRU 2201-EXIT
024000         VARYING WS-SECRET-SUB FROM 1 BY 1
024100         UNTIL WS-SECRET-SUB GREATER THAN 5.
024200 2200-EXIT.
024300     EXIT.
024400 2201-ONE-SECRET.
024500     STRING '{"Name":"' DELIMITED BY SIZE
024600            WS-SECRET-ENTRY(WS-SECRET-SUB) DELIMITED BY SPACE
024700            '"};' DELIMITED BY SIZE
024800         INTO CA-OUTPUT-TEXT
024900         WITH POINTER WS-PTR
025000     END-STRING.
025100 2201-EXIT.
025200     EXIT.
025300 2210-SM-GET-SECRET.
025400     MOVE ZERO TO WS-TALLY.
025500     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'database'.
025600     IF WS-TALLY EQUAL ZERO
025700         INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'db'
025800     END-IF.
025900     IF WS-TALLY GREATER THAN ZERO
026000         MOVE 'DB_CREDENTIAL' TO CA-HT-TYPE
026100         MOVE 'aws_cli:secretsmanager:get-secret-value' TO
026200             CA-HT-CONTEXT
026300         CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
026400         STRING '{"SecretString":"' DELIMITED BY SIZE
026500                CA-TOKEN-VALUE(1) DELIMITED BY SPACE
026600                '"}' DELIMITED BY SIZE
026700             INTO CA-OUTPUT-TEXT
026800             WITH POINTER WS-PTR
026900         END-STRING
027000     ELSE
027100         MOVE ZERO TO WS-TALLY
027200         INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'api'
027300         IF WS-TALLY EQUAL ZERO
027400             INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL 'jwt'
027500         END-IF
027600         IF WS-TALLY GREATER THAN ZERO
027700             MOVE 'API_TOKEN' TO CA-HT-TYPE
027800             MOVE 'aws_cli:secretsmanager:get-secret-value' TO
027900                 CA-HT-CONTEXT
028000             CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
028100             STRING '{"SecretString":"' DELIMITED BY SIZE
028200                    CA-TOKEN-VALUE(1) DELIMITED BY SPACE
028300                    '"}' DELIMITED BY SIZE
028400                 INTO CA-OUTPUT-TEXT
028500                 WITH POINTER WS-PTR
028600             END-STRING
028700         ELSE
028800             STRING
028900                '{"SecretString":"{\"placeholder\":true}"}'
029000                    DELIMITED BY SIZE
029100                 INTO CA-OUTPUT-TEXT
029200                 WITH POINTER WS-PTR
029300             END-STRING
029400         END-IF
029500     END-IF.
029600 2210-EXIT.
029700     EXIT.
029800 2300-LAMBDA-LIST.
029900     STRING '{"Functions":[{"FunctionName":"invoice-export"},'
030000                DELIMITED BY SIZE
030100            '{"FunctionName":"webhook-dispatcher"}]}'
030200                DELIMITED BY SIZE
030300         INTO CA-OUTPUT-TEXT
030400         WITH POINTER WS-PTR
030500     END-STRING.
030600 2300-EXIT.
030700     EXIT.
030800 2310-EC2-DESCRIBE.
030900     STRING '{"Reservations":[{"Instances":[{"InstanceId":'
031000                DELIMITED BY SIZE
031100            '"i-0a8f3c29d6e1b4f77","State":{"Name":"running"},'
031200                DELIMITED BY SIZE
031300            '"PrivateIpAddress":"10.0.4.17"}]}]}' DELIMITED BY
031400                SIZE
031500         INTO CA-OUTPUT-TEXT
031600         WITH POINTER WS-PTR
031700     END-STRING.
031800 2310-EXIT.
031900     EXIT.
032000 2900-INVALID-CHOICE.
032100     IF WS-TRACE-ON
032200         DISPLAY 'ZDEC107 UNKNOWN SUBCMD HEAD=' WS-SUBCMD-HEAD
032300                 ' TAIL=' WS-SUBCMD-TAIL
032400     END-IF.
032500     MOVE 'Y' TO CA-IS-ERROR.
032600     MOVE ZERO TO CA-ESCALATION-DELTA.
032700     STRING "Invalid choice: '" DELIMITED BY SIZE
032800            WS-SUBCOMMAND DELIMITED BY SPACE
032900            "'" DELIMITED BY SIZE
033000         INTO CA-OUTPUT-TEXT
033100         WITH POINTER WS-PTR
033200     END-STRING.
033300 2900-EXIT.
033400     EXIT.
