000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC010.
000300 AUTHOR.        L MARCHETTI AND D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC010 - REQUEST ROUTER / PROTOCOL HANDLER.                  *
001100*                                                               *
001200* CALLed once per request by ZDEC000.  Validates RQ-METHOD and  *
001300* the session-id format, handles INITIALIZE/PING/TOOLS-LIST     *
001400* directly, and for TOOLS-CALL looks up the session and hands   *
001500* off to ZDEC050 for simulator dispatch.  Fills in CA-STATUS/   *
001600* CA-ERROR-CODE/CA-OUTPUT-TEXT/CA-IS-ERROR for the caller.      *
001700*                                                               *
001800*---------------------------------------------------------------*
001900* CHANGE LOG                                                    *
002000*---------------------------------------------------------------*
002100* 04/02/91  DO   ORIGINAL - METHOD DISPATCH LADDER.             *
002200* 10/19/91  LM   SESSION-ID FORMAT CHECK ADDED - 32 HEX CHARS   *
002300*                (DEC-0008).                                    *
002400* 06/08/92  DO   TOOLS-LIST NOW TOUCHES THE SESSION WHEN ONE    *
002500*                IS PRESENT, NOT JUST WHEN VALID TOOLS-CALL.    *
002600* 03/01/94  RH   MISSING TOOL NAME NOW RESPONDS OK-FLAGGED-     *
002700*                ERROR INSTEAD OF ERROR -32602 (DEC-0071).      *
002800* 01/09/98  LM   Y2K REMEDIATION - NO DATE FIELDS TOUCHED HERE, *
002900*                REVIEWED AND SIGNED OFF.                       *
003000* 07/02/99  LM   UNKNOWN-METHOD PATH NOW SETS CA-ERROR-CODE     *
003100*                -32601 EXPLICITLY (WAS LEFT ZERO).             *
003200* 02/14/02  TWK  SERVER BANNER TEXT UPDATED TO PROTOCOL         *
003300*                2025-11-25 STRING (DEC-0133).                  *
003400* 09/30/06  SO   UNKNOWN TOOL NAME MESSAGE NOW QUOTES THE NAME. *
003500* 03/11/11  SO   FIVE CA-OUTPUT-LENGTH LITERALS DID NOT MATCH   *
003600*                THEIR TEXT - IL-OUTPUT-LENGTH WAS LOGGING THE  *
003700*                WRONG LENGTH ON INITIALIZE, TOOLS-LIST AND     *
003800*                THREE ERROR PATHS.  RECOUNTED AND CORRECTED    *
003900*                (DEC-0152).                                    *
004000*---------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-TRACE-ON.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-HEX-DIGITS              PIC  X(16)
005100         VALUE '0123456789abcdef'.
005200 01  WS-HEX-DIGITS-TABLE REDEFINES WS-HEX-DIGITS.
005300     02  WS-HEX-DIGIT-ENTRY     PIC  X(01) OCCURS 16 TIMES.
005400 01  WS-TOOL-LIST-LITERALS.
005500     02  FILLER PIC X(20) VALUE 'NMAP_SCAN'.
005600     02  FILLER PIC X(20) VALUE 'DNS_LOOKUP'.
005700     02  FILLER PIC X(20) VALUE 'FILE_READ'.
005800     02  FILLER PIC X(20) VALUE 'SHELL_EXEC'.
005900     02  FILLER PIC X(20) VALUE 'SQLMAP_SCAN'.
006000     02  FILLER PIC X(20) VALUE 'BROWSER_NAVIGATE'.
006100     02  FILLER PIC X(20) VALUE 'AWS_CLI'.
006200     02  FILLER PIC X(20) VALUE 'KUBECTL'.
006300     02  FILLER PIC X(20) VALUE 'VAULT_CLI'.
006400     02  FILLER PIC X(20) VALUE 'DOCKER_REGISTRY'.
006500 01  WS-TOOL-LIST-TABLE REDEFINES WS-TOOL-LIST-LITERALS.
006600     02  WS-TOOL-LIST-ENTRY     PIC  X(20) OCCURS 10 TIMES.
006700 01  WS-FORMAT-OK-SWITCH        PIC  X(01) VALUE 'N'.
006800     88  WS-FORMAT-IS-OK            VALUE 'Y'.
006900 01  WS-HEX-FOUND-SWITCH        PIC  X(01) VALUE 'N'.
007000     88  WS-HEX-IS-FOUND             VALUE 'Y'.
007100 01  WS-TOOL-OK-SWITCH          PIC  X(01) VALUE 'N'.
007200     88  WS-TOOL-IS-KNOWN           VALUE 'Y'.
007300 01  WS-CHAR-SUB                PIC S9(03) COMP.
007400 01  WS-TABLE-SUB               PIC S9(03) COMP.
007500 01  WS-ONE-CHAR                PIC  X(01).
007600 01  WS-QUOTED-TOOL             PIC  X(22).
007700*****************************************************************
007800* ALTERNATE VIEW OF THE QUOTED-TOOL BUFFER, USED ONLY UNDER      *
007900* TRACE, TO SHOW THE OPEN QUOTE AND THE TOOL NAME SEPARATELY     *
008000* WHEN RUNNING DOWN A BAD-TOOL-NAME TICKET.                      *
008100*****************************************************************
008200 01  WS-QUOTED-TOOL-R REDEFINES WS-QUOTED-TOOL.
008300     02  WS-QT-OPEN-QUOTE       PIC X(01).
008400     02  WS-QT-NAME             PIC X(21).
008500 01  WS-TRACE-SWITCH            PIC  X(01) VALUE 'N'.
008600     88  WS-TRACE-ON                VALUE 'Y'.
008700 LINKAGE SECTION.
008800 COPY ZDECCAC.
008900 01  LK-SESSION-TABLE.
009000     02  SM-COUNT               PIC S9(03) COMP.
009100     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
009200         COPY ZDECSMC.
009300 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
009400 0100-ROUTE-REQUEST.
009500     MOVE ZERO  TO CA-ERROR-CODE CA-ESCALATION-DELTA
009600                   CA-OUTPUT-LENGTH CA-SESSION-INDEX.
009700     MOVE 'N'   TO CA-IS-ERROR.
009800     MOVE SPACES TO CA-OUTPUT-TEXT CA-STATUS.
009900     MOVE 'OK'  TO CA-STATUS.
010000     EVALUATE CA-RQ-METHOD
010100         WHEN 'INITIALIZE'
010200             PERFORM 1000-DO-INITIALIZE THRU 1000-EXIT
010300         WHEN 'PING'
010400             CONTINUE
010500         WHEN 'TOOLS-LIST'
010600             PERFORM 1200-DO-TOOLS-LIST THRU 1200-EXIT
010700         WHEN 'TOOLS-CALL'
010800             PERFORM 1400-DO-TOOLS-CALL THRU 1400-EXIT
010900         WHEN OTHER
011000             MOVE 'ERROR   ' TO CA-STATUS
011100             MOVE -32601    TO CA-ERROR-CODE
011200             MOVE 'Y'        TO CA-IS-ERROR
011300     END-EVALUATE.
011400 0100-EXIT.
011500     EXIT.
011600 1000-DO-INITIALIZE.
011700     MOVE CA-RQ-ARG-1 TO CA-SM-CLIENT-NAME.
011800     MOVE 'CREATE' TO CA-SM-OPERATION.
011900     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
012000     MOVE 'internal-devops-tools 2.4.1 protocol 2025-11-25'
012100         TO CA-OUTPUT-TEXT.
012200     MOVE 47 TO CA-OUTPUT-LENGTH.
012300 1000-EXIT.
012400     EXIT.
012500 1200-DO-TOOLS-LIST.
012600     PERFORM 1210-CHECK-SESSION-FORMAT THRU 1210-EXIT.
012700     IF WS-FORMAT-IS-OK
012800         MOVE 'LOOKUP' TO CA-SM-OPERATION
012900         CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE
013000         IF CA-SESSION-FOUND EQUAL 'Y'
013100             MOVE 'TOUCH' TO CA-SM-OPERATION
013200             CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE
013300         END-IF
013400     END-IF.
013500     STRING '10 tools registered: NMAP_SCAN, DNS_LOOKUP, '
013600            'FILE_READ, SHELL_EXEC, SQLMAP_SCAN, '
013700            'BROWSER_NAVIGATE, AWS_CLI, KUBECTL, VAULT_CLI, '
013800            'DOCKER_REGISTRY'
013900         DELIMITED BY SIZE INTO CA-OUTPUT-TEXT.
014000     MOVE 142 TO CA-OUTPUT-LENGTH.
014100 1200-EXIT.
014200     EXIT.
014300 1400-DO-TOOLS-CALL.
014400     IF CA-RQ-TOOL-NAME EQUAL SPACES
014500         MOVE 'Error: missing tool name' TO CA-OUTPUT-TEXT
014600         MOVE 24 TO CA-OUTPUT-LENGTH
014700         MOVE 'Y' TO CA-IS-ERROR
014800         GO TO 1400-EXIT
014900     END-IF.
015000     IF CA-RQ-SESSION-ID EQUAL SPACES
015100         MOVE 'Error: no active session' TO CA-OUTPUT-TEXT
015200         MOVE 24 TO CA-OUTPUT-LENGTH
015300         MOVE 'Y' TO CA-IS-ERROR
015400         GO TO 1400-EXIT
015500     END-IF.
015600     PERFORM 1210-CHECK-SESSION-FORMAT THRU 1210-EXIT.
015700     IF WS-FORMAT-IS-OK
015800         MOVE 'LOOKUP' TO CA-SM-OPERATION
015900         CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE
016000     ELSE
016100         MOVE 'N' TO CA-SESSION-FOUND
016200     END-IF.
016300     IF CA-SESSION-FOUND NOT EQUAL 'Y'
016400         MOVE 'Error: invalid session' TO CA-OUTPUT-TEXT
016500         MOVE 22 TO CA-OUTPUT-LENGTH
016600         MOVE 'Y' TO CA-IS-ERROR
016700         GO TO 1400-EXIT
016800     END-IF.
016900     PERFORM 1420-CHECK-TOOL-KNOWN THRU 1420-EXIT.
017000     IF NOT WS-TOOL-IS-KNOWN
017100         MOVE QUOTE TO WS-QUOTED-TOOL(1:1)
017200         MOVE CA-RQ-TOOL-NAME TO WS-QUOTED-TOOL(2:20)
017300         MOVE QUOTE TO WS-QUOTED-TOOL(22:1)
017400         IF WS-TRACE-ON
017500             DISPLAY 'ZDEC010 UNKNOWN TOOL QUOTE=' WS-QT-OPEN-QUOTE
017600                     ' NAME=' WS-QT-NAME
017700         END-IF
017800         STRING 'Error: unknown tool ' WS-QUOTED-TOOL
017900             DELIMITED BY SIZE INTO CA-OUTPUT-TEXT
018000         MOVE 42 TO CA-OUTPUT-LENGTH
018100         MOVE 'Y' TO CA-IS-ERROR
018200         GO TO 1400-EXIT
018300     END-IF.
018400     MOVE 'TOUCH' TO CA-SM-OPERATION.
018500     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
018600     CALL 'ZDEC050' USING ZDEC-COMMAREA LK-SESSION-TABLE.
018700 1400-EXIT.
018800     EXIT.
018900 1210-CHECK-SESSION-FORMAT.
019000     MOVE 'Y' TO WS-FORMAT-OK-SWITCH.
019100     IF CA-RQ-SESSION-ID EQUAL SPACES
019200         MOVE 'N' TO WS-FORMAT-OK-SWITCH
019300         GO TO 1210-EXIT
019400     END-IF.
019500     PERFORM 1220-CHECK-ONE-CHAR THRU 1220-EXIT
019600         VARYING WS-CHAR-SUB FROM 1 BY 1
019700         UNTIL WS-CHAR-SUB GREATER THAN 32
019800            OR NOT WS-FORMAT-IS-OK.
019900 1210-EXIT.
020000     EXIT.
020100 1220-CHECK-ONE-CHAR.
020200     MOVE CA-RQ-SESSION-ID(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
020300     MOVE 'N' TO WS-HEX-FOUND-SWITCH.
020400     PERFORM 1230-SEARCH-HEX-DIGIT THRU 1230-EXIT
020500         VARYING WS-TABLE-SUB FROM 1 BY 1
020600         UNTIL WS-TABLE-SUB GREATER THAN 16
020700            OR WS-HEX-IS-FOUND.
020800     IF NOT WS-HEX-IS-FOUND
020900         MOVE 'N' TO WS-FORMAT-OK-SWITCH
021000     END-IF.
021100 1220-EXIT.
021200     EXIT.
021300 1230-SEARCH-HEX-DIGIT.
021400     IF WS-ONE-CHAR EQUAL WS-HEX-DIGIT-ENTRY(WS-TABLE-SUB)
021500         MOVE 'Y' TO WS-HEX-FOUND-SWITCH
021600     END-IF.
021700 1230-EXIT.
021800     EXIT.
021900 1420-CHECK-TOOL-KNOWN.
022000     MOVE 'N' TO WS-TOOL-OK-SWITCH.
022100     PERFORM 1430-SEARCH-TOOL-NAME THRU 1430-EXIT
022200         VARYING WS-TABLE-SUB FROM 1 BY 1
022300         UNTIL WS-TABLE-SUB GREATER THAN 10
022400            OR WS-TOOL-IS-KNOWN.
022500 1420-EXIT.
022600     EXIT.
022700 1430-SEARCH-TOOL-NAME.
022800     IF CA-RQ-TOOL-NAME EQUAL WS-TOOL-LIST-ENTRY(WS-TABLE-SUB)
022900         MOVE 'Y' TO WS-TOOL-OK-SWITCH
023000     END-IF.
023100 1430-EXIT.
023200     EXIT.
