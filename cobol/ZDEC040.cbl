000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC040.
000300 AUTHOR.        D OKAFOR AND L MARCHETTI.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  06/21/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC040 - HONEY TOKEN GENERATOR.                              *
001100*                                                               *
001200* CALLed by a simulator with CA-HT-TYPE/CA-HT-CONTEXT set.      *
001300* Builds the 8-char session tag (a table-lookup weighted        *
001400* digest of the 32-char session id - this shop never had a      *
001500* crypto library on the batch LPAR, so SHA-256 was never an     *
001600* option; the digest only has to be fixed, documented, and      *
001700* collision-unlikely across sessions, which a modular weighted  *
001800* sum over 32 characters satisfies), mints the requested token  *
001900* format, appends it to CA-TOKENS, and registers the credential *
002000* id on the session via ZDEC020 ADD-CRED.  The credential id is *
002100* normally built here as TYPE:CONTEXT, but a caller that needs  *
002200* a credential id in a different format (sqlmap's dump-users,   *
002300* see ZDEC105) loads CA-HT-CRED-OVERRIDE first and that literal  *
002400* id is registered unchanged instead.                           *
002500*                                                               *
002600*---------------------------------------------------------------*
002700* CHANGE LOG                                                    *
002800*---------------------------------------------------------------*
002900* 06/21/91  DO   ORIGINAL - AWS_ACCESS_KEY AND API_TOKEN ONLY.  *
003000* 10/02/91  LM   DB_CREDENTIAL AND ADMIN_LOGIN FORMATS ADDED.   *
003100* 02/11/92  LM   SSH_KEY FORMAT ADDED (68-CHAR BODY, TAG AT     *
003200*                OFFSET 16) FOR THE NEW file_read id_rsa RULE.  *
003300* 07/19/93  DO   SESSION TAG DIGEST REWORKED - ORIGINAL SINGLE- *
003400*                PASS SUM COLLIDED TOO OFTEN ON SHORT RUNS      *
003500*                (DEC-0047); NOW 8 INDEPENDENT WEIGHTED PASSES. *
003600* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED.*
003700* 04/23/99  RH   CA-TOKEN-COUNT OVERFLOW GUARD ADDED - SILENTLY *
003800*                DROPS THE 11TH TOKEN IN ONE REQUEST (DEC-0102).*
003900* 03/02/01  TWK  ADD-CRED CONTEXT STRING NOW TRUNCATED TO 48    *
004000*                CHARS BEFORE THE CALL (WAS OVERFLOWING).       *
004100* 03/11/11  SO   ADDED CA-HT-CRED-OVERRIDE - SQLMAP DUMP-USERS   *
004200*                NEEDS A CREDENTIAL ID THAT DOES NOT MATCH ITS   *
004300*                HONEY-TOKEN CONTEXT, AND THE OLD TYPE:CONTEXT   *
004400*                BUILD HAD NO WAY TO OVERRIDE (DEC-0154).         *
004500*---------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*****************************************************************
005500* CHARACTER-TO-WEIGHT LOOKUP FOR THE SESSION TAG DIGEST -        *
005600* '0'-'9' WEIGH 0-9, 'a'-'z' WEIGH 10-35.  No FUNCTION ORD on    *
005700* this compiler, so the weight is a table search, not an        *
005800* arithmetic cast.                                                *
005900*****************************************************************
006000 01  WS-WEIGHT-ALPHABET          PIC  X(36)
006100         VALUE '0123456789abcdefghijklmnopqrstuvwxyz'.
006200 01  WS-WEIGHT-ALPHABET-TABLE REDEFINES WS-WEIGHT-ALPHABET.
006300     02  WS-WEIGHT-CHAR-ENTRY    PIC  X(01) OCCURS 36 TIMES.
006400 01  WS-HEX-DIGITS               PIC  X(16)
006500         VALUE '0123456789abcdef'.
006600 01  WS-HEX-DIGITS-TABLE REDEFINES WS-HEX-DIGITS.
006700     02  WS-HEX-DIGIT-ENTRY      PIC  X(01) OCCURS 16 TIMES.
006800 01  WS-SESSION-TAG               PIC  X(08).
006900 01  WS-SESSION-TAG-UPPER         PIC  X(08).
007000 01  WS-TAG-POSITION              PIC S9(03) COMP.
007100 01  WS-CHAR-POSITION             PIC S9(03) COMP.
007200 01  WS-WEIGHT-SUB                PIC S9(03) COMP.
007300 01  WS-ONE-CHAR                  PIC  X(01).
007400 01  WS-CHAR-WEIGHT               PIC S9(03) COMP.
007500 01  WS-ACCUM                     PIC S9(05) COMP.
007600*****************************************************************
007700* RANDOM-FILLER ALPHABETS - ONE SHARED DRAW WORK AREA, LOADED   *
007800* WITH WHICHEVER ALPHABET THE CURRENT TOKEN FORMAT NEEDS.       *
007900*****************************************************************
008000 01  WS-ALPHA-AZ09                PIC  X(36)
008100         VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008200 01  WS-ALPHA-B64                 PIC  X(64)
008300         VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnop
008400-    'qrstuvwxyz+/'.
008500 01  WS-ALPHA-ALNUM                PIC  X(62)
008600         VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnop
008700-    'qrstuvwxyz'.
008800 01  WS-ALPHA-URLSAFE              PIC  X(64)
008900         VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnop
009000-    'qrstuvwxyz-_'.
009100 01  WS-ALPHA-DBPASS                PIC  X(67)
009200         VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnop
009300-    'qrstuvwxyz!@#$%'.
009400 01  WS-ALPHA-ADMINSUF               PIC  X(13)
009500         VALUE '0123456789!@#'.
009600 01  WS-ALPHABET-AREA              PIC  X(80).
009700 01  WS-ALPHABET-SIZE               PIC S9(03) COMP.
009800 01  WS-DRAW-COUNT                  PIC S9(03) COMP.
009900 01  WS-DRAW-I                      PIC S9(03) COMP.
010000 01  WS-DRAW-CHAR-BOUND              PIC S9(09) COMP.
010100 01  WS-DRAW-CHAR-RESULT              PIC S9(09) COMP.
010200 01  WS-RANDOM-SCRATCH                 PIC  X(44).
010300 01  WS-BUILD-LINE-1                    PIC  X(80).
010400 01  WS-BUILD-LINE-2                     PIC  X(80).
010500 01  WS-SSH-BODY                          PIC  X(68).
010600 01  WS-SSH-BODY-PARTS REDEFINES WS-SSH-BODY.
010700     02  WS-SSH-LEAD-FILL              PIC  X(16).
010800     02  WS-SSH-TAG-SLOT                PIC  X(08).
010900     02  WS-SSH-TAIL-FILL                PIC  X(44).
011000 01  WS-FULL-TOKEN                         PIC  X(160).
011100 01  WS-PTR                                PIC S9(05) COMP.
011200 01  WS-CREDENTIAL-ID                       PIC  X(48).
011300 LINKAGE SECTION.
011400 COPY ZDECCAC.
011500 01  LK-SESSION-TABLE.
011600     02  SM-COUNT               PIC S9(03) COMP.
011700     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
011800         COPY ZDECSMC.
011900 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
012000 0100-MINT-TOKEN.
012100     IF CA-TOKEN-COUNT GREATER THAN OR EQUAL TO 10
012200         GO TO 0100-EXIT
012300     END-IF.
012400     PERFORM 1000-BUILD-SESSION-TAG THRU 1000-EXIT.
012500     EVALUATE CA-HT-TYPE
012600         WHEN 'AWS_ACCESS_KEY'
012700             PERFORM 3000-BUILD-AWS-TOKEN THRU 3000-EXIT
012800         WHEN 'API_TOKEN'
012900             PERFORM 3100-BUILD-API-TOKEN THRU 3100-EXIT
013000         WHEN 'DB_CREDENTIAL'
013100             PERFORM 3200-BUILD-DB-TOKEN THRU 3200-EXIT
013200         WHEN 'ADMIN_LOGIN'
013300             PERFORM 3300-BUILD-ADMIN-TOKEN THRU 3300-EXIT
013400         WHEN 'SSH_KEY'
013500             PERFORM 3400-BUILD-SSH-TOKEN THRU 3400-EXIT
013600         WHEN OTHER
013700             GO TO 0100-EXIT
013800     END-EVALUATE.
013900     PERFORM 4000-APPEND-TOKEN THRU 4000-EXIT.
014000     PERFORM 4100-REGISTER-CREDENTIAL THRU 4100-EXIT.
014100 0100-EXIT.
014200     EXIT.
014300 1000-BUILD-SESSION-TAG.
014400     PERFORM 1100-BUILD-ONE-DIGIT THRU 1100-EXIT
014500         VARYING WS-TAG-POSITION FROM 1 BY 1
014600         UNTIL WS-TAG-POSITION GREATER THAN 8.
014700     MOVE WS-SESSION-TAG TO WS-SESSION-TAG-UPPER.
014800     INSPECT WS-SESSION-TAG-UPPER CONVERTING
014900         'abcdef' TO 'ABCDEF'.
015000 1000-EXIT.
015100     EXIT.
015200 1100-BUILD-ONE-DIGIT.
015300     MOVE ZERO TO WS-ACCUM.
015400     PERFORM 1110-FOLD-ONE-CHAR THRU 1110-EXIT
015500         VARYING WS-CHAR-POSITION FROM 1 BY 1
015600         UNTIL WS-CHAR-POSITION GREATER THAN 32.
015700     MOVE WS-HEX-DIGIT-ENTRY(WS-ACCUM + 1) TO
015800         WS-SESSION-TAG(WS-TAG-POSITION:1).
015900 1100-EXIT.
016000     EXIT.
016100 1110-FOLD-ONE-CHAR.
016200     MOVE CA-RQ-SESSION-ID(WS-CHAR-POSITION:1) TO WS-ONE-CHAR.
016300     MOVE ZERO TO WS-CHAR-WEIGHT.
016400     PERFORM 1120-LOOKUP-WEIGHT THRU 1120-EXIT
016500         VARYING WS-WEIGHT-SUB FROM 1 BY 1
016600         UNTIL WS-WEIGHT-SUB GREATER THAN 36.
016700     COMPUTE WS-ACCUM =
016800         (WS-ACCUM * 7 + WS-CHAR-WEIGHT + WS-CHAR-POSITION +
016900          WS-TAG-POSITION).
017000     DIVIDE WS-ACCUM BY 16 GIVING WS-WEIGHT-SUB
017100         REMAINDER WS-ACCUM.
017200 1110-EXIT.
017300     EXIT.
017400 1120-LOOKUP-WEIGHT.
017500     IF WS-ONE-CHAR EQUAL WS-WEIGHT-CHAR-ENTRY(WS-WEIGHT-SUB)
017600         COMPUTE WS-CHAR-WEIGHT = WS-WEIGHT-SUB - 1
017700     END-IF.
017800 1120-EXIT.
017900     EXIT.
018000 2000-DRAW-N-CHARS.
018100     PERFORM 2010-DRAW-ONE-CHAR THRU 2010-EXIT
018200         VARYING WS-DRAW-I FROM 1 BY 1
018300         UNTIL WS-DRAW-I GREATER THAN WS-DRAW-COUNT.
018400 2000-EXIT.
018500     EXIT.
018600 2010-DRAW-ONE-CHAR.
018700     MOVE WS-ALPHABET-SIZE TO WS-DRAW-CHAR-BOUND.
018800     CALL 'ZDEC025' USING WS-DRAW-CHAR-BOUND WS-DRAW-CHAR-RESULT.
018900     ADD 1 TO WS-DRAW-CHAR-RESULT.
019000     MOVE WS-ALPHABET-AREA(WS-DRAW-CHAR-RESULT:1) TO
019100         WS-RANDOM-SCRATCH(WS-DRAW-I:1).
019200 2010-EXIT.
019300     EXIT.
019400 3000-BUILD-AWS-TOKEN.
019500     MOVE WS-ALPHA-AZ09 TO WS-ALPHABET-AREA.
019600     MOVE 36 TO WS-ALPHABET-SIZE.
019700     MOVE 12 TO WS-DRAW-COUNT.
019800     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
019900     STRING 'aws_access_key_id=AKIA' DELIMITED BY SIZE
020000            WS-SESSION-TAG-UPPER DELIMITED BY SIZE
020100            WS-RANDOM-SCRATCH(1:12) DELIMITED BY SIZE
020200         INTO WS-BUILD-LINE-1.
020300     MOVE WS-ALPHA-B64 TO WS-ALPHABET-AREA.
020400     MOVE 64 TO WS-ALPHABET-SIZE.
020500     MOVE 40 TO WS-DRAW-COUNT.
020600     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
020700     STRING 'aws_secret_access_key=' DELIMITED BY SIZE
020800            WS-RANDOM-SCRATCH(1:40) DELIMITED BY SIZE
020900         INTO WS-BUILD-LINE-2.
021000     MOVE 1 TO WS-PTR.
021100     STRING WS-BUILD-LINE-1 DELIMITED BY SIZE
021200            ';' DELIMITED BY SIZE
021300            WS-BUILD-LINE-2 DELIMITED BY SIZE
021400         INTO WS-FULL-TOKEN
021500         WITH POINTER WS-PTR
021600     END-STRING.
021700 3000-EXIT.
021800     EXIT.
021900 3100-BUILD-API-TOKEN.
022000     MOVE WS-ALPHA-ALNUM TO WS-ALPHABET-AREA.
022100     MOVE 62 TO WS-ALPHABET-SIZE.
022200     MOVE 20 TO WS-DRAW-COUNT.
022300     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
022400     STRING 'eyJ' DELIMITED BY SIZE
022500            WS-RANDOM-SCRATCH(1:20) DELIMITED BY SIZE
022600         INTO WS-BUILD-LINE-1.
022700     MOVE 30 TO WS-DRAW-COUNT.
022800     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
022900     MOVE WS-ALPHA-URLSAFE TO WS-ALPHABET-AREA.
023000     MOVE 64 TO WS-ALPHABET-SIZE.
023100     MOVE 1 TO WS-PTR.
023200     STRING WS-BUILD-LINE-1 DELIMITED BY SIZE
023300            '.' DELIMITED BY SIZE
023400            WS-SESSION-TAG DELIMITED BY SIZE
023500            WS-RANDOM-SCRATCH(1:30) DELIMITED BY SIZE
023600         INTO WS-FULL-TOKEN
023700         WITH POINTER WS-PTR
023800     END-STRING.
023900     MOVE 22 TO WS-DRAW-COUNT.
024000     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
024100     STRING '.' DELIMITED BY SIZE
024200            WS-RANDOM-SCRATCH(1:22) DELIMITED BY SIZE
024300         INTO WS-FULL-TOKEN
024400         WITH POINTER WS-PTR
024500     END-STRING.
024600 3100-EXIT.
024700     EXIT.
024800 3200-BUILD-DB-TOKEN.
024900     MOVE WS-ALPHA-DBPASS TO WS-ALPHABET-AREA.
025000     MOVE 67 TO WS-ALPHABET-SIZE.
025100     MOVE 16 TO WS-DRAW-COUNT.
025200     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
025300     MOVE 1 TO WS-PTR.
025400     STRING 'postgresql://admin:' DELIMITED BY SIZE
025500            WS-SESSION-TAG DELIMITED BY SIZE
025600            WS-RANDOM-SCRATCH(1:16) DELIMITED BY SIZE
025700            '@db-internal.corp.local:5432/production'
025800                DELIMITED BY SIZE
025900         INTO WS-FULL-TOKEN
026000         WITH POINTER WS-PTR
026100     END-STRING.
026200 3200-EXIT.
026300     EXIT.
026400 3300-BUILD-ADMIN-TOKEN.
026500     MOVE WS-ALPHA-ADMINSUF TO WS-ALPHABET-AREA.
026600     MOVE 13 TO WS-ALPHABET-SIZE.
026700     MOVE 8 TO WS-DRAW-COUNT.
026800     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
026900     MOVE 1 TO WS-PTR.
027000     STRING 'admin:Adm1n' DELIMITED BY SIZE
027100            WS-SESSION-TAG DELIMITED BY SIZE
027200            WS-RANDOM-SCRATCH(1:8) DELIMITED BY SIZE
027300         INTO WS-FULL-TOKEN
027400         WITH POINTER WS-PTR
027500     END-STRING.
027600 3300-EXIT.
027700     EXIT.
027800 3400-BUILD-SSH-TOKEN.
027900     MOVE WS-ALPHA-B64 TO WS-ALPHABET-AREA.
028000     MOVE 64 TO WS-ALPHABET-SIZE.
028100     MOVE 16 TO WS-DRAW-COUNT.
028200     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
028300     MOVE WS-RANDOM-SCRATCH(1:16) TO WS-SSH-BODY(1:16).
028400     MOVE WS-SESSION-TAG TO WS-SSH-BODY(17:8).
028500     MOVE 44 TO WS-DRAW-COUNT.
028600     PERFORM 2000-DRAW-N-CHARS THRU 2000-EXIT.
028700     MOVE WS-RANDOM-SCRATCH(1:44) TO WS-SSH-BODY(25:44).
028800     MOVE 1 TO WS-PTR.
028900     STRING '-----BEGIN OPENSSH PRIVATE KEY-----' DELIMITED BY
029000                SIZE
029100            ';' DELIMITED BY SIZE
029200            WS-SSH-BODY DELIMITED BY SIZE
029300            ';' DELIMITED BY SIZE
029400            '-----END OPENSSH PRIVATE KEY-----' DELIMITED BY
029500                SIZE
029600         INTO WS-FULL-TOKEN
029700         WITH POINTER WS-PTR
029800     END-STRING.
029900 3400-EXIT.
030000     EXIT.
030100 4000-APPEND-TOKEN.
030200     ADD 1 TO CA-TOKEN-COUNT.
030300     MOVE CA-HT-TYPE    TO CA-TOKEN-TYPE(CA-TOKEN-COUNT).
030400     MOVE CA-HT-CONTEXT TO CA-TOKEN-CONTEXT(CA-TOKEN-COUNT).
030500     MOVE WS-SESSION-TAG TO CA-TOKEN-TAG(CA-TOKEN-COUNT).
030600     MOVE WS-FULL-TOKEN  TO CA-TOKEN-VALUE(CA-TOKEN-COUNT).
030700 4000-EXIT.
030800     EXIT.
030900 4100-REGISTER-CREDENTIAL.
031000     MOVE SPACES TO WS-CREDENTIAL-ID.
031100     IF CA-HT-CRED-OVERRIDE NOT EQUAL SPACES
031200         MOVE CA-HT-CRED-OVERRIDE TO WS-CREDENTIAL-ID
031300     ELSE
031400         MOVE 1 TO WS-PTR
031500         STRING CA-HT-TYPE DELIMITED BY SPACE
031600                ':' DELIMITED BY SIZE
031700                CA-HT-CONTEXT DELIMITED BY SIZE
031800             INTO WS-CREDENTIAL-ID
031900             WITH POINTER WS-PTR
032000         END-STRING
032100     END-IF.
032200     MOVE WS-CREDENTIAL-ID TO CA-SM-CRED.
032300     MOVE 'ADD-CRED' TO CA-SM-OPERATION.
032400     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
032500 4100-EXIT.
032600     EXIT.
