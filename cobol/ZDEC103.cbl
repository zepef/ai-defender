000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC103.
000300 AUTHOR.        L MARCHETTI.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  08/28/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC103 - TOOL SIMULATOR: FILE_READ.                           *
001100*                                                               *
001200* CA-RQ-ARG-1 = path.  Highest honey-token density of all ten    *
001300* simulators - a hit on .env or .aws/credentials mints multiple  *
001400* tokens in one call.  Every requested path is recorded on the   *
001500* session whether or not it matched a canned entry.              *
001600*                                                               *
001700*---------------------------------------------------------------*
001800* CHANGE LOG                                                    *
001900*---------------------------------------------------------------*
002000* 08/28/91  LM   ORIGINAL - /etc/passwd AND /etc/shadow ONLY.   *
002100* 02/03/92  DO   .env AND config.yaml DECOYS ADDED, WITH TOKEN   *
002200*                INJECTION (DEC-0019).                           *
002300* 06/30/92  DO   id_rsa AND .aws/credentials DECOYS ADDED.       *
002400* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
002500* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
002600* 10/11/05  SO   config.yaml ADMIN_LOGIN SPLIT AT FIRST COLON    *
002700*                TO MATCH THE REAL YAML SHAPE (DEC-0171).        *
002800*---------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-PATH-LEN                 PIC S9(03) COMP.
003800 01  WS-MATCH-SWITCH              PIC  X(01) VALUE 'N'.
003900     88  WS-MATCHED                    VALUE 'Y'.
004000 01  WS-PTR                        PIC S9(05) COMP.
004100*****************************************************************
004200* id_rsa LOCATION TABLE - THE TWO DIRECTORIES THIS SHOP'S        *
004300* DECOY FILESYSTEM PLANTS AN SSH KEY UNDER.                      *
004400*****************************************************************
004500 01  WS-SSH-DIR-LITERALS.
004600     02  FILLER                 PIC X(32) VALUE
004700         '/home/deploy/.ssh/id_rsa'.
004800     02  FILLER                 PIC X(32) VALUE '/root/.ssh/id_rsa'.
004900 01  WS-SSH-DIR-TABLE REDEFINES WS-SSH-DIR-LITERALS.
005000     02  WS-SSH-DIR-ENTRY       PIC X(32) OCCURS 2 TIMES.
005100 01  WS-SSH-DIR-LEN-LITERALS.
005200     02  FILLER                 PIC 9(02) VALUE 24.
005300     02  FILLER                 PIC 9(02) VALUE 17.
005400 01  WS-SSH-DIR-LEN-TABLE REDEFINES WS-SSH-DIR-LEN-LITERALS.
005500     02  WS-SSH-DIR-LEN-ENTRY   PIC 9(02) OCCURS 2 TIMES.
005600 01  WS-SSH-SUB                  PIC S9(03) COMP.
005700*****************************************************************
005800* 10-USER PASSWD LISTING, FILLER-EXPLODED INTO PRINT-LENGTH      *
005900* LINES JOINED BY THE HOUSE ';' LINE-BREAK CONVENTION.           *
006000*****************************************************************
006100 01  WS-PASSWD-LINE-LITERALS.
006200     02  FILLER PIC X(60) VALUE
006300         'root:x:0:0:root:/root:/bin/bash'.
006400     02  FILLER PIC X(60) VALUE
006500         'daemon:x:1:1:daemon:/usr/sbin:/usr/sbin/nologin'.
006600     02  FILLER PIC X(60) VALUE
006700         'bin:x:2:2:bin:/bin:/usr/sbin/nologin'.
006800     02  FILLER PIC X(60) VALUE
006900         'sys:x:3:3:sys:/dev:/usr/sbin/nologin'.
007000     02  FILLER PIC X(60) VALUE
007100         'nobody:x:65534:65534:nobody:/nonexistent:/usr/sbin/nologin'.
007200     02  FILLER PIC X(60) VALUE
007300         'deploy:x:1000:1000::/home/deploy:/bin/bash'.
007400     02  FILLER PIC X(60) VALUE
007500         'postgres:x:999:999::/var/lib/postgresql:/bin/bash'.
007600     02  FILLER PIC X(60) VALUE
007700         'admin:x:1001:1001::/home/admin:/bin/bash'.
007800     02  FILLER PIC X(60) VALUE
007900         'backup:x:34:34:backup:/var/backups:/usr/sbin/nologin'.
008000     02  FILLER PIC X(60) VALUE
008100         'sshd:x:110:65534::/run/sshd:/usr/sbin/nologin'.
008200 01  WS-PASSWD-LINE-TABLE REDEFINES WS-PASSWD-LINE-LITERALS.
008300     02  WS-PASSWD-LINE-ENTRY   PIC X(60) OCCURS 10 TIMES.
008400 01  WS-PASSWD-SUB                PIC S9(03) COMP.
008500*****************************************************************
008600* TRIMMED-LENGTH SCRATCH FOR TOKEN VALUES THAT CARRY EMBEDDED    *
008700* SPACES (THE SSH_KEY BANNER LINES) - MEASURED THE SAME WAY      *
008800* ZDEC102 MEASURES A QUERY DOMAIN, SINCE THERE IS NO FUNCTION    *
008900* TRIM ON THIS COMPILER.                                          *
009000*****************************************************************
009100 01  WS-TOK-LEN                   PIC S9(03) COMP.
009200*****************************************************************
009300* config.yaml ADMIN_LOGIN IS username:password - SPLIT AT THE    *
009400* FIRST COLON WITH UNSTRING RATHER THAN ASSUMING A FIXED WIDTH.  *
009500*****************************************************************
009600 01  WS-YAML-USER                 PIC  X(40).
009700 01  WS-YAML-PASS                 PIC  X(80).
009800 LINKAGE SECTION.
009900 COPY ZDECCAC.
010000 01  LK-SESSION-TABLE.
010100     02  SM-COUNT               PIC S9(03) COMP.
010200     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
010300         COPY ZDECSMC.
010400 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
010500 0100-SIMULATE.
010600     MOVE SPACES TO CA-OUTPUT-TEXT.
010700     MOVE 'N' TO CA-IS-ERROR.
010800     MOVE ZERO TO CA-ESCALATION-DELTA.
010900     MOVE 1 TO WS-PTR.
011000     PERFORM 1000-MEASURE-PATH THRU 1000-EXIT.
011100     MOVE 'ADD-FILE' TO CA-SM-OPERATION.
011200     MOVE CA-RQ-ARG-1(1:64) TO CA-SM-FILE.
011300     CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE.
011400     MOVE 'N' TO WS-MATCH-SWITCH.
011500     IF CA-RQ-ARG-1(1:WS-PATH-LEN) EQUAL '/etc/passwd' AND
011600        WS-PATH-LEN EQUAL 11
011700         PERFORM 2000-PASSWD THRU 2000-EXIT
011800         MOVE 'Y' TO WS-MATCH-SWITCH
011900     END-IF.
012000     IF NOT WS-MATCHED AND
012100        CA-RQ-ARG-1(1:WS-PATH-LEN) EQUAL '/etc/shadow' AND
012200        WS-PATH-LEN EQUAL 11
012300         PERFORM 2100-SHADOW THRU 2100-EXIT
012400         MOVE 'Y' TO WS-MATCH-SWITCH
012500     END-IF.
012600     IF NOT WS-MATCHED AND WS-PATH-LEN GREATER THAN OR EQUAL TO 4
012700        AND CA-RQ-ARG-1(WS-PATH-LEN - 3:4) EQUAL '.env'
012800         PERFORM 2200-DOT-ENV THRU 2200-EXIT
012900         MOVE 'Y' TO WS-MATCH-SWITCH
013000     END-IF.
013100     IF NOT WS-MATCHED AND WS-PATH-LEN GREATER THAN OR EQUAL TO
013200        11 AND
013300        CA-RQ-ARG-1(WS-PATH-LEN - 10:11) EQUAL 'config.yaml'
013400         PERFORM 2300-CONFIG-YAML THRU 2300-EXIT
013500         MOVE 'Y' TO WS-MATCH-SWITCH
013600     END-IF.
013700     IF NOT WS-MATCHED
013800         PERFORM 2400-CHECK-ID-RSA THRU 2400-EXIT
013900     END-IF.
014000     IF NOT WS-MATCHED AND WS-PATH-LEN GREATER THAN OR EQUAL TO
014100        16 AND
014200        CA-RQ-ARG-1(WS-PATH-LEN - 15:16) EQUAL
014300            '.aws/credentials'
014400         PERFORM 2500-AWS-CREDENTIALS THRU 2500-EXIT
014500         MOVE 'Y' TO WS-MATCH-SWITCH
014600     END-IF.
014700     IF NOT WS-MATCHED
014800         PERFORM 2600-NOT-FOUND THRU 2600-EXIT
014900     END-IF.
015000     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
015100 0100-EXIT.
015200     EXIT.
015300 1000-MEASURE-PATH.
015400     MOVE 64 TO WS-PATH-LEN.
015500     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
015600         UNTIL WS-PATH-LEN EQUAL ZERO
015700            OR CA-RQ-ARG-1(WS-PATH-LEN:1) NOT EQUAL SPACE.
015800 1000-EXIT.
015900     EXIT.
016000 1010-BACK-UP-ONE.
016100     SUBTRACT 1 FROM WS-PATH-LEN.
016200 1010-EXIT.
016300     EXIT.
016400 2000-PASSWD.
016500     MOVE 1 TO CA-ESCALATION-DELTA.
016600     PERFORM 2010-ONE-PASSWD-LINE THRU 2010-EXIT
016700         VARYING WS-PASSWD-SUB FROM 1 BY 1
016800         UNTIL WS-PASSWD-SUB GREATER THAN 10.
016900 2000-EXIT.
017000     EXIT.
017100 2010-ONE-PASSWD-LINE.
017200     STRING WS-PASSWD-LINE-ENTRY(WS-PASSWD-SUB) DELIMITED BY
017300                SPACE
017400            ';' DELIMITED BY SIZE
017500         INTO CA-OUTPUT-TEXT
017600         WITH POINTER WS-PTR
017700     END-STRING.
017800 2010-EXIT.
017900     EXIT.
018000 2100-SHADOW.
018100     MOVE 'Y' TO CA-IS-ERROR.
018200     MOVE ZERO TO CA-ESCALATION-DELTA.
018300     STRING 'cat: /etc/shadow: Permission denied' DELIMITED BY
018400                SIZE
018500         INTO CA-OUTPUT-TEXT
018600         WITH POINTER WS-PTR
018700     END-STRING.
018800 2100-EXIT.
018900     EXIT.
019000 2200-DOT-ENV.
019100     MOVE 1 TO CA-ESCALATION-DELTA.
019200     MOVE 'DB_CREDENTIAL' TO CA-HT-TYPE.
019300     MOVE '.env:DATABASE_URL' TO CA-HT-CONTEXT.
019400     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
019500     MOVE 'API_TOKEN' TO CA-HT-TYPE.
019600     MOVE '.env:API_SECRET_KEY' TO CA-HT-CONTEXT.
019700     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
019800     MOVE 'AWS_ACCESS_KEY' TO CA-HT-TYPE.
019900     MOVE '.env:AWS_CREDENTIALS' TO CA-HT-CONTEXT.
020000     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
020100     STRING 'DATABASE_URL=' DELIMITED BY SIZE
020200            CA-TOKEN-VALUE(1) DELIMITED BY SPACE
020300            ';API_SECRET_KEY=' DELIMITED BY SIZE
020400            CA-TOKEN-VALUE(2) DELIMITED BY SPACE
020500            ';AWS_CREDENTIALS=' DELIMITED BY SIZE
020600            CA-TOKEN-VALUE(3) DELIMITED BY SPACE
020700         INTO CA-OUTPUT-TEXT
020800         WITH POINTER WS-PTR
020900     END-STRING.
021000 2200-EXIT.
021100     EXIT.
021200 2300-CONFIG-YAML.
021300     MOVE 1 TO CA-ESCALATION-DELTA.
021400     MOVE 'DB_CREDENTIAL' TO CA-HT-TYPE.
021500     MOVE 'config.yaml:database' TO CA-HT-CONTEXT.
021600     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
021700     MOVE 'ADMIN_LOGIN' TO CA-HT-TYPE.
021800     MOVE 'config.yaml:admin' TO CA-HT-CONTEXT.
021900     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
022000     MOVE SPACES TO WS-YAML-USER.
022100     MOVE SPACES TO WS-YAML-PASS.
022200     UNSTRING CA-TOKEN-VALUE(2) DELIMITED BY ':'
022300         INTO WS-YAML-USER WS-YAML-PASS.
022400     STRING 'database:;  url: ' DELIMITED BY SIZE
022500            CA-TOKEN-VALUE(1) DELIMITED BY SPACE
022600            ';admin:' DELIMITED BY SIZE
022700            ';  username: ' DELIMITED BY SIZE
022800            WS-YAML-USER DELIMITED BY SPACE
022900            ';  password: ' DELIMITED BY SIZE
023000            WS-YAML-PASS DELIMITED BY SPACE
023100         INTO CA-OUTPUT-TEXT
023200         WITH POINTER WS-PTR
023300     END-STRING.
023400 2300-EXIT.
023500     EXIT.
023600 2400-CHECK-ID-RSA.
023700     PERFORM 2410-CHECK-ONE-SSH-DIR THRU 2410-EXIT
023800         VARYING WS-SSH-SUB FROM 1 BY 1
023900         UNTIL WS-SSH-SUB GREATER THAN 2
024000            OR WS-MATCHED.
024100 2400-EXIT.
024200     EXIT.
024300 2410-CHECK-ONE-SSH-DIR.
024400     IF WS-PATH-LEN GREATER THAN OR EQUAL TO
024500            WS-SSH-DIR-LEN-ENTRY(WS-SSH-SUB) AND
024600        CA-RQ-ARG-1(WS-PATH-LEN -
024700             WS-SSH-DIR-LEN-ENTRY(WS-SSH-SUB) + 1:
024800             WS-SSH-DIR-LEN-ENTRY(WS-SSH-SUB))
024900                EQUAL WS-SSH-DIR-ENTRY(WS-SSH-SUB)
025000                    (1:WS-SSH-DIR-LEN-ENTRY(WS-SSH-SUB))
025100         MOVE 1 TO CA-ESCALATION-DELTA
025200         MOVE 'SSH_KEY' TO CA-HT-TYPE
025300         MOVE 'ssh:id_rsa' TO CA-HT-CONTEXT
025400         CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
025500         PERFORM 2420-MEASURE-TOKEN THRU 2420-EXIT
025600         STRING CA-TOKEN-VALUE(CA-TOKEN-COUNT)(1:WS-TOK-LEN)
025700                    DELIMITED BY SIZE
025800             INTO CA-OUTPUT-TEXT
025900             WITH POINTER WS-PTR
026000         END-STRING
026100         MOVE 'Y' TO WS-MATCH-SWITCH
026200     END-IF.
026300 2410-EXIT.
026400     EXIT.
026500*****************************************************************
026600* BACKWARD-SCAN TRIMMED-LENGTH MEASURE OF THE LATEST TOKEN       *
026700* VALUE - SAME TECHNIQUE 1000-MEASURE-PATH USES ON THE ARGUMENT *
026800* PATH, APPLIED HERE BECAUSE THE SSH_KEY BODY CARRIES EMBEDDED  *
026900* SPACES IN ITS BANNER LINES AND DELIMITED BY SPACE WOULD CUT   *
027000* IT SHORT.                                                      *
027100*****************************************************************
027200 2420-MEASURE-TOKEN.
027300     MOVE 120 TO WS-TOK-LEN.
027400     PERFORM 2421-BACK-UP-ONE THRU 2421-EXIT
027500         UNTIL WS-TOK-LEN EQUAL ZERO
027600            OR CA-TOKEN-VALUE(CA-TOKEN-COUNT)(WS-TOK-LEN:1)
027700                   NOT EQUAL SPACE.
027800 2420-EXIT.
027900     EXIT.
028000 2421-BACK-UP-ONE.
028100     SUBTRACT 1 FROM WS-TOK-LEN.
028200 2421-EXIT.
028300     EXIT.
028400 2500-AWS-CREDENTIALS.
028500     MOVE 1 TO CA-ESCALATION-DELTA.
028600     MOVE 'AWS_ACCESS_KEY' TO CA-HT-TYPE.
028700     MOVE 'aws:credentials' TO CA-HT-CONTEXT.
028800     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
028900     STRING '[default];' DELIMITED BY SIZE
029000            CA-TOKEN-VALUE(CA-TOKEN-COUNT) DELIMITED BY SPACE
029100            ';;[production];' DELIMITED BY SIZE
029200            CA-TOKEN-VALUE(CA-TOKEN-COUNT) DELIMITED BY SPACE
029300         INTO CA-OUTPUT-TEXT
029400         WITH POINTER WS-PTR
029500     END-STRING.
029600 2500-EXIT.
029700     EXIT.
029800 2600-NOT-FOUND.
029900     MOVE 'Y' TO CA-IS-ERROR.
030000     MOVE ZERO TO CA-ESCALATION-DELTA.
030100     STRING 'cat: ' DELIMITED BY SIZE
030200            CA-RQ-ARG-1(1:WS-PATH-LEN) DELIMITED BY SIZE
030300            ': No such file or directory' DELIMITED BY SIZE
030400         INTO CA-OUTPUT-TEXT
030500         WITH POINTER WS-PTR
030600     END-STRING.
030700 2600-EXIT.
030800     EXIT.
