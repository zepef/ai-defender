000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC102.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  08/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC102 - TOOL SIMULATOR: DNS_LOOKUP.                          *
001100*                                                               *
001200* CA-RQ-ARG-1 = domain, CA-RQ-ARG-2 = query_type (default A).   *
001300* Fixed zone table of 12 internal names; corp.internal alone    *
001400* carries MX/TXT/SRV in addition to its A record.  Exact match  *
001500* first, then a suffix match either direction - this shop's      *
001600* resolver is permissive about trailing-dot and short-name       *
001700* queries the way the real internal DNS was.                     *
001800*                                                               *
001900*---------------------------------------------------------------*
002000* CHANGE LOG                                                    *
002100*---------------------------------------------------------------*
002200* 08/14/91  DO   ORIGINAL - EXACT MATCH, A RECORDS ONLY.          *
002300* 12/02/91  LM   MX/TXT/SRV ADDED FOR COPR.INTERNAL, SUFFIX      *
002400*                MATCH ADDED (DEC-0014).                         *
002500* 01/09/98  LM   Y2K REMEDIATION - WHEN LINE NOW SHOWS FULL 4-   *
002600*                DIGIT CENTURY.                                  *
002700* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
002800*---------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*****************************************************************
003800* ZONE TABLE - 12 ENTRIES, A RECORD ONLY EXCEPT SLOT 1.          *
003900*****************************************************************
004000 01  WS-ZONE-NAME-LITERALS.
004100     02  FILLER PIC X(32) VALUE 'corp.internal'.
004200     02  FILLER PIC X(32) VALUE 'web-frontend-01.corp.internal'.
004300     02  FILLER PIC X(32) VALUE 'api-gateway-01.corp.internal'.
004400     02  FILLER PIC X(32) VALUE 'db-primary-01.corp.internal'.
004500     02  FILLER PIC X(32) VALUE 'cache-01.corp.internal'.
004600     02  FILLER PIC X(32) VALUE 'worker-01.corp.internal'.
004700     02  FILLER PIC X(32) VALUE 'mail.corp.internal'.
004800     02  FILLER PIC X(32) VALUE 'dc01.corp.internal'.
004900     02  FILLER PIC X(32) VALUE 'k8s.corp.internal'.
005000     02  FILLER PIC X(32) VALUE 'vault.corp.internal'.
005100     02  FILLER PIC X(32) VALUE 'registry.corp.internal'.
005200     02  FILLER PIC X(32) VALUE 'ns1.corp.internal'.
005300 01  WS-ZONE-NAME-TABLE REDEFINES WS-ZONE-NAME-LITERALS.
005400     02  WS-ZONE-NAME-ENTRY     PIC X(32) OCCURS 12 TIMES.
005500 01  WS-ZONE-IP-LITERALS.
005600     02  FILLER                 PIC X(15) VALUE '10.0.1.1'.
005700     02  FILLER                 PIC X(15) VALUE '10.0.1.10'.
005800     02  FILLER                 PIC X(15) VALUE '10.0.1.20'.
005900     02  FILLER                 PIC X(15) VALUE '10.0.1.30'.
006000     02  FILLER                 PIC X(15) VALUE '10.0.1.40'.
006100     02  FILLER                 PIC X(15) VALUE '10.0.1.50'.
006200     02  FILLER                 PIC X(15) VALUE '10.0.2.10'.
006300     02  FILLER                 PIC X(15) VALUE '10.0.3.10'.
006400     02  FILLER                 PIC X(15) VALUE '10.0.4.10'.
006500     02  FILLER                 PIC X(15) VALUE '10.0.5.10'.
006600     02  FILLER                 PIC X(15) VALUE '10.0.6.10'.
006700     02  FILLER                 PIC X(15) VALUE '10.0.0.2'.
006800 01  WS-ZONE-IP-TABLE REDEFINES WS-ZONE-IP-LITERALS.
006900     02  WS-ZONE-IP-ENTRY       PIC X(15) OCCURS 12 TIMES.
007000 01  WS-ZONE-LEN-LITERALS.
007100     02  FILLER PIC 9(02) VALUE 13.
007200     02  FILLER PIC 9(02) VALUE 30.
007300     02  FILLER PIC 9(02) VALUE 29.
007400     02  FILLER PIC 9(02) VALUE 28.
007500     02  FILLER PIC 9(02) VALUE 23.
007600     02  FILLER PIC 9(02) VALUE 24.
007700     02  FILLER PIC 9(02) VALUE 19.
007800     02  FILLER PIC 9(02) VALUE 19.
007900     02  FILLER PIC 9(02) VALUE 18.
008000     02  FILLER PIC 9(02) VALUE 20.
008100     02  FILLER PIC 9(02) VALUE 23.
008200     02  FILLER PIC 9(02) VALUE 18.
008300 01  WS-ZONE-LEN-TABLE REDEFINES WS-ZONE-LEN-LITERALS.
008400     02  WS-ZONE-LEN-ENTRY      PIC 9(02) OCCURS 12 TIMES.
008500 01  WS-QUERY-TYPE               PIC  X(08).
008600 01  WS-DOMAIN-LEN                PIC S9(03) COMP.
008700 01  WS-ZONE-SUB                   PIC S9(03) COMP.
008800 01  WS-MATCH-SUB                    PIC S9(03) COMP.
008900 01  WS-FOUND-SWITCH                  PIC  X(01) VALUE 'N'.
009000     88  WS-ZONE-FOUND                     VALUE 'Y'.
009100 01  WS-ANSWER-SWITCH                   PIC  X(01) VALUE 'N'.
009200     88  WS-HAS-ANSWER                        VALUE 'Y'.
009300 01  WS-PTR                              PIC S9(05) COMP.
009400 LINKAGE SECTION.
009500 COPY ZDECCAC.
009600 01  LK-SESSION-TABLE.
009700     02  SM-COUNT               PIC S9(03) COMP.
009800     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
009900         COPY ZDECSMC.
010000 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
010100 0100-SIMULATE.
010200     MOVE SPACES TO CA-OUTPUT-TEXT.
010300     MOVE 'N' TO CA-IS-ERROR.
010400     MOVE 1 TO CA-ESCALATION-DELTA.
010500     MOVE CA-RQ-ARG-2(1:8) TO WS-QUERY-TYPE.
010600     IF WS-QUERY-TYPE EQUAL SPACES
010700         MOVE 'A' TO WS-QUERY-TYPE
010800     END-IF.
010900     PERFORM 1000-MEASURE-DOMAIN THRU 1000-EXIT.
011000     PERFORM 2000-FIND-ZONE THRU 2000-EXIT.
011100     IF WS-ZONE-FOUND
011200         PERFORM 3000-BUILD-ANSWER THRU 3000-EXIT
011300     ELSE
011400         PERFORM 4000-BUILD-NXDOMAIN THRU 4000-EXIT
011500     END-IF.
011600     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
011700 0100-EXIT.
011800     EXIT.
011900*****************************************************************
012000* MEASURE ARG-1 LENGTH BY SCANNING BACKWARD FOR THE LAST NON-    *
012100* BLANK CHARACTER - NO FUNCTION LENGTH ON THIS COMPILER.         *
012200*****************************************************************
012300 1000-MEASURE-DOMAIN.
012400     MOVE 64 TO WS-DOMAIN-LEN.
012500     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
012600         UNTIL WS-DOMAIN-LEN EQUAL ZERO
012700            OR CA-RQ-ARG-1(WS-DOMAIN-LEN:1) NOT EQUAL SPACE.
012800 1000-EXIT.
012900     EXIT.
013000 1010-BACK-UP-ONE.
013100     SUBTRACT 1 FROM WS-DOMAIN-LEN.
013200 1010-EXIT.
013300     EXIT.
013400*****************************************************************
013500* EXACT MATCH FIRST, THEN SUFFIX MATCH EITHER DIRECTION.         *
013600*****************************************************************
013700 2000-FIND-ZONE.
013800     MOVE 'N' TO WS-FOUND-SWITCH.
013900     PERFORM 2100-CHECK-EXACT THRU 2100-EXIT
014000         VARYING WS-ZONE-SUB FROM 1 BY 1
014100         UNTIL WS-ZONE-SUB GREATER THAN 12
014200            OR WS-ZONE-FOUND.
014300     IF NOT WS-ZONE-FOUND
014400         PERFORM 2200-CHECK-SUFFIX THRU 2200-EXIT
014500             VARYING WS-ZONE-SUB FROM 1 BY 1
014600             UNTIL WS-ZONE-SUB GREATER THAN 12
014700                OR WS-ZONE-FOUND
014800     END-IF.
014900 2000-EXIT.
015000     EXIT.
015100 2100-CHECK-EXACT.
015200     IF WS-DOMAIN-LEN EQUAL WS-ZONE-LEN-ENTRY(WS-ZONE-SUB) AND
015300        CA-RQ-ARG-1(1:WS-DOMAIN-LEN) EQUAL
015400            WS-ZONE-NAME-ENTRY(WS-ZONE-SUB)
015500                (1:WS-ZONE-LEN-ENTRY(WS-ZONE-SUB))
015600         MOVE WS-ZONE-SUB TO WS-MATCH-SUB
015700         MOVE 'Y' TO WS-FOUND-SWITCH
015800     END-IF.
015900 2100-EXIT.
016000     EXIT.
016100 2200-CHECK-SUFFIX.
016200*        queried domain ends with known domain
016300     IF WS-DOMAIN-LEN GREATER THAN
016400             WS-ZONE-LEN-ENTRY(WS-ZONE-SUB) AND
016500        CA-RQ-ARG-1(WS-DOMAIN-LEN -
016600             WS-ZONE-LEN-ENTRY(WS-ZONE-SUB) + 1:
016700             WS-ZONE-LEN-ENTRY(WS-ZONE-SUB))
016800                EQUAL WS-ZONE-NAME-ENTRY(WS-ZONE-SUB)
016900                    (1:WS-ZONE-LEN-ENTRY(WS-ZONE-SUB))
017000         MOVE WS-ZONE-SUB TO WS-MATCH-SUB
017100         MOVE 'Y' TO WS-FOUND-SWITCH
017200     END-IF.
017300*        known domain ends with queried domain
017400     IF NOT WS-ZONE-FOUND AND
017500        WS-ZONE-LEN-ENTRY(WS-ZONE-SUB) GREATER THAN
017600             WS-DOMAIN-LEN AND
017700        WS-DOMAIN-LEN GREATER THAN ZERO AND
017800        WS-ZONE-NAME-ENTRY(WS-ZONE-SUB)
017900            (WS-ZONE-LEN-ENTRY(WS-ZONE-SUB) - WS-DOMAIN-LEN + 1:
018000             WS-DOMAIN-LEN)
018100                EQUAL CA-RQ-ARG-1(1:WS-DOMAIN-LEN)
018200         MOVE WS-ZONE-SUB TO WS-MATCH-SUB
018300         MOVE 'Y' TO WS-FOUND-SWITCH
018400     END-IF.
018500 2200-EXIT.
018600     EXIT.
018700 3000-BUILD-ANSWER.
018800     MOVE 1 TO WS-PTR.
018900     STRING '; <<>> dig 9.18 <<>> ' DELIMITED BY SIZE
019000            WS-ZONE-NAME-ENTRY(WS-MATCH-SUB)
019100                (1:WS-ZONE-LEN-ENTRY(WS-MATCH-SUB))
019200                    DELIMITED BY SIZE
019300            ' ' DELIMITED BY SIZE
019400            WS-QUERY-TYPE DELIMITED BY SPACE
019500            ';;ANSWER SECTION:' DELIMITED BY SIZE
019600         INTO CA-OUTPUT-TEXT
019700         WITH POINTER WS-PTR
019800     END-STRING.
019900     MOVE 'N' TO WS-ANSWER-SWITCH.
020000     IF WS-MATCH-SUB EQUAL 1
020100         PERFORM 3100-ANSWER-COPR-INTERNAL THRU 3100-EXIT
020200     ELSE
020300         IF WS-QUERY-TYPE(1:1) EQUAL 'A'
020400             STRING WS-ZONE-NAME-ENTRY(WS-MATCH-SUB)
020500                    (1:WS-ZONE-LEN-ENTRY(WS-MATCH-SUB))
020600                        DELIMITED BY SIZE
020700                    '. 300 IN A ' DELIMITED BY SIZE
020800                    WS-ZONE-IP-ENTRY(WS-MATCH-SUB) DELIMITED BY
020900                        SPACE
021000                 INTO CA-OUTPUT-TEXT
021100                 WITH POINTER WS-PTR
021200             END-STRING
021300             MOVE 'Y' TO WS-ANSWER-SWITCH
021400             MOVE 'ADD-HOST' TO CA-SM-OPERATION
021500             MOVE WS-ZONE-IP-ENTRY(WS-MATCH-SUB) TO CA-SM-HOST
021600             CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE
021700         END-IF
021800     END-IF.
021900     IF NOT WS-HAS-ANSWER
022000         STRING ';; (no ' DELIMITED BY SIZE
022100                WS-QUERY-TYPE DELIMITED BY SPACE
022200                ' records found)' DELIMITED BY SIZE
022300             INTO CA-OUTPUT-TEXT
022400             WITH POINTER WS-PTR
022500         END-STRING
022600     END-IF.
022700 3000-EXIT.
022800     EXIT.
022900 3100-ANSWER-COPR-INTERNAL.
023000     EVALUATE WS-QUERY-TYPE(1:3)
023100         WHEN 'A  '
023200             STRING 'corp.internal. 300 IN A 10.0.1.1'
023300                    DELIMITED BY SIZE
023400                 INTO CA-OUTPUT-TEXT
023500                 WITH POINTER WS-PTR
023600             END-STRING
023700             MOVE 'Y' TO WS-ANSWER-SWITCH
023800             MOVE 'ADD-HOST' TO CA-SM-OPERATION
023900             MOVE '10.0.1.1' TO CA-SM-HOST
024000             CALL 'ZDEC020' USING ZDEC-COMMAREA LK-SESSION-TABLE
024100         WHEN 'MX '
024200             STRING 'corp.internal. 300 IN MX 10 mail.corp.'
024300                    'internal.' DELIMITED BY SIZE
024400                 INTO CA-OUTPUT-TEXT
024500                 WITH POINTER WS-PTR
024600             END-STRING
024700             MOVE 'Y' TO WS-ANSWER-SWITCH
024800         WHEN 'TXT'
024900             STRING 'corp.internal. 300 IN TXT "v=spf1 '
025000                    'ip4:10.0.0.0/16 -all"' DELIMITED BY SIZE
025100                 INTO CA-OUTPUT-TEXT
025200                 WITH POINTER WS-PTR
025300             END-STRING
025400             MOVE 'Y' TO WS-ANSWER-SWITCH
025500         WHEN 'SRV'
025600             STRING '_ldap._tcp.corp.internal. 0 100 389 '
025700                    'dc01.corp.internal.' DELIMITED BY SIZE
025800                 INTO CA-OUTPUT-TEXT
025900                 WITH POINTER WS-PTR
026000             END-STRING
026100             MOVE 'Y' TO WS-ANSWER-SWITCH
026200         WHEN OTHER
026300             CONTINUE
026400     END-EVALUATE.
026500 3100-EXIT.
026600     EXIT.
026700 4000-BUILD-NXDOMAIN.
026800     MOVE 1 TO WS-PTR.
026900     STRING ';; ->>HEADER<<- opcode: QUERY, status: NXDOMAIN;'
027000            DELIMITED BY SIZE
027100            ';' DELIMITED BY SIZE
027200            CA-RQ-ARG-1(1:WS-DOMAIN-LEN) DELIMITED BY SIZE
027300            ' has no ' DELIMITED BY SIZE
027400            WS-QUERY-TYPE DELIMITED BY SPACE
027500            ' record' DELIMITED BY SIZE
027600         INTO CA-OUTPUT-TEXT
027700         WITH POINTER WS-PTR
027800     END-STRING.
027900 4000-EXIT.
028000     EXIT.
