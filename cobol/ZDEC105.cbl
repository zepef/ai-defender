000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC105.
000300 AUTHOR.        L MARCHETTI.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  09/24/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC105 - TOOL SIMULATOR: SQLMAP_SCAN.                         *
001100*                                                               *
001200* CA-RQ-ARG-1 = url, CA-RQ-ARG-2 = action (default TEST),        *
001300* CA-RQ-ARG-3 = database name (action TABLES) or table name      *
001400* (action COLUMNS/DUMP) - the one argument slot left on the     *
001500* commarea after url/action does double duty, same as the       *
001600* shop's other multi-stage simulators (ZDEC101's scan_type).     *
001700*                                                               *
001800* EVERY RESPONSE CARRIES THE SAME TWO-LINE "TESTING CONNECTION" *
001900* HEADER AND THE SAME DELTA-1 ESCALATION, EVEN THE UNKNOWN-      *
002000* ACTION ERROR - A SQLMAP HIT ALONE IS ENOUGH TO MOVE A SESSION  *
002100* UP A LEVEL REGARDLESS OF WHAT IT ASKED FOR.                    *
002200*                                                               *
002300*---------------------------------------------------------------*
002400* CHANGE LOG                                                    *
002500*---------------------------------------------------------------*
002600* 09/24/91  LM   ORIGINAL - TEST AND DATABASES ACTIONS ONLY.     *
002700* 05/12/92  DO   TABLES AND COLUMNS ACTIONS ADDED.                *
002800* 09/03/92  LM   DUMP ACTION ADDED WITH TOKEN INJECTION FOR      *
002900*                USERS/ADMIN_USERS/API_KEYS/DEPLOY_KEYS (DEC-0029)*
003000* 01/09/98  DO   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
003100* 06/14/99  DO   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
003200* 03/11/11  SO   DUMP-USERS NOW STAGES CA-HT-CRED-OVERRIDE BEFORE*
003300*                EACH ZDEC040 CALL - THE SESSION-CREDENTIAL ID   *
003400*                MUST READ SQLMAP:TABLE:DB_CRED/ADMIN_LOGIN, NOT *
003500*                ZDEC040'S GENERIC TYPE:CONTEXT BUILD, WHICH WAS *
003600*                PRODUCING A DIFFERENT STRING THAN THE SESSION   *
003700*                REPORT IS SUPPOSED TO LIST (DEC-0154).          *
003800*---------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS WS-TRACE-ON.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WS-TRACE-SWITCH               PIC  X(01) VALUE 'N'.
004900     88  WS-TRACE-ON                   VALUE 'Y'.
005000 01  WS-URL-LEN                   PIC S9(03) COMP.
005100 01  WS-ACTION                    PIC  X(12).
005200 01  WS-TABLE-NAME                PIC  X(16).
005300 01  WS-TOK-LEN                   PIC S9(03) COMP.
005400 01  WS-PTR                       PIC S9(05) COMP.
005500*****************************************************************
005600* FOUR FIXED DATABASE NAMES FOR THE 'DATABASES' ACTION.          *
005700*****************************************************************
005800 01  WS-DATABASE-LITERALS.
005900     02  FILLER PIC X(16) VALUE 'production'.
006000     02  FILLER PIC X(16) VALUE 'analytics'.
006100     02  FILLER PIC X(16) VALUE 'internal_tools'.
006200     02  FILLER PIC X(16) VALUE 'backup_2024'.
006300 01  WS-DATABASE-TABLE REDEFINES WS-DATABASE-LITERALS.
006400     02  WS-DATABASE-ENTRY       PIC X(16) OCCURS 4 TIMES.
006500 01  WS-DATABASE-SUB              PIC S9(03) COMP.
006600*****************************************************************
006700* SIX FIXED TABLE NAMES FOR DATABASE 'PRODUCTION' - ALSO THE     *
006800* FALLBACK LIST FOR ANY UNKNOWN DATABASE.                        *
006900*****************************************************************
007000 01  WS-PROD-TABLE-LITERALS.
007100     02  FILLER PIC X(16) VALUE 'users'.
007200     02  FILLER PIC X(16) VALUE 'admin_users'.
007300     02  FILLER PIC X(16) VALUE 'api_keys'.
007400     02  FILLER PIC X(16) VALUE 'deploy_keys'.
007500     02  FILLER PIC X(16) VALUE 'orders'.
007600     02  FILLER PIC X(16) VALUE 'audit_log'.
007700 01  WS-PROD-TABLE-TABLE REDEFINES WS-PROD-TABLE-LITERALS.
007800     02  WS-PROD-TABLE-ENTRY     PIC X(16) OCCURS 6 TIMES.
007900 01  WS-PROD-TABLE-SUB            PIC S9(03) COMP.
008000*****************************************************************
008100* TRACE EDIT VIEW OF THE MEASURED URL LENGTH - SAME FLOOR-       *
008200* SUPPORT CONVENTION AS ZDEC050'S DISPATCH TRACE.                 *
008300*****************************************************************
008400 01  WS-URL-LEN-EDIT               PIC  9(03) VALUE ZERO.
008500 01  WS-URL-LEN-EDIT-R REDEFINES WS-URL-LEN-EDIT
008600                                    PIC  ZZ9.
008700 LINKAGE SECTION.
008800 COPY ZDECCAC.
008900 01  LK-SESSION-TABLE.
009000     02  SM-COUNT               PIC S9(03) COMP.
009100     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
009200         COPY ZDECSMC.
009300 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
009400 0100-SIMULATE.
009500     MOVE SPACES TO CA-OUTPUT-TEXT.
009600     MOVE 'N' TO CA-IS-ERROR.
009700     MOVE 1 TO CA-ESCALATION-DELTA.
009800     MOVE 1 TO WS-PTR.
009900     PERFORM 1000-MEASURE-URL THRU 1000-EXIT.
010000     STRING '[*] testing connection to the target URL;'
010100                DELIMITED BY SIZE
010200            '[*] ' DELIMITED BY SIZE
010300            CA-RQ-ARG-1(1:WS-URL-LEN) DELIMITED BY SIZE
010400         INTO CA-OUTPUT-TEXT
010500         WITH POINTER WS-PTR
010600     END-STRING.
010700     MOVE CA-RQ-ARG-2 TO WS-ACTION.
010800     IF WS-ACTION EQUAL SPACES
010900         MOVE 'test' TO WS-ACTION
011000     END-IF.
011100     EVALUATE WS-ACTION(1:4)
011200         WHEN 'test'
011300             PERFORM 2000-TEST THRU 2000-EXIT
011400         WHEN 'data'
011500             PERFORM 2100-DATABASES THRU 2100-EXIT
011600         WHEN 'tabl'
011700             PERFORM 2200-TABLES THRU 2200-EXIT
011800         WHEN 'colu'
011900             PERFORM 2300-COLUMNS THRU 2300-EXIT
012000         WHEN 'dump'
012100             PERFORM 2400-DUMP THRU 2400-EXIT
012200         WHEN OTHER
012300             PERFORM 2900-UNKNOWN-ACTION THRU 2900-EXIT
012400     END-EVALUATE.
012500     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
012600 0100-EXIT.
012700     EXIT.
012800 1000-MEASURE-URL.
012900     MOVE 64 TO WS-URL-LEN.
013000     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
013100         UNTIL WS-URL-LEN EQUAL ZERO
013200            OR CA-RQ-ARG-1(WS-URL-LEN:1) NOT EQUAL SPACE.
013300 1000-EXIT.
013400     EXIT.
013500 1010-BACK-UP-ONE.
013600     SUBTRACT 1 FROM WS-URL-LEN.
013700     IF WS-TRACE-ON
013800         MOVE WS-URL-LEN TO WS-URL-LEN-EDIT
013900         DISPLAY 'ZDEC105 1010 - URL LEN NOW=' WS-URL-LEN-EDIT-R
014000     END-IF.
014100 1010-EXIT.
014200     EXIT.
014300 2000-TEST.
014400     STRING ';[+] parameter appears injectable (boolean-based blind);'
014500                DELIMITED BY SIZE
014600            '[+] back-end DBMS: PostgreSQL;' DELIMITED BY SIZE
014700            '[+] current user: app_readonly;' DELIMITED BY SIZE
014800            '[+] current database: production' DELIMITED BY
014900                SIZE
015000         INTO CA-OUTPUT-TEXT
015100         WITH POINTER WS-PTR
015200     END-STRING.
015300 2000-EXIT.
015400     EXIT.
015500 2100-DATABASES.
015600     STRING ';available databases [4]:' DELIMITED BY SIZE
015700         INTO CA-OUTPUT-TEXT
015800         WITH POINTER WS-PTR
015900     END-STRING.
016000     PERFORM 2110-ONE-DATABASE THRU 2110-EXIT
016100         VARYING WS-DATABASE-SUB FROM 1 BY 1
016200         UNTIL WS-DATABASE-SUB GREATER THAN 4.
016300 2100-EXIT.
016400     EXIT.
016500 2110-ONE-DATABASE.
016600     STRING ';[*] ' DELIMITED BY SIZE
016700            WS-DATABASE-ENTRY(WS-DATABASE-SUB) DELIMITED BY
016800                SPACE
016900         INTO CA-OUTPUT-TEXT
017000         WITH POINTER WS-PTR
017100     END-STRING.
017200 2110-EXIT.
017300     EXIT.
017400 2200-TABLES.
017500     STRING ';Database: production;[6 tables]' DELIMITED BY
017600                SIZE
017700         INTO CA-OUTPUT-TEXT
017800         WITH POINTER WS-PTR
017900     END-STRING.
018000     PERFORM 2210-ONE-TABLE THRU 2210-EXIT
018100         VARYING WS-PROD-TABLE-SUB FROM 1 BY 1
018200         UNTIL WS-PROD-TABLE-SUB GREATER THAN 6.
018300 2200-EXIT.
018400     EXIT.
018500 2210-ONE-TABLE.
018600     STRING ';| ' DELIMITED BY SIZE
018700            WS-PROD-TABLE-ENTRY(WS-PROD-TABLE-SUB) DELIMITED BY
018800                SPACE
018900            ' |' DELIMITED BY SIZE
019000         INTO CA-OUTPUT-TEXT
019100         WITH POINTER WS-PTR
019200     END-STRING.
019300 2210-EXIT.
019400     EXIT.
019500 2300-COLUMNS.
019600     PERFORM 2310-GET-TABLE-NAME THRU 2310-EXIT.
019700     IF WS-TABLE-NAME EQUAL 'users'
019800         STRING ';Table: users;[4 columns];| id |;| username |;'
019900                    DELIMITED BY SIZE
020000                '| password_hash |;| created_at |' DELIMITED BY
020100                    SIZE
020200             INTO CA-OUTPUT-TEXT
020300             WITH POINTER WS-PTR
020400         END-STRING
020500     ELSE
020600         STRING ';Table: ' DELIMITED BY SIZE
020700                WS-TABLE-NAME DELIMITED BY SPACE
020800                ';[3 columns];| id |;| data |;| created_at |'
020900                    DELIMITED BY SIZE
021000             INTO CA-OUTPUT-TEXT
021100             WITH POINTER WS-PTR
021200         END-STRING
021300     END-IF.
021400 2300-EXIT.
021500     EXIT.
021600 2310-GET-TABLE-NAME.
021700     MOVE CA-RQ-ARG-3(1:16) TO WS-TABLE-NAME.
021800     IF WS-TABLE-NAME EQUAL SPACES
021900         MOVE 'users' TO WS-TABLE-NAME
022000     END-IF.
022100 2310-EXIT.
022200     EXIT.
022300 2400-DUMP.
022400     PERFORM 2310-GET-TABLE-NAME THRU 2310-EXIT.
022500     EVALUATE WS-TABLE-NAME
022600         WHEN 'users'
022700             PERFORM 2410-DUMP-USERS THRU 2410-EXIT
022800         WHEN 'admin_users'
022900             PERFORM 2410-DUMP-USERS THRU 2410-EXIT
023000         WHEN 'api_keys'
023100             PERFORM 2420-DUMP-API-KEYS THRU 2420-EXIT
023200         WHEN 'deploy_keys'
023300             PERFORM 2430-DUMP-DEPLOY-KEYS THRU 2430-EXIT
023400         WHEN OTHER
023500             PERFORM 2440-DUMP-GENERIC THRU 2440-EXIT
023600     END-EVALUATE.
023700 2400-EXIT.
023800     EXIT.
023900 2410-DUMP-USERS.
024000     MOVE 'DB_CREDENTIAL' TO CA-HT-TYPE.
024100     STRING 'sqlmap:dump:' DELIMITED BY SIZE
024200            WS-TABLE-NAME DELIMITED BY SPACE
024300         INTO CA-HT-CONTEXT
024400     END-STRING.
024500     MOVE SPACES TO CA-HT-CRED-OVERRIDE.
024600     STRING 'sqlmap:' DELIMITED BY SIZE
024700            WS-TABLE-NAME DELIMITED BY SPACE
024800            ':db_cred' DELIMITED BY SIZE
024900         INTO CA-HT-CRED-OVERRIDE
025000     END-STRING.
025100     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
025200     MOVE 'ADMIN_LOGIN' TO CA-HT-TYPE.
025300     STRING 'sqlmap:dump:' DELIMITED BY SIZE
025400            WS-TABLE-NAME DELIMITED BY SPACE
025500         INTO CA-HT-CONTEXT
025600     END-STRING.
025700     MOVE SPACES TO CA-HT-CRED-OVERRIDE.
025800     STRING 'sqlmap:' DELIMITED BY SIZE
025900            WS-TABLE-NAME DELIMITED BY SPACE
026000            ':admin_login' DELIMITED BY SIZE
026100         INTO CA-HT-CRED-OVERRIDE
026200     END-STRING.
026300     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
026400     STRING ';Database: production;Table: ' DELIMITED BY SIZE
026500            WS-TABLE-NAME DELIMITED BY SPACE
026600            ';[3 entries];1  deploy    ' DELIMITED BY SIZE
026700            CA-TOKEN-VALUE(1) DELIMITED BY SPACE
026800            ';2  admin     ' DELIMITED BY SIZE
026900            CA-TOKEN-VALUE(2) DELIMITED BY SPACE
027000            ';3  svc_app   ****************' DELIMITED BY SIZE
027100         INTO CA-OUTPUT-TEXT
027200         WITH POINTER WS-PTR
027300     END-STRING.
027400 2410-EXIT.
027500     EXIT.
027600 2420-DUMP-API-KEYS.
027700     MOVE 'API_TOKEN' TO CA-HT-TYPE.
027800     MOVE 'sqlmap:dump:api_keys' TO CA-HT-CONTEXT.
027900     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
028000     STRING ';Database: production;Table: api_keys;[1 entries];'
028100                DELIMITED BY SIZE
028200            '1  billing-service  ' DELIMITED BY SIZE
028300            CA-TOKEN-VALUE(1) DELIMITED BY SPACE
028400         INTO CA-OUTPUT-TEXT
028500         WITH POINTER WS-PTR
028600     END-STRING.
028700 2420-EXIT.
028800     EXIT.
028900 2430-DUMP-DEPLOY-KEYS.
029000     MOVE 'SSH_KEY' TO CA-HT-TYPE.
029100     MOVE 'sqlmap:dump:deploy_keys' TO CA-HT-CONTEXT.
029200     CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE.
029300     PERFORM 2431-MEASURE-TOKEN THRU 2431-EXIT.
029400     STRING
029500        ';Database: production;Table: deploy_keys;[1 entries];'
029600            DELIMITED BY SIZE
029700        '1  ci-deploy  ' DELIMITED BY SIZE
029800        CA-TOKEN-VALUE(1)(1:WS-TOK-LEN) DELIMITED BY SIZE
029900         INTO CA-OUTPUT-TEXT
030000         WITH POINTER WS-PTR
030100     END-STRING.
030200 2430-EXIT.
030300     EXIT.
030400 2431-MEASURE-TOKEN.
030500     MOVE 120 TO WS-TOK-LEN.
030600     PERFORM 2432-BACK-UP-ONE THRU 2432-EXIT
030700         UNTIL WS-TOK-LEN EQUAL ZERO
030800            OR CA-TOKEN-VALUE(1)(WS-TOK-LEN:1) NOT EQUAL SPACE.
030900 2431-EXIT.
031000     EXIT.
031100 2432-BACK-UP-ONE.
031200     SUBTRACT 1 FROM WS-TOK-LEN.
031300 2432-EXIT.
031400     EXIT.
031500 2440-DUMP-GENERIC.
031600     STRING ';Database: production;Table: ' DELIMITED BY SIZE
031700            WS-TABLE-NAME DELIMITED BY SPACE
031800            ';[3 entries];1  row-one;2  row-two;3  row-three'
031900                DELIMITED BY SIZE
032000         INTO CA-OUTPUT-TEXT
032100         WITH POINTER WS-PTR
032200     END-STRING.
032300 2440-EXIT.
032400     EXIT.
032500 2900-UNKNOWN-ACTION.
032600     MOVE 'Y' TO CA-IS-ERROR.
032700     STRING ';[!] Unknown action: ' DELIMITED BY SIZE
032800            WS-ACTION DELIMITED BY SPACE
032900         INTO CA-OUTPUT-TEXT
033000         WITH POINTER WS-PTR
033100     END-STRING.
033200 2900-EXIT.
033300     EXIT.
