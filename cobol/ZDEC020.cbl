000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC020.
000300 AUTHOR.        L MARCHETTI AND D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  04/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC020 - SESSION STATE MANAGER.                              *
001100*                                                               *
001200* Owns SMFILE (the session master).  Loads it into the caller's *
001300* in-memory SM-TABLE on CA-SM-OPERATION = LOAD, rewrites it on   *
001400* REWRITE.  All other operations (CREATE/LOOKUP/TOUCH/ESCALATE/  *
001500* ADD-HOST/ADD-PORT/ADD-FILE/ADD-CRED) act directly against the  *
001600* one entry CA-SESSION-INDEX points at, or search for it first.  *
001700* The discovery lists are append-only sets - duplicate members   *
001800* and full tables are silently no-op per SEC-REQ-041.            *
001900*                                                               *
002000*---------------------------------------------------------------*
002100* CHANGE LOG                                                    *
002200*---------------------------------------------------------------*
002300* 04/18/91  DO   ORIGINAL - LOAD/REWRITE/CREATE/LOOKUP/TOUCH.    *
002400* 11/05/91  LM   ADD-HOST/ADD-PORT/ADD-FILE DEDUP PARAGRAPHS.   *
002500* 05/22/92  DO   ADD-CRED PARAGRAPH ADDED FOR TOKEN ISSUANCE.   *
002600* 08/30/93  RH   ESCALATE NOW CAPS AT LEVEL 3 (DEC-0058).       *
002700* 04/02/96  DO   SM-TABLE RAISED TO 500 SLOTS, SAME CHANGE AS   *
002800*                ZDEC000 - SEE THAT LOG.                        *
002900* 01/09/98  LM   Y2K REMEDIATION - SM-STARTED-AT/LAST-SEEN-AT    *
003000*                ALREADY 4-DIGIT YEAR, NO CHANGE REQUIRED.      *
003100* 05/11/99  LM   CONFIRMED REWRITE PATH PRESERVES SM-COUNT ON   *
003200*                A ZERO-SESSION RUN (EMPTY FILE REGRESSION).    *
003300* 03/02/01  TWK  PORT DEDUP NOW COMPARES HOST+PORT+SERVICE, NOT  *
003400*                JUST HOST+PORT (DEC-0144).                     *
003500* 03/11/11  SO   ADDED REFRESH OPERATION - TOUCHES SM-LAST-SEEN-*
003600*                AT ONLY, NO INTERACTION-COUNT BUMP, SO A       *
003700*                CALLER CAN RESTAMP THE TIMESTAMP WITHOUT       *
003800*                COUNTING THE SAME INTERACTION TWICE (DEC-0151).*
003900*---------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WS-TRACE-ON.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SM-FILE ASSIGN TO SMFILE
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-SM-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SM-FILE
005500     LABEL RECORDS ARE STANDARD.
005600 01  SM-RECORD.
005700     02  SM-REC-BODY.
005800         COPY ZDECSMC.
005900 WORKING-STORAGE SECTION.
006000     COPY ZDECERR.
006100 01  WS-SM-STATUS               PIC  X(02) VALUE SPACES.
006200*****************************************************************
006300* ALTERNATE BYTE VIEW OF THE FILE STATUS, USED ONLY UNDER TRACE  *
006400* WHEN A FILE-ERROR TICKET NEEDS THE TWO STATUS BYTES SPLIT OUT. *
006500*****************************************************************
006600 01  WS-SM-STATUS-R REDEFINES WS-SM-STATUS.
006700     02  WS-SM-STATUS-1         PIC X(01).
006800     02  WS-SM-STATUS-2         PIC X(01).
006900 01  WS-SUB                     PIC S9(03) COMP VALUE ZERO.
007000*****************************************************************
007100* ALTERNATE BYTE VIEW OF THE DEDUP SUBSCRIPT, USED ONLY UNDER     *
007200* TRACE TO SHOW THE RAW BINARY BYTES WHEN A DEDUP LOOP IS         *
007300* SUSPECTED OF RUNNING AWAY.                                     *
007400*****************************************************************
007500 01  WS-SUB-R REDEFINES WS-SUB.
007600     02  WS-SUB-BYTE-1          PIC X(01).
007700     02  WS-SUB-BYTE-2          PIC X(01).
007800 01  WS-SWITCHES-GROUP.
007900     02  WS-FOUND-SWITCH        PIC  X(01) VALUE 'N'.
008000         88  WS-ITEM-FOUND               VALUE 'Y'.
008100     02  WS-FULL-SWITCH         PIC  X(01) VALUE 'N'.
008200         88  WS-TABLE-IS-FULL            VALUE 'Y'.
008300*****************************************************************
008400* ALTERNATE VIEW OF BOTH DEDUP SWITCHES TOGETHER, USED ONLY      *
008500* UNDER TRACE SO ONE DISPLAY SHOWS BOTH FLAGS AT ONCE.           *
008600*****************************************************************
008700 01  WS-SWITCHES-VIEW REDEFINES WS-SWITCHES-GROUP PIC X(02).
008800 01  WS-TRACE-SWITCH            PIC  X(01) VALUE 'N'.
008900     88  WS-TRACE-ON                VALUE 'Y'.
009000 LINKAGE SECTION.
009100 COPY ZDECCAC.
009200 01  LK-SESSION-TABLE.
009300     02  SM-COUNT               PIC S9(03) COMP.
009400     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
009500         COPY ZDECSMC.
009600 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
009700 0100-SESSION-MANAGER.
009800     EVALUATE CA-SM-OPERATION
009900         WHEN 'LOAD'
010000             PERFORM 1000-LOAD-SESSIONS THRU 1000-EXIT
010100         WHEN 'REWRITE'
010200             PERFORM 1500-REWRITE-SESSIONS THRU 1500-EXIT
010300         WHEN 'CREATE'
010400             PERFORM 2000-CREATE-SESSION THRU 2000-EXIT
010500         WHEN 'LOOKUP'
010600             PERFORM 2500-LOOKUP-SESSION THRU 2500-EXIT
010700         WHEN 'TOUCH'
010800             PERFORM 3000-TOUCH-SESSION THRU 3000-EXIT
010900         WHEN 'REFRESH'
011000             PERFORM 3050-REFRESH-LAST-SEEN THRU 3050-EXIT
011100         WHEN 'ESCALATE'
011200             PERFORM 3100-ESCALATE-SESSION THRU 3100-EXIT
011300         WHEN 'ADD-HOST'
011400             PERFORM 3200-ADD-HOST THRU 3200-EXIT
011500         WHEN 'ADD-PORT'
011600             PERFORM 3300-ADD-PORT THRU 3300-EXIT
011700         WHEN 'ADD-FILE'
011800             PERFORM 3400-ADD-FILE THRU 3400-EXIT
011900         WHEN 'ADD-CRED'
012000             PERFORM 3500-ADD-CRED THRU 3500-EXIT
012100         WHEN OTHER
012200             CONTINUE
012300     END-EVALUATE.
012400 0100-EXIT.
012500     EXIT.
012600 1000-LOAD-SESSIONS.
012700     MOVE ZERO TO SM-COUNT.
012800     OPEN INPUT SM-FILE.
012900     IF WS-SM-STATUS NOT EQUAL '00' AND WS-SM-STATUS NOT EQUAL '05'
013000         MOVE 'SMFILE  ' TO FE-FILE-ID
013100         MOVE 'OPEN-IN ' TO FE-FUNCTION
013200         MOVE WS-SM-STATUS TO FE-STATUS
013300         MOVE '1000'     TO FE-PARAGRAPH
013400         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
013500     END-IF.
013600     IF WS-SM-STATUS EQUAL '00'
013700         PERFORM 1100-READ-ONE-SESSION THRU 1100-EXIT
013800             UNTIL WS-SM-STATUS EQUAL '10'
013900         CLOSE SM-FILE
014000     END-IF.
014100 1000-EXIT.
014200     EXIT.
014300 1100-READ-ONE-SESSION.
014400     READ SM-FILE
014500         AT END
014600             MOVE '10' TO WS-SM-STATUS
014700         NOT AT END
014800             ADD 1 TO SM-COUNT
014900             MOVE SM-REC-BODY TO SM-ENTRY(SM-COUNT)
015000     END-READ.
015100 1100-EXIT.
015200     EXIT.
015300 1500-REWRITE-SESSIONS.
015400     OPEN OUTPUT SM-FILE.
015500     IF WS-SM-STATUS NOT EQUAL '00'
015600         MOVE 'SMFILE  ' TO FE-FILE-ID
015700         MOVE 'OPEN-OUT' TO FE-FUNCTION
015800         MOVE WS-SM-STATUS TO FE-STATUS
015900         MOVE '1500'     TO FE-PARAGRAPH
016000         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
016100     END-IF.
016200     PERFORM 1510-WRITE-ONE-SESSION THRU 1510-EXIT
016300         VARYING WS-SUB FROM 1 BY 1
016400         UNTIL WS-SUB GREATER THAN SM-COUNT.
016500     CLOSE SM-FILE.
016600 1500-EXIT.
016700     EXIT.
016800 1510-WRITE-ONE-SESSION.
016900     MOVE SM-ENTRY(WS-SUB) TO SM-REC-BODY.
017000     WRITE SM-RECORD.
017100     IF WS-SM-STATUS NOT EQUAL '00'
017200         MOVE 'SMFILE  ' TO FE-FILE-ID
017300         MOVE 'WRITE   ' TO FE-FUNCTION
017400         MOVE WS-SM-STATUS TO FE-STATUS
017500         MOVE '1510'     TO FE-PARAGRAPH
017600         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
017700     END-IF.
017800 1510-EXIT.
017900     EXIT.
018000 2000-CREATE-SESSION.
018100     IF SM-COUNT GREATER THAN OR EQUAL TO 500
018200         MOVE SM-COUNT TO CA-SESSION-INDEX
018300         MOVE 'N' TO CA-SESSION-CREATED
018400         GO TO 2000-EXIT
018500     END-IF.
018600     ADD 1 TO SM-COUNT.
018700     MOVE SPACES TO SM-ENTRY(SM-COUNT).
018800     MOVE CA-RQ-SESSION-ID  TO SM-SESSION-ID(SM-COUNT).
018900     MOVE CA-SM-CLIENT-NAME TO SM-CLIENT-NAME(SM-COUNT).
019000     MOVE CA-RUN-TIMESTAMP  TO SM-STARTED-AT(SM-COUNT).
019100     MOVE CA-RUN-TIMESTAMP  TO SM-LAST-SEEN-AT(SM-COUNT).
019200     MOVE ZERO TO SM-ESCALATION-LEVEL(SM-COUNT)
019300                  SM-INTERACTION-COUNT(SM-COUNT)
019400                  SM-HOST-COUNT(SM-COUNT)
019500                  SM-PORT-COUNT(SM-COUNT)
019600                  SM-FILE-COUNT(SM-COUNT)
019700                  SM-CRED-COUNT(SM-COUNT).
019800     MOVE SM-COUNT TO CA-SESSION-INDEX.
019900     MOVE 'Y' TO CA-SESSION-CREATED.
020000     MOVE 'Y' TO CA-SESSION-FOUND.
020100 2000-EXIT.
020200     EXIT.
020300 2500-LOOKUP-SESSION.
020400     MOVE 'N' TO CA-SESSION-FOUND.
020500     MOVE ZERO TO CA-SESSION-INDEX.
020600     IF SM-COUNT GREATER THAN ZERO
020700         PERFORM 2510-SEARCH-SESSION THRU 2510-EXIT
020800             VARYING WS-SUB FROM 1 BY 1
020900             UNTIL WS-SUB GREATER THAN SM-COUNT
021000                OR CA-SESSION-FOUND EQUAL 'Y'
021100     END-IF.
021200 2500-EXIT.
021300     EXIT.
021400 2510-SEARCH-SESSION.
021500     IF CA-RQ-SESSION-ID EQUAL SM-SESSION-ID(WS-SUB)
021600         MOVE 'Y' TO CA-SESSION-FOUND
021700         MOVE WS-SUB TO CA-SESSION-INDEX
021800     END-IF.
021900 2510-EXIT.
022000     EXIT.
022100 3000-TOUCH-SESSION.
022200     IF CA-SESSION-INDEX GREATER THAN ZERO
022300         ADD 1 TO SM-INTERACTION-COUNT(CA-SESSION-INDEX)
022400         MOVE CA-RUN-TIMESTAMP TO
022500             SM-LAST-SEEN-AT(CA-SESSION-INDEX)
022600     END-IF.
022700 3000-EXIT.
022800     EXIT.
022900*****************************************************************
023000* REFRESH touches SM-LAST-SEEN-AT ONLY - unlike TOUCH it does    *
023100* NOT advance SM-INTERACTION-COUNT.  ZDEC050 calls this after    *
023200* dispatch/enrich so the timestamp reflects when the call       *
023300* actually finished, without counting the interaction twice     *
023400* (DEC-0151 - see ZDEC050's change log).                         *
023500*****************************************************************
023600 3050-REFRESH-LAST-SEEN.
023700     IF CA-SESSION-INDEX GREATER THAN ZERO
023800         MOVE CA-RUN-TIMESTAMP TO
023900             SM-LAST-SEEN-AT(CA-SESSION-INDEX)
024000     END-IF.
024100 3050-EXIT.
024200     EXIT.
024300 3100-ESCALATE-SESSION.
024400     IF CA-SESSION-INDEX GREATER THAN ZERO
024500         ADD CA-SM-DELTA TO SM-ESCALATION-LEVEL(CA-SESSION-INDEX)
024600         IF SM-ESCALATION-LEVEL(CA-SESSION-INDEX) GREATER THAN 3
024700             MOVE 3 TO SM-ESCALATION-LEVEL(CA-SESSION-INDEX)
024800         END-IF
024900     END-IF.
025000 3100-EXIT.
025100     EXIT.
025200 3200-ADD-HOST.
025300     IF CA-SESSION-INDEX EQUAL ZERO
025400         GO TO 3200-EXIT
025500     END-IF.
025600     MOVE 'N' TO WS-FOUND-SWITCH.
025700     PERFORM 3210-SEARCH-HOST THRU 3210-EXIT
025800         VARYING WS-SUB FROM 1 BY 1
025900         UNTIL WS-SUB GREATER THAN
026000                   SM-HOST-COUNT(CA-SESSION-INDEX)
026100            OR WS-ITEM-FOUND.
026200     IF NOT WS-ITEM-FOUND
026300         AND SM-HOST-COUNT(CA-SESSION-INDEX) LESS THAN 20
026400         ADD 1 TO SM-HOST-COUNT(CA-SESSION-INDEX)
026500         MOVE CA-SM-HOST TO
026600             SM-HOSTS(CA-SESSION-INDEX
026700                      SM-HOST-COUNT(CA-SESSION-INDEX))
026800     END-IF.
026900     IF WS-TRACE-ON
027000         DISPLAY 'ZDEC020 ADD-HOST SUB-BYTES=' WS-SUB-BYTE-1
027100                 WS-SUB-BYTE-2 ' SWITCHES=' WS-SWITCHES-VIEW
027200     END-IF.
027300 3200-EXIT.
027400     EXIT.
027500 3210-SEARCH-HOST.
027600     IF CA-SM-HOST EQUAL SM-HOSTS(CA-SESSION-INDEX WS-SUB)
027700         MOVE 'Y' TO WS-FOUND-SWITCH
027800     END-IF.
027900 3210-EXIT.
028000     EXIT.
028100 3300-ADD-PORT.
028200     IF CA-SESSION-INDEX EQUAL ZERO
028300         GO TO 3300-EXIT
028400     END-IF.
028500     MOVE 'N' TO WS-FOUND-SWITCH.
028600     PERFORM 3310-SEARCH-PORT THRU 3310-EXIT
028700         VARYING WS-SUB FROM 1 BY 1
028800         UNTIL WS-SUB GREATER THAN
028900                   SM-PORT-COUNT(CA-SESSION-INDEX)
029000            OR WS-ITEM-FOUND.
029100     IF NOT WS-ITEM-FOUND
029200         AND SM-PORT-COUNT(CA-SESSION-INDEX) LESS THAN 50
029300         ADD 1 TO SM-PORT-COUNT(CA-SESSION-INDEX)
029400         MOVE CA-SM-HOST TO
029500             SM-PORT-HOST(CA-SESSION-INDEX
029600                          SM-PORT-COUNT(CA-SESSION-INDEX))
029700         MOVE CA-SM-PORT-NUMBER TO
029800             SM-PORT-NUMBER(CA-SESSION-INDEX
029900                            SM-PORT-COUNT(CA-SESSION-INDEX))
030000         MOVE CA-SM-PORT-SERVICE TO
030100             SM-PORT-SERVICE(CA-SESSION-INDEX
030200                             SM-PORT-COUNT(CA-SESSION-INDEX))
030300     END-IF.
030400 3300-EXIT.
030500     EXIT.
030600 3310-SEARCH-PORT.
030700     IF CA-SM-HOST EQUAL SM-PORT-HOST(CA-SESSION-INDEX WS-SUB)
030800         AND CA-SM-PORT-NUMBER EQUAL
030900             SM-PORT-NUMBER(CA-SESSION-INDEX WS-SUB)
031000         AND CA-SM-PORT-SERVICE EQUAL
031100             SM-PORT-SERVICE(CA-SESSION-INDEX WS-SUB)
031200         MOVE 'Y' TO WS-FOUND-SWITCH
031300     END-IF.
031400 3310-EXIT.
031500     EXIT.
031600 3400-ADD-FILE.
031700     IF CA-SESSION-INDEX EQUAL ZERO
031800         GO TO 3400-EXIT
031900     END-IF.
032000     MOVE 'N' TO WS-FOUND-SWITCH.
032100     PERFORM 3410-SEARCH-FILE THRU 3410-EXIT
032200         VARYING WS-SUB FROM 1 BY 1
032300         UNTIL WS-SUB GREATER THAN
032400                   SM-FILE-COUNT(CA-SESSION-INDEX)
032500            OR WS-ITEM-FOUND.
032600     IF NOT WS-ITEM-FOUND
032700         AND SM-FILE-COUNT(CA-SESSION-INDEX) LESS THAN 20
032800         ADD 1 TO SM-FILE-COUNT(CA-SESSION-INDEX)
032900         MOVE CA-SM-FILE TO
033000             SM-FILES(CA-SESSION-INDEX
033100                      SM-FILE-COUNT(CA-SESSION-INDEX))
033200     END-IF.
033300 3400-EXIT.
033400     EXIT.
033500 3410-SEARCH-FILE.
033600     IF CA-SM-FILE EQUAL SM-FILES(CA-SESSION-INDEX WS-SUB)
033700         MOVE 'Y' TO WS-FOUND-SWITCH
033800     END-IF.
033900 3410-EXIT.
034000     EXIT.
034100 3500-ADD-CRED.
034200     IF CA-SESSION-INDEX EQUAL ZERO
034300         GO TO 3500-EXIT
034400     END-IF.
034500     MOVE 'N' TO WS-FOUND-SWITCH.
034600     PERFORM 3510-SEARCH-CRED THRU 3510-EXIT
034700         VARYING WS-SUB FROM 1 BY 1
034800         UNTIL WS-SUB GREATER THAN
034900                   SM-CRED-COUNT(CA-SESSION-INDEX)
035000            OR WS-ITEM-FOUND.
035100     IF NOT WS-ITEM-FOUND
035200         AND SM-CRED-COUNT(CA-SESSION-INDEX) LESS THAN 30
035300         ADD 1 TO SM-CRED-COUNT(CA-SESSION-INDEX)
035400         MOVE CA-SM-CRED TO
035500             SM-CREDS(CA-SESSION-INDEX
035600                      SM-CRED-COUNT(CA-SESSION-INDEX))
035700     END-IF.
035800 3500-EXIT.
035900     EXIT.
036000 3510-SEARCH-CRED.
036100     IF CA-SM-CRED EQUAL SM-CREDS(CA-SESSION-INDEX WS-SUB)
036200         MOVE 'Y' TO WS-FOUND-SWITCH
036300     END-IF.
036400 3510-EXIT.
036500     EXIT.
036600 9900-FILE-ERROR.
036700     IF WS-TRACE-ON
036800         DISPLAY 'ZDEC020 STATUS BYTES=' WS-SM-STATUS-1
036900                 '/' WS-SM-STATUS-2
037000     END-IF.
037100     MOVE FE-FILE-ID   TO FEM-FILE.
037200     MOVE FE-FUNCTION  TO FEM-FUNCTION.
037300     MOVE FE-STATUS    TO FEM-STATUS.
037400     MOVE FE-PARAGRAPH TO FEM-PARAGRAPH.
037500     DISPLAY FILE-ERROR-MESSAGE.
037600     MOVE 16 TO RETURN-CODE.
037700     STOP RUN.
037800 9900-EXIT.
037900     EXIT.
