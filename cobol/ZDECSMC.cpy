000100*****************************************************************
000200*                                                               *
000300* ZDECSMC - zDEC Session Master record definition.              *
000400*                                                               *
000500* Keyed by SM-SESSION-ID.  One occurrence per attacker session  *
000600* the engine has ever INITIALIZE'd.                             *
000700*                                                               *
000800* Level numbers below are RELATIVE - this copybook is written   *
000900* to be COPYed under a caller-supplied 02-level group, once as  *
001000* the bare FD record (ZDEC020 owns SM-MASTER-FILE) and once as  *
001100* the element of the OCCURS 500 SM-ENTRY table that is passed   *
001200* BY REFERENCE on every CALL down the router/engine/dispatcher/ *
001300* simulator chain.  Both callers wrap it in their own 02 group; *
001400* do not COPY this at the 01 level.                             *
001500*                                                               *
001600* The three OCCURS lists (hosts, ports, files) and the          *
001700* credential-id list are append-only SETS - ZDEC020 3000-ADD-*  *
001800* paragraphs silently no-op when the member already exists and  *
001900* silently no-op when the table is already full.  Do not grow   *
002000* these OCCURS limits without also widening SM-HOST-COUNT /     *
002100* SM-PORT-COUNT / SM-FILE-COUNT / SM-CRED-COUNT.                *
002200*                                                               *
002300*****************************************************************
002400         03  SM-SESSION-ID          PIC  X(32).
002500         03  SM-CLIENT-NAME         PIC  X(24).
002600         03  SM-STARTED-AT          PIC  X(19).
002700         03  SM-LAST-SEEN-AT        PIC  X(19).
002800         03  SM-ESCALATION-LEVEL    PIC  9(01).
002900         03  SM-INTERACTION-COUNT   PIC  9(05).
003000*****************************************************************
003100* Discovered hosts - distinct IP/hostname strings.               *
003200*****************************************************************
003300         03  SM-HOST-COUNT          PIC  9(03).
003400         03  SM-HOSTS               PIC  X(15) OCCURS 20 TIMES.
003500*****************************************************************
003600* Discovered (host, port, service) triples.  A port entry is    *
003700* identical to another only when host, port AND service all     *
003800* match - see ZDEC020 3300-ADD-PORT.                             *
003900*****************************************************************
004000         03  SM-PORT-COUNT          PIC  9(03).
004100         03  SM-PORTS OCCURS 50 TIMES.
004200             04  SM-PORT-HOST       PIC  X(15).
004300             04  SM-PORT-NUMBER     PIC  9(05).
004400             04  SM-PORT-SERVICE    PIC  X(12).
004500*****************************************************************
004600* Discovered file paths (file_read simulator).                  *
004700*****************************************************************
004800         03  SM-FILE-COUNT          PIC  9(03).
004900         03  SM-FILES               PIC  X(64) OCCURS 20 TIMES.
005000*****************************************************************
005100* Credential ids issued, format 'type:context' - added by the   *
005200* honey token generator (ZDEC040) every time a token is minted. *
005300*****************************************************************
005400         03  SM-CRED-COUNT          PIC  9(03).
005500         03  SM-CREDS               PIC  X(48) OCCURS 30 TIMES.
005600*****************************************************************
005700* Spare for future session attributes - do not remove, this is  *
005800* the same pad-for-growth margin carried on every keyed record  *
005900* this shop builds.                                             *
006000*****************************************************************
006100         03  FILLER                 PIC  X(20).
