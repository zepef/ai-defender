000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC000.
000300 AUTHOR.        L MARCHETTI AND D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC000 - zDEC ENGINE MAIN BATCH DRIVER.                      *
001100*                                                               *
001200* Reads one REQUEST record at a time from RQFILE, routes it     *
001300* through ZDEC010, writes the RESPONSE and the INTERACTION-LOG  *
001400* record, and drains any HONEYTOKEN-LOG entries the request      *
001500* produced.  Owns the session master table for the run - loads  *
001600* it through ZDEC020 before the first request and has ZDEC020   *
001700* rewrite it after the last.  Closes with ZDEC095 for the run    *
001800* summary report.                                                *
001900*                                                               *
002000*---------------------------------------------------------------*
002100* CHANGE LOG                                                    *
002200*---------------------------------------------------------------*
002300* 03/14/91  LM   ORIGINAL - TOOLS-CALL REQUEST LOOP, SESSION    *
002400*                TABLE LOAD/REWRITE VIA ZDEC020.                *
002500* 09/02/91  DO   ADDED INTERACTION-LOG WRITE AFTER EVERY        *
002600*                ROUTED REQUEST PER SEC-REQ-119.                *
002700* 02/11/92  LM   HONEYTOKEN-LOG DRAIN LOOP - CA-TOKENS WAS       *
002800*                BEING SILENTLY DROPPED ON MULTI-TOKEN CALLS.   *
002900* 07/23/93  DO   TOOL TOTALS TABLE KEYED BY TOOL NAME FOR THE   *
003000*                NEW SUMMARY REPORT (TICKET DEC-0044).          *
003100* 11/30/94  RH   CORRECTED WS-RUN-TIMESTAMP BUILD - SECONDS     *
003200*                FIELD WAS TRUNCATED ON THE HOUR ROLLOVER.      *
003300* 05/18/95  RH   UPSI-0 TRACE SWITCH ADDED FOR FLOOR SUPPORT.   *
003400* 04/02/96  DO   WS-SESSION-TABLE RAISED FROM 250 TO 500 SLOTS. *
003500* 01/09/98  LM   Y2K REMEDIATION - WS-RUN-DATE NOW FULL 4-DIGIT *
003600*                CENTURY, ACCEPT FROM DATE YYYYMMDD (DEC-0119). *
003700* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.     *
003800* 03/02/01  TWK  ADDED SESSION-TOKEN-TOTALS ARRAY FOR REPORT    *
003900*                GRAND TOTAL TOKENS-BY-TYPE COLUMNS.            *
004000* 08/19/03  TWK  SQLMAP_SCAN TOOL ADDED TO WS-TOOL-NAME TABLE.  *
004100* 05/04/05  SO   DOCKER_REGISTRY TOOL ADDED (TENTH SLOT).       *
004200* 10/27/08  SO   FILE STATUS CHECKS TIGHTENED ON ALL FOUR OPENS.*
004300* 03/11/11  SO   DROPPED THE SPARE FILLER FROM RQ-RECORD - RQFILE*
004400*                IS BUILT TO 274 BYTES FLAT AND THE SPARE WAS    *
004500*                SHIFTING EVERY RECORD AFTER THE FIRST OFF THE   *
004600*                SEVEN ARG FIELDS (DEC-0151).                    *
004700*---------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS WS-TRACE-ON
005500            OFF STATUS IS WS-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RQ-FILE ASSIGN TO RQFILE
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-RQ-STATUS.
006100     SELECT RS-FILE ASSIGN TO RSFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-RS-STATUS.
006400     SELECT IL-FILE ASSIGN TO ILFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-IL-STATUS.
006700     SELECT HT-FILE ASSIGN TO HTFILE
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-HT-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200*****************************************************************
007300* REQUEST FILE - ONE RECORD PER SIMULATED CLIENT CALL, 274 BYTES*
007400*****************************************************************
007500 FD  RQ-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  RQ-RECORD.
007900     02  RQ-SEQ                 PIC  9(06).
008000     02  RQ-SESSION-ID          PIC  X(32).
008100     02  RQ-METHOD              PIC  X(24).
008200     02  RQ-TOOL-NAME           PIC  X(20).
008300     02  RQ-ARG-1               PIC  X(64).
008400     02  RQ-ARG-2               PIC  X(64).
008500     02  RQ-ARG-3               PIC  X(64).
008600*     (274 BYTES TOTAL - NO SPARE FILLER; RQFILE IS BUILT TO      *
008700*      THAT EXACT LENGTH AND MUST NOT BE PADDED.)                 *
008800*****************************************************************
008900* RESPONSE FILE - ONE RECORD PER REQUEST, WHAT THE CLIENT "SAW".*
009000*****************************************************************
009100 FD  RS-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  RS-RECORD.
009400     02  RS-SEQ                 PIC  9(06).
009500     02  RS-STATUS              PIC  X(08).
009600     02  RS-ERROR-CODE          PIC S9(05) SIGN LEADING SEPARATE.
009700     02  RS-OUTPUT              PIC  X(200).
009800     02  FILLER                 PIC  X(10).
009900*****************************************************************
010000* INTERACTION LOG - AUDIT TRAIL, ONE RECORD PER ROUTED REQUEST. *
010100*****************************************************************
010200 FD  IL-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  IL-RECORD.
010500     02  IL-SEQ                 PIC  9(06).
010600     02  IL-SESSION-ID          PIC  X(32).
010700     02  IL-TIMESTAMP           PIC  X(19).
010800     02  IL-METHOD              PIC  X(24).
010900     02  IL-TOOL-NAME           PIC  X(20).
011000     02  IL-IS-ERROR            PIC  X(01).
011100     02  IL-ESCALATION-DELTA    PIC  9(01).
011200     02  IL-OUTPUT-LENGTH       PIC  9(05).
011300     02  FILLER                 PIC  X(12).
011400*****************************************************************
011500* HONEYTOKEN LOG - ONE RECORD PER FAKE CREDENTIAL ISSUED.       *
011600*****************************************************************
011700 FD  HT-FILE
011800     LABEL RECORDS ARE STANDARD.
011900 01  HT-RECORD.
012000     02  HT-SEQ                 PIC  9(06).
012100     02  HT-SESSION-ID          PIC  X(32).
012200     02  HT-TOKEN-TYPE          PIC  X(16).
012300     02  HT-CONTEXT             PIC  X(48).
012400     02  HT-SESSION-TAG         PIC  X(08).
012500     02  HT-TOKEN-VALUE         PIC  X(120).
012600     02  FILLER                 PIC  X(10).
012700 WORKING-STORAGE SECTION.
012800     COPY ZDECERR.
012900     COPY ZDECCAC.
013000 01  WS-FILE-STATUS-SWITCHES.
013100     02  WS-RQ-STATUS           PIC  X(02) VALUE SPACES.
013200     02  WS-RS-STATUS           PIC  X(02) VALUE SPACES.
013300     02  WS-IL-STATUS           PIC  X(02) VALUE SPACES.
013400     02  WS-HT-STATUS           PIC  X(02) VALUE SPACES.
013500 01  WS-SWITCHES.
013600     02  WS-EOF-REQUESTS        PIC  X(01) VALUE 'N'.
013700         88  END-OF-REQUESTS        VALUE 'Y'.
013800     02  WS-TRACE-SWITCH        PIC  X(01) VALUE 'N'.
013900         88  WS-TRACE-ON            VALUE 'Y'.
014000         88  WS-TRACE-OFF           VALUE 'N'.
014100 01  WS-RUN-DATE-TIME.
014200     02  WS-RUN-DATE            PIC  9(08).
014300     02  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014400         03  WS-RUN-YYYY        PIC  9(04).
014500         03  WS-RUN-MM          PIC  9(02).
014600         03  WS-RUN-DD          PIC  9(02).
014700     02  WS-RUN-TIME            PIC  9(08).
014800     02  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
014900         03  WS-RUN-HH          PIC  9(02).
015000         03  WS-RUN-MIN         PIC  9(02).
015100         03  WS-RUN-SEC         PIC  9(02).
015200         03  WS-RUN-HSEC        PIC  9(02).
015300*****************************************************************
015400* TOOL NAME TABLE - TEN REGISTERED TOOLS, BUILT THE FILLER-     *
015500* EXPLODED WAY SO NO INTRINSIC FUNCTION IS NEEDED TO POPULATE   *
015600* AN OCCURS TABLE FROM LITERALS.                                *
015700*****************************************************************
015800 01  WS-TOOL-NAME-LITERALS.
015900     02  FILLER                 PIC  X(20) VALUE 'NMAP_SCAN'.
016000     02  FILLER                 PIC  X(20) VALUE 'DNS_LOOKUP'.
016100     02  FILLER                 PIC  X(20) VALUE 'FILE_READ'.
016200     02  FILLER                 PIC  X(20) VALUE 'SHELL_EXEC'.
016300     02  FILLER                 PIC  X(20) VALUE 'SQLMAP_SCAN'.
016400     02  FILLER                 PIC  X(20) VALUE 'BROWSER_NAVIGATE'.
016500     02  FILLER                 PIC  X(20) VALUE 'AWS_CLI'.
016600     02  FILLER                 PIC  X(20) VALUE 'KUBECTL'.
016700     02  FILLER                 PIC  X(20) VALUE 'VAULT_CLI'.
016800     02  FILLER                 PIC  X(20) VALUE 'DOCKER_REGISTRY'.
016900 01  WS-TOOL-NAME-TABLE REDEFINES WS-TOOL-NAME-LITERALS.
017000     02  WS-TOOL-NAME-ENTRY     PIC  X(20) OCCURS 10 TIMES.
017100 01  WS-TOOL-TOTALS-TABLE.
017200     02  WS-TOOL-TOTALS OCCURS 10 TIMES.
017300         03  WT-CALLS           PIC S9(07) COMP VALUE ZERO.
017400         03  WT-ERRORS          PIC S9(07) COMP VALUE ZERO.
017500         03  WT-TOKENS          PIC S9(07) COMP VALUE ZERO.
017600         03  WT-DELTA-TOTAL     PIC S9(07) COMP VALUE ZERO.
017700 01  WS-SESSION-TOKEN-TOTALS.
017800     02  WS-STT-COUNT           PIC S9(05) COMP OCCURS 500 TIMES.
017900 01  WS-GRAND-TOTALS.
018000     02  WS-REQUESTS-READ       PIC S9(07) COMP VALUE ZERO.
018100     02  WS-RESPONSES-WRITTEN   PIC S9(07) COMP VALUE ZERO.
018200     02  WS-OK-COUNT            PIC S9(07) COMP VALUE ZERO.
018300     02  WS-ERROR-COUNT         PIC S9(07) COMP VALUE ZERO.
018400     02  WS-SESSIONS-CREATED    PIC S9(05) COMP VALUE ZERO.
018500     02  WS-TT-AWS              PIC S9(07) COMP VALUE ZERO.
018600     02  WS-TT-API              PIC S9(07) COMP VALUE ZERO.
018700     02  WS-TT-DB               PIC S9(07) COMP VALUE ZERO.
018800     02  WS-TT-ADMIN            PIC S9(07) COMP VALUE ZERO.
018900     02  WS-TT-SSH              PIC S9(07) COMP VALUE ZERO.
019000 01  WS-IL-SEQ                  PIC S9(07) COMP VALUE ZERO.
019100 01  WS-HT-SEQ                  PIC S9(07) COMP VALUE ZERO.
019200 01  WS-TOOL-IDX                PIC S9(03) COMP VALUE ZERO.
019300 01  WS-TOKEN-IDX               PIC S9(03) COMP VALUE ZERO.
019400 01  WS-FOUND-SWITCH            PIC  X(01) VALUE 'N'.
019500     88  WS-TOOL-FOUND              VALUE 'Y'.
019600*****************************************************************
019700* IN-MEMORY SESSION MASTER TABLE - LOADED BY ZDEC020 AT 1000,   *
019800* PASSED BY REFERENCE TO EVERY OTHER PROGRAM IN THE ENGINE,     *
019900* REWRITTEN BY ZDEC020 AT 3000.  ZDEC000 IS THE SOLE OWNER OF   *
020000* THE STORAGE BEHIND IT.                                        *
020100*****************************************************************
020200 01  WS-SESSION-TABLE.
020300     02  SM-COUNT               PIC S9(03) COMP VALUE ZERO.
020400     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
020500         COPY ZDECSMC.
020600 PROCEDURE DIVISION.
020700******
020800* Main process.
020900******
021000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021100     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
021200         WITH TEST AFTER
021300         UNTIL END-OF-REQUESTS.
021400     PERFORM 3000-FINALIZE THRU 3000-EXIT.
021500     STOP RUN.
021600 1000-INITIALIZE.
021700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021800     ACCEPT WS-RUN-TIME FROM TIME.
021900     PERFORM 1100-BUILD-RUN-TIMESTAMP THRU 1100-EXIT.
022000     OPEN INPUT RQ-FILE.
022100     IF WS-RQ-STATUS NOT EQUAL '00'
022200         MOVE 'RQFILE  ' TO FE-FILE-ID
022300         MOVE 'OPEN-IN ' TO FE-FUNCTION
022400         MOVE WS-RQ-STATUS TO FE-STATUS
022500         MOVE '1000'     TO FE-PARAGRAPH
022600         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
022700     END-IF.
022800     OPEN OUTPUT RS-FILE.
022900     IF WS-RS-STATUS NOT EQUAL '00'
023000         MOVE 'RSFILE  ' TO FE-FILE-ID
023100         MOVE 'OPEN-OUT' TO FE-FUNCTION
023200         MOVE WS-RS-STATUS TO FE-STATUS
023300         MOVE '1000'     TO FE-PARAGRAPH
023400         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
023500     END-IF.
023600     OPEN OUTPUT IL-FILE.
023700     IF WS-IL-STATUS NOT EQUAL '00'
023800         MOVE 'ILFILE  ' TO FE-FILE-ID
023900         MOVE 'OPEN-OUT' TO FE-FUNCTION
024000         MOVE WS-IL-STATUS TO FE-STATUS
024100         MOVE '1000'     TO FE-PARAGRAPH
024200         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
024300     END-IF.
024400     OPEN OUTPUT HT-FILE.
024500     IF WS-HT-STATUS NOT EQUAL '00'
024600         MOVE 'HTFILE  ' TO FE-FILE-ID
024700         MOVE 'OPEN-OUT' TO FE-FUNCTION
024800         MOVE WS-HT-STATUS TO FE-STATUS
024900         MOVE '1000'     TO FE-PARAGRAPH
025000         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
025100     END-IF.
025200     MOVE 'LOAD' TO CA-SM-OPERATION.
025300     CALL 'ZDEC020' USING ZDEC-COMMAREA WS-SESSION-TABLE.
025400     IF WS-TRACE-ON
025500         DISPLAY 'ZDEC000 1000 - SESSION TABLE LOADED, COUNT='
025600             SM-COUNT
025700     END-IF.
025800     PERFORM 1200-READ-REQUEST THRU 1200-EXIT.
025900 1000-EXIT.
026000     EXIT.
026100 1100-BUILD-RUN-TIMESTAMP.
026200     MOVE SPACES TO CA-RUN-TIMESTAMP.
026300     STRING WS-RUN-YYYY '-' WS-RUN-MM '-' WS-RUN-DD ' '
026400            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SEC
026500         DELIMITED BY SIZE INTO CA-RUN-TIMESTAMP
026600     END-STRING.
026700 1100-EXIT.
026800     EXIT.
026900 1200-READ-REQUEST.
027000     READ RQ-FILE
027100         AT END
027200             MOVE 'Y' TO WS-EOF-REQUESTS
027300         NOT AT END
027400             ADD 1 TO WS-REQUESTS-READ
027500     END-READ.
027600 1200-EXIT.
027700     EXIT.
027800 2000-PROCESS-REQUESTS.
027900     MOVE SPACES TO ZDEC-COMMAREA.
028000     MOVE RQ-SEQ         TO CA-RQ-SEQ.
028100     MOVE RQ-SESSION-ID  TO CA-RQ-SESSION-ID.
028200     MOVE RQ-METHOD      TO CA-RQ-METHOD.
028300     MOVE RQ-TOOL-NAME   TO CA-RQ-TOOL-NAME.
028400     MOVE RQ-ARG-1       TO CA-RQ-ARG-1.
028500     MOVE RQ-ARG-2       TO CA-RQ-ARG-2.
028600     MOVE RQ-ARG-3       TO CA-RQ-ARG-3.
028700     MOVE CA-RUN-TIMESTAMP TO CA-RUN-TIMESTAMP.
028800     CALL 'ZDEC010' USING ZDEC-COMMAREA WS-SESSION-TABLE.
028900     PERFORM 2200-WRITE-RESPONSE THRU 2200-EXIT.
029000     PERFORM 2300-WRITE-INTERACTION-LOG THRU 2300-EXIT.
029100     PERFORM 2400-DRAIN-TOKENS THRU 2400-EXIT.
029200     PERFORM 2500-ACCUMULATE-TOOL-TOTALS THRU 2500-EXIT.
029300     PERFORM 1200-READ-REQUEST THRU 1200-EXIT.
029400 2000-EXIT.
029500     EXIT.
029600 2200-WRITE-RESPONSE.
029700     MOVE SPACES TO RS-RECORD.
029800     MOVE CA-RQ-SEQ      TO RS-SEQ.
029900     MOVE CA-STATUS      TO RS-STATUS.
030000     MOVE CA-ERROR-CODE  TO RS-ERROR-CODE.
030100     MOVE CA-OUTPUT-FIRST-200 TO RS-OUTPUT.
030200     WRITE RS-RECORD.
030300     IF WS-RS-STATUS NOT EQUAL '00'
030400         MOVE 'RSFILE  ' TO FE-FILE-ID
030500         MOVE 'WRITE   ' TO FE-FUNCTION
030600         MOVE WS-RS-STATUS TO FE-STATUS
030700         MOVE '2200'     TO FE-PARAGRAPH
030800         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
030900     END-IF.
031000     ADD 1 TO WS-RESPONSES-WRITTEN.
031100     IF CA-IS-ERROR EQUAL 'Y'
031200         ADD 1 TO WS-ERROR-COUNT
031300     ELSE
031400         ADD 1 TO WS-OK-COUNT
031500     END-IF.
031600 2200-EXIT.
031700     EXIT.
031800 2300-WRITE-INTERACTION-LOG.
031900     ADD 1 TO WS-IL-SEQ.
032000     MOVE SPACES TO IL-RECORD.
032100     MOVE WS-IL-SEQ          TO IL-SEQ.
032200     MOVE CA-RQ-SESSION-ID   TO IL-SESSION-ID.
032300     MOVE CA-RUN-TIMESTAMP   TO IL-TIMESTAMP.
032400     MOVE CA-RQ-METHOD       TO IL-METHOD.
032500     MOVE CA-RQ-TOOL-NAME    TO IL-TOOL-NAME.
032600     MOVE CA-IS-ERROR        TO IL-IS-ERROR.
032700     MOVE CA-ESCALATION-DELTA TO IL-ESCALATION-DELTA.
032800     MOVE CA-OUTPUT-LENGTH   TO IL-OUTPUT-LENGTH.
032900     WRITE IL-RECORD.
033000     IF WS-IL-STATUS NOT EQUAL '00'
033100         MOVE 'ILFILE  ' TO FE-FILE-ID
033200         MOVE 'WRITE   ' TO FE-FUNCTION
033300         MOVE WS-IL-STATUS TO FE-STATUS
033400         MOVE '2300'     TO FE-PARAGRAPH
033500         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
033600     END-IF.
033700 2300-EXIT.
033800     EXIT.
033900 2400-DRAIN-TOKENS.
034000     IF CA-TOKEN-COUNT GREATER THAN ZERO
034100         PERFORM 2410-WRITE-ONE-TOKEN THRU 2410-EXIT
034200             VARYING WS-TOKEN-IDX FROM 1 BY 1
034300             UNTIL WS-TOKEN-IDX GREATER THAN CA-TOKEN-COUNT
034400     END-IF.
034500     MOVE ZERO TO CA-TOKEN-COUNT.
034600 2400-EXIT.
034700     EXIT.
034800 2410-WRITE-ONE-TOKEN.
034900     ADD 1 TO WS-HT-SEQ.
035000     MOVE SPACES TO HT-RECORD.
035100     MOVE WS-HT-SEQ                        TO HT-SEQ.
035200     MOVE CA-RQ-SESSION-ID                  TO HT-SESSION-ID.
035300     MOVE CA-TOKEN-TYPE(WS-TOKEN-IDX)        TO HT-TOKEN-TYPE.
035400     MOVE CA-TOKEN-CONTEXT(WS-TOKEN-IDX)     TO HT-CONTEXT.
035500     MOVE CA-TOKEN-TAG(WS-TOKEN-IDX)          TO HT-SESSION-TAG.
035600     MOVE CA-TOKEN-VALUE(WS-TOKEN-IDX)       TO HT-TOKEN-VALUE.
035700     WRITE HT-RECORD.
035800     IF WS-HT-STATUS NOT EQUAL '00'
035900         MOVE 'HTFILE  ' TO FE-FILE-ID
036000         MOVE 'WRITE   ' TO FE-FUNCTION
036100         MOVE WS-HT-STATUS TO FE-STATUS
036200         MOVE '2410'     TO FE-PARAGRAPH
036300         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
036400     END-IF.
036500     PERFORM 2420-TALLY-TOKEN-TYPE THRU 2420-EXIT.
036600     IF CA-SESSION-INDEX GREATER THAN ZERO
036700         ADD 1 TO WS-STT-COUNT(CA-SESSION-INDEX)
036800     END-IF.
036900 2410-EXIT.
037000     EXIT.
037100 2420-TALLY-TOKEN-TYPE.
037200     EVALUATE CA-TOKEN-TYPE(WS-TOKEN-IDX)
037300         WHEN 'AWS_ACCESS_KEY'
037400             ADD 1 TO WS-TT-AWS
037500         WHEN 'API_TOKEN'
037600             ADD 1 TO WS-TT-API
037700         WHEN 'DB_CREDENTIAL'
037800             ADD 1 TO WS-TT-DB
037900         WHEN 'ADMIN_LOGIN'
038000             ADD 1 TO WS-TT-ADMIN
038100         WHEN 'SSH_KEY'
038200             ADD 1 TO WS-TT-SSH
038300         WHEN OTHER
038400             CONTINUE
038500     END-EVALUATE.
038600 2420-EXIT.
038700     EXIT.
038800 2500-ACCUMULATE-TOOL-TOTALS.
038900     MOVE 'N' TO WS-FOUND-SWITCH.
039000     PERFORM 2510-FIND-TOOL-SLOT THRU 2510-EXIT
039100         VARYING WS-TOOL-IDX FROM 1 BY 1
039200         UNTIL WS-TOOL-IDX GREATER THAN 10
039300            OR WS-TOOL-FOUND.
039400     IF WS-TOOL-FOUND
039500         ADD 1 TO WT-CALLS(WS-TOOL-IDX)
039600         IF CA-IS-ERROR EQUAL 'Y'
039700             ADD 1 TO WT-ERRORS(WS-TOOL-IDX)
039800         END-IF
039900         ADD CA-TOKEN-COUNT TO WT-TOKENS(WS-TOOL-IDX)
040000         ADD CA-ESCALATION-DELTA TO WT-DELTA-TOTAL(WS-TOOL-IDX)
040100     END-IF.
040200 2500-EXIT.
040300     EXIT.
040400 2510-FIND-TOOL-SLOT.
040500     IF CA-RQ-TOOL-NAME EQUAL WS-TOOL-NAME-ENTRY(WS-TOOL-IDX)
040600         MOVE 'Y' TO WS-FOUND-SWITCH
040700     END-IF.
040800 2510-EXIT.
040900     EXIT.
041000 3000-FINALIZE.
041100     MOVE 'REWRITE' TO CA-SM-OPERATION.
041200     CALL 'ZDEC020' USING ZDEC-COMMAREA WS-SESSION-TABLE.
041300     CALL 'ZDEC095' USING WS-TOOL-NAME-TABLE WS-TOOL-TOTALS-TABLE
041400                           WS-SESSION-TABLE WS-SESSION-TOKEN-TOTALS
041500                           WS-GRAND-TOTALS.
041600     CLOSE RQ-FILE.
041700     CLOSE RS-FILE.
041800     CLOSE IL-FILE.
041900     CLOSE HT-FILE.
042000 3000-EXIT.
042100     EXIT.
042200 9900-FILE-ERROR.
042300     MOVE FE-FILE-ID   TO FEM-FILE.
042400     MOVE FE-FUNCTION  TO FEM-FUNCTION.
042500     MOVE FE-STATUS    TO FEM-STATUS.
042600     MOVE FE-PARAGRAPH TO FEM-PARAGRAPH.
042700     DISPLAY FILE-ERROR-MESSAGE.
042800     MOVE 16 TO RETURN-CODE.
042900     STOP RUN.
043000 9900-EXIT.
043100     EXIT.
