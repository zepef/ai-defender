000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC108.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  11/12/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC108 - TOOL SIMULATOR: KUBECTL.                             *
001100*                                                               *
001200* CA-RQ-ARG-1 = command (verb + resource + name, blank          *
001300* separated), CA-RQ-ARG-2 = namespace (defaults to DEFAULT if    *
001400* blank - NOT USED TO VARY ANY CANNED TABLE BELOW, THE CLUSTER   *
001500* IS A SINGLE FAKE NAMESPACE REGARDLESS OF WHAT IS ASKED FOR).   *
001600*                                                               *
001700*---------------------------------------------------------------*
001800* CHANGE LOG                                                    *
001900*---------------------------------------------------------------*
002000* 11/12/91  DO   ORIGINAL - GET PODS/SERVICES ONLY.              *
002100* 03/19/92  DO   GET SECRETS AND DEPLOYMENTS ADDED.              *
002200* 06/04/92  LM   DESCRIBE SECRET WITH TOKEN INJECTION ADDED      *
002300*                (DEC-0031).                                    *
002400* 09/21/92  LM   DESCRIBE POD AND LOGS ADDED.                    *
002500* 12/02/92  DO   EXEC POLICY-DENIED HANDLING ADDED.              *
002600* 01/09/98  LM   Y2K REMEDIATION - NO DATE LOGIC HERE, REVIEWED. *
002700* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
002800*---------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-CMD-LEN                   PIC S9(03) COMP.
003800 01  WS-PTR                       PIC S9(05) COMP.
003900 01  WS-TALLY                     PIC S9(03) COMP.
004000 01  WS-VERB                      PIC  X(12).
004100 01  WS-RESOURCE                  PIC  X(16).
004200 01  WS-NAME                      PIC  X(24).
004300*****************************************************************
004400* FIVE CANNED PODS FOR 'GET PODS'.                                *
004500*****************************************************************
004600 01  WS-POD-LITERALS.
004700     02  FILLER PIC X(64) VALUE
004800         'api-gateway-7d9f8c6b4-x2m9q  1/1  Running  0  14d'.
004900     02  FILLER PIC X(64) VALUE
005000         'worker-queue-5c7b9d8f4-p8k2l 1/1  Running  2  14d'.
005100     02  FILLER PIC X(64) VALUE
005200         'redis-cache-0                1/1  Running  0  30d'.
005300     02  FILLER PIC X(64) VALUE
005400         'postgres-primary-0           1/1  Running  0  90d'.
005500     02  FILLER PIC X(64) VALUE
005600         'frontend-static-6b8f7c9d2-qz1 1/1 Running  0  7d'.
005700 01  WS-POD-TABLE REDEFINES WS-POD-LITERALS.
005800     02  WS-POD-ENTRY            PIC X(64) OCCURS 5 TIMES.
005900 01  WS-POD-SUB                   PIC S9(03) COMP.
006000*****************************************************************
006100* FOUR CANNED SERVICES FOR 'GET SERVICES'.                        *
006200*****************************************************************
006300 01  WS-SVC-LITERALS.
006400     02  FILLER PIC X(56) VALUE
006500         'api-gateway    ClusterIP   10.43.12.101   8080/TCP'.
006600     02  FILLER PIC X(56) VALUE
006700         'postgres-primary ClusterIP 10.43.12.45    5432/TCP'.
006800     02  FILLER PIC X(56) VALUE
006900         'redis-cache     ClusterIP  10.43.12.67    6379/TCP'.
007000     02  FILLER PIC X(56) VALUE
007100         'kubernetes      ClusterIP  10.43.0.1      443/TCP'.
007200 01  WS-SVC-TABLE REDEFINES WS-SVC-LITERALS.
007300     02  WS-SVC-ENTRY            PIC X(56) OCCURS 4 TIMES.
007400 01  WS-SVC-SUB                   PIC S9(03) COMP.
007500*****************************************************************
007600* FIVE SECRET NAMES AND THREE DEPLOYMENTS.                         *
007700*****************************************************************
007800 01  WS-SECRET-NAME-LITERALS.
007900     02  FILLER PIC X(24) VALUE 'db-credentials'.
008000     02  FILLER PIC X(24) VALUE 'api-gateway-tokens'.
008100     02  FILLER PIC X(24) VALUE 'deploy-ssh-key'.
008200     02  FILLER PIC X(24) VALUE 'admin-console-login'.
008300     02  FILLER PIC X(24) VALUE 'tls-wildcard-cert'.
008400 01  WS-SECRET-NAME-TABLE REDEFINES WS-SECRET-NAME-LITERALS.
008500     02  WS-SECRET-NAME-ENTRY    PIC X(24) OCCURS 5 TIMES.
008600 01  WS-SECRET-SUB                PIC S9(03) COMP.
008700 01  WS-DEPLOY-LITERALS.
008800     02  FILLER PIC X(48) VALUE
008900         'api-gateway      3/3     3            3   180d'.
009000     02  FILLER PIC X(48) VALUE
009100         'worker-queue     2/2     2            2    90d'.
009200     02  FILLER PIC X(48) VALUE
009300         'frontend-static  1/1     1            1    60d'.
009400 01  WS-DEPLOY-TABLE REDEFINES WS-DEPLOY-LITERALS.
009500     02  WS-DEPLOY-ENTRY         PIC X(48) OCCURS 3 TIMES.
009600 01  WS-DEPLOY-SUB                PIC S9(03) COMP.
009700 LINKAGE SECTION.
009800 COPY ZDECCAC.
009900 01  LK-SESSION-TABLE.
010000     02  SM-COUNT               PIC S9(03) COMP.
010100     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
010200         COPY ZDECSMC.
010300 PROCEDURE DIVISION USING ZDEC-COMMAREA LK-SESSION-TABLE.
010400 0100-SIMULATE.
010500     MOVE SPACES TO CA-OUTPUT-TEXT.
010600     MOVE 'N' TO CA-IS-ERROR.
010700     MOVE 1 TO CA-ESCALATION-DELTA.
010800     MOVE 1 TO WS-PTR.
010900     MOVE SPACES TO WS-VERB.
011000     MOVE SPACES TO WS-RESOURCE.
011100     MOVE SPACES TO WS-NAME.
011200     PERFORM 1000-MEASURE-COMMAND THRU 1000-EXIT.
011300     UNSTRING CA-RQ-ARG-1(1:WS-CMD-LEN) DELIMITED BY SPACE
011400         INTO WS-VERB WS-RESOURCE WS-NAME.
011500     EVALUATE TRUE
011600         WHEN WS-VERB EQUAL 'get'
011700             PERFORM 2000-GET THRU 2000-EXIT
011800         WHEN WS-VERB EQUAL 'describe' AND
011900              (WS-RESOURCE EQUAL 'secret' OR
012000               WS-RESOURCE EQUAL 'secrets')
012100             PERFORM 2100-DESCRIBE-SECRET THRU 2100-EXIT
012200         WHEN WS-VERB EQUAL 'describe' AND
012300              (WS-RESOURCE EQUAL 'pod' OR WS-RESOURCE EQUAL 'po')
012400             PERFORM 2200-DESCRIBE-POD THRU 2200-EXIT
012500         WHEN WS-VERB EQUAL 'logs'
012600             PERFORM 2300-LOGS THRU 2300-EXIT
012700         WHEN WS-VERB EQUAL 'exec'
012800             PERFORM 2400-EXEC THRU 2400-EXIT
012900         WHEN OTHER
013000             PERFORM 2900-UNKNOWN-VERB THRU 2900-EXIT
013100     END-EVALUATE.
013200     COMPUTE CA-OUTPUT-LENGTH = WS-PTR - 1.
013300 0100-EXIT.
013400     EXIT.
013500 1000-MEASURE-COMMAND.
013600     MOVE 64 TO WS-CMD-LEN.
013700     PERFORM 1010-BACK-UP-ONE THRU 1010-EXIT
013800         UNTIL WS-CMD-LEN EQUAL ZERO
013900            OR CA-RQ-ARG-1(WS-CMD-LEN:1) NOT EQUAL SPACE.
014000 1000-EXIT.
014100     EXIT.
014200 1010-BACK-UP-ONE.
014300     SUBTRACT 1 FROM WS-CMD-LEN.
014400 1010-EXIT.
014500     EXIT.
014600 2000-GET.
014700     EVALUATE TRUE
014800         WHEN WS-RESOURCE EQUAL 'pods' OR WS-RESOURCE EQUAL 'po'
014900             PERFORM 2001-ONE-POD THRU 2001-EXIT
015000                 VARYING WS-POD-SUB FROM 1 BY 1
015100                 UNTIL WS-POD-SUB GREATER THAN 5
015200         WHEN WS-RESOURCE EQUAL 'services' OR
015300              WS-RESOURCE EQUAL 'svc'
015400             PERFORM 2002-ONE-SVC THRU 2002-EXIT
015500                 VARYING WS-SVC-SUB FROM 1 BY 1
015600                 UNTIL WS-SVC-SUB GREATER THAN 4
015700         WHEN WS-RESOURCE EQUAL 'secrets'
015800             PERFORM 2003-ONE-SECRET-NAME THRU 2003-EXIT
015900                 VARYING WS-SECRET-SUB FROM 1 BY 1
016000                 UNTIL WS-SECRET-SUB GREATER THAN 5
016100         WHEN WS-RESOURCE EQUAL 'deployments' OR
016200              WS-RESOURCE EQUAL 'deploy'
016300             PERFORM 2004-ONE-DEPLOY THRU 2004-EXIT
016400                 VARYING WS-DEPLOY-SUB FROM 1 BY 1
016500                 UNTIL WS-DEPLOY-SUB GREATER THAN 3
016600         WHEN OTHER
016700             PERFORM 2900-UNKNOWN-VERB THRU 2900-EXIT
016800     END-EVALUATE.
016900 2000-EXIT.
017000     EXIT.
017100 2001-ONE-POD.
017200     STRING WS-POD-ENTRY(WS-POD-SUB) DELIMITED BY SIZE
017300            ';' DELIMITED BY SIZE
017400         INTO CA-OUTPUT-TEXT
017500         WITH POINTER WS-PTR
017600     END-STRING.
017700 2001-EXIT.
017800     EXIT.
017900 2002-ONE-SVC.
018000     STRING WS-SVC-ENTRY(WS-SVC-SUB) DELIMITED BY SIZE
018100            ';' DELIMITED BY SIZE
018200         INTO CA-OUTPUT-TEXT
018300         WITH POINTER WS-PTR
018400     END-STRING.
018500 2002-EXIT.
018600     EXIT.
018700 2003-ONE-SECRET-NAME.
018800     STRING WS-SECRET-NAME-ENTRY(WS-SECRET-SUB) DELIMITED BY
018900                SPACE
019000            ' Opaque;' DELIMITED BY SIZE
019100         INTO CA-OUTPUT-TEXT
019200         WITH POINTER WS-PTR
019300     END-STRING.
019400 2003-EXIT.
019500     EXIT.
019600 2004-ONE-DEPLOY.
019700     STRING WS-DEPLOY-ENTRY(WS-DEPLOY-SUB) DELIMITED BY SIZE
019800            ';' DELIMITED BY SIZE
019900         INTO CA-OUTPUT-TEXT
020000         WITH POINTER WS-PTR
020100     END-STRING.
020200 2004-EXIT.
020300     EXIT.
020400 2100-DESCRIBE-SECRET.
020500     MOVE ZERO TO WS-TALLY.
020600     INSPECT WS-NAME TALLYING WS-TALLY FOR ALL 'db'.
020700     IF WS-TALLY GREATER THAN ZERO
020800         MOVE 'DB_CREDENTIAL' TO CA-HT-TYPE
020900         PERFORM 2110-BUILD-CONTEXT THRU 2110-EXIT
021000         CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
021100         PERFORM 2120-SHOW-TOKEN THRU 2120-EXIT
021200     ELSE
021300         MOVE ZERO TO WS-TALLY
021400         INSPECT WS-NAME TALLYING WS-TALLY FOR ALL 'api'
021500         IF WS-TALLY GREATER THAN ZERO
021600             MOVE 'API_TOKEN' TO CA-HT-TYPE
021700             PERFORM 2110-BUILD-CONTEXT THRU 2110-EXIT
021800             CALL 'ZDEC040' USING ZDEC-COMMAREA LK-SESSION-TABLE
021900             PERFORM 2120-SHOW-TOKEN THRU 2120-EXIT
022000         ELSE
022100             MOVE ZERO TO WS-TALLY
022200             INSPECT WS-NAME TALLYING WS-TALLY FOR ALL 'ssh'
022300             IF WS-TALLY GREATER THAN ZERO
022400                 MOVE 'SSH_KEY' TO CA-HT-TYPE
022500                 PERFORM 2110-BUILD-CONTEXT THRU 2110-EXIT
022600                 CALL 'ZDEC040' USING ZDEC-COMMAREA
022700                     LK-SESSION-TABLE
022800                 PERFORM 2120-SHOW-TOKEN THRU 2120-EXIT
022900             ELSE
023000                 MOVE ZERO TO WS-TALLY
023100                 INSPECT WS-NAME TALLYING WS-TALLY FOR ALL
023200                     'admin'
023300                 IF WS-TALLY GREATER THAN ZERO
023400                     MOVE 'ADMIN_LOGIN' TO CA-HT-TYPE
023500                     PERFORM 2110-BUILD-CONTEXT THRU 2110-EXIT
023600                     CALL 'ZDEC040' USING ZDEC-COMMAREA
023700                         LK-SESSION-TABLE
023800                     PERFORM 2120-SHOW-TOKEN THRU 2120-EXIT
023900                 ELSE
024000                     MOVE 'Y' TO CA-IS-ERROR
024100                     MOVE ZERO TO CA-ESCALATION-DELTA
024200                     STRING 'Error from server (NotFound): '
024300                                DELIMITED BY SIZE
024400                            'secrets "' DELIMITED BY SIZE
024500                            WS-NAME DELIMITED BY SPACE
024600                            '" not found' DELIMITED BY SIZE
024700                         INTO CA-OUTPUT-TEXT
024800                         WITH POINTER WS-PTR
024900                     END-STRING
025000                 END-IF
025100             END-IF
025200         END-IF
025300     END-IF.
025400 2100-EXIT.
025500     EXIT.
025600 2110-BUILD-CONTEXT.
025700     STRING 'kubectl:secret:' DELIMITED BY SIZE
025800            WS-NAME DELIMITED BY SPACE
025900         INTO CA-HT-CONTEXT
026000     END-STRING.
026100 2110-EXIT.
026200     EXIT.
026300 2120-SHOW-TOKEN.
026400     STRING 'Name:  ' DELIMITED BY SIZE
026500            WS-NAME DELIMITED BY SPACE
026600            ';Type:  Opaque;Data;====;value: ' DELIMITED BY
026700                SIZE
026800            CA-TOKEN-VALUE(1) DELIMITED BY SPACE
026900         INTO CA-OUTPUT-TEXT
027000         WITH POINTER WS-PTR
027100     END-STRING.
027200 2120-EXIT.
027300     EXIT.
027400 2200-DESCRIBE-POD.
027500     STRING 'Name:         ' DELIMITED BY SIZE
027600            WS-NAME DELIMITED BY SPACE
027700            ';Namespace:   default;Status:      Running;'
027800                DELIMITED BY SIZE
027900            'Restarts:    0;QoS Class:   Burstable;'
028000                DELIMITED BY SIZE
028100         INTO CA-OUTPUT-TEXT
028200         WITH POINTER WS-PTR
028300     END-STRING.
028400 2200-EXIT.
028500     EXIT.
028600 2300-LOGS.
028700     STRING
028800        '2024-03-01T08:12:04Z INFO  listening on :8080;'
028900            DELIMITED BY SIZE
029000        '2024-03-01T08:12:09Z INFO  connected to postgres;'
029100            DELIMITED BY SIZE
029200        '2024-03-01T08:14:55Z WARN  slow query 842ms;'
029300            DELIMITED BY SIZE
029400        '2024-03-01T08:20:01Z INFO  healthcheck ok;'
029500            DELIMITED BY SIZE
029600         INTO CA-OUTPUT-TEXT
029700         WITH POINTER WS-PTR
029800     END-STRING.
029900 2300-EXIT.
030000     EXIT.
030100 2400-EXEC.
030200     MOVE ZERO TO WS-TALLY.
030300     INSPECT CA-RQ-ARG-1 TALLYING WS-TALLY FOR ALL '--'.
030400     IF WS-TALLY GREATER THAN ZERO
030500         MOVE 'Y' TO CA-IS-ERROR
030600         STRING 'Error from server (Forbidden): pods "'
030700                    DELIMITED BY SIZE
030800                WS-RESOURCE DELIMITED BY SPACE
030900                '" is forbidden: User cannot exec into pods '
031000                    DELIMITED BY SIZE
031100                'in this namespace' DELIMITED BY SIZE
031200             INTO CA-OUTPUT-TEXT
031300             WITH POINTER WS-PTR
031400         END-STRING
031500     ELSE
031600         MOVE 'Y' TO CA-IS-ERROR
031700         MOVE ZERO TO CA-ESCALATION-DELTA
031800         STRING 'error: unknown flag - use:' DELIMITED BY SIZE
031900                ' kubectl exec POD -- COMMAND' DELIMITED BY SIZE
032000             INTO CA-OUTPUT-TEXT
032100             WITH POINTER WS-PTR
032200         END-STRING
032300     END-IF.
032400 2400-EXIT.
032500     EXIT.
032600 2900-UNKNOWN-VERB.
032700     MOVE 'Y' TO CA-IS-ERROR.
032800     MOVE ZERO TO CA-ESCALATION-DELTA.
032900     STRING 'error: the server doesn''t have a resource type "'
033000                DELIMITED BY SIZE
033100            WS-RESOURCE DELIMITED BY SPACE
033200            '"' DELIMITED BY SIZE
033300         INTO CA-OUTPUT-TEXT
033400         WITH POINTER WS-PTR
033500     END-STRING.
033600 2900-EXIT.
033700     EXIT.
