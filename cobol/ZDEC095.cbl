000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZDEC095.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  CORPORATE INFOSEC - DECEPTION SYSTEMS.
000500 DATE-WRITTEN.  07/23/1993.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZDEC095 - RUN SUMMARY REPORT WRITER.                           *
001100*                                                               *
001200* CALLed once by ZDEC000 3000-FINALIZE after the session master *
001300* has been rewritten.  Writes the per-run 132-column report to  *
001400* RPFILE: a page heading, the per-tool totals section, the      *
001500* per-session control-break section, and the grand totals.      *
001600* Every table it reports from is passed BY REFERENCE - this     *
001700* program owns no storage of its own beyond print-line building.*
001800*                                                               *
001900*---------------------------------------------------------------*
002000* CHANGE LOG                                                    *
002100*---------------------------------------------------------------*
002200* 07/23/93  DO   ORIGINAL - TOOL TOTALS AND GRAND TOTALS ONLY,   *
002300*                FOR TICKET DEC-0044.                            *
002400* 04/02/96  DO   SESSION CONTROL-BREAK SECTION ADDED - WS-       *
002500*                SESSION-TABLE GREW TO 500 SLOTS THE SAME RUN.  *
002600* 03/02/01  TWK  GRAND TOTALS TOKENS-BY-TYPE FIVE COLUMNS ADDED.*
002700* 01/09/98  LM   Y2K REMEDIATION - HEADING DATE NOW FULL 4-DIGIT *
002800*                CENTURY (DEC-0119), SAME FIX AS ZDEC000.        *
002900* 06/14/99  LM   Y2K REGRESSION RETEST - NO FURTHER CHANGE.      *
003000* 09/11/04  SO   PAGE-OVERFLOW CHECK ADDED ON THE SESSION        *
003100*                SECTION - REPORT WAS RUNNING OFF THE PAGE FOOT  *
003200*                ON LARGE RUNS (DEC-0162).                       *
003300*---------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RP-FILE ASSIGN TO RPFILE
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-RP-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700*****************************************************************
004800* PRINT FILE - 132-COLUMN, UNBLOCKED, ONE LINE PER RECORD.       *
004900*****************************************************************
005000 FD  RP-FILE
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300 01  RP-RECORD.
005400     02  RP-LINE                PIC  X(132).
005500 WORKING-STORAGE SECTION.
005600     COPY ZDECERR.
005700 01  WS-RP-STATUS               PIC  X(02) VALUE SPACES.
005800 01  WS-PAGE-NUMBER              PIC S9(05) COMP VALUE ZERO.
005900 01  WS-LINE-COUNT                PIC S9(05) COMP VALUE ZERO.
006000 01  WS-RUN-DATE-TIME.
006100     02  WS-RUN-DATE            PIC  9(08).
006200     02  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006300         03  WS-RUN-YYYY        PIC  9(04).
006400         03  WS-RUN-MM          PIC  9(02).
006500         03  WS-RUN-DD          PIC  9(02).
006600 01  WS-HEADING-LINE-1.
006700     02  FILLER                 PIC  X(01) VALUE SPACES.
006800     02  FILLER                 PIC  X(24) VALUE
006900         'ZDEC095 - ZDEC RUN SUMMARY REPORT'.
007000     02  FILLER                 PIC  X(61) VALUE SPACES.
007100     02  FILLER                 PIC  X(05) VALUE 'PAGE '.
007200     02  HL1-PAGE               PIC  ZZZ9.
007300     02  FILLER                 PIC  X(37) VALUE SPACES.
007400 01  WS-HEADING-LINE-2.
007500     02  FILLER                 PIC  X(01) VALUE SPACES.
007600     02  FILLER                 PIC  X(10) VALUE 'RUN DATE: '.
007700     02  HL2-YYYY               PIC  9(04).
007800     02  FILLER                 PIC  X(01) VALUE '-'.
007900     02  HL2-MM                 PIC  9(02).
008000     02  FILLER                 PIC  X(01) VALUE '-'.
008100     02  HL2-DD                 PIC  9(02).
008200     02  FILLER                 PIC  X(112) VALUE SPACES.
008300 01  WS-BLANK-LINE              PIC  X(132) VALUE SPACES.
008400 01  WS-SECTION-1-HEADING.
008500     02  FILLER                 PIC  X(01) VALUE SPACES.
008600     02  FILLER                 PIC  X(45) VALUE
008700         'TOOL NAME            CALLS  ERRORS  TOKENS  DELTA'.
008800     02  FILLER                 PIC  X(86) VALUE SPACES.
008900 01  WS-TOOL-DETAIL-LINE.
009000     02  FILLER                 PIC  X(01) VALUE SPACES.
009100     02  TD-TOOL-NAME           PIC  X(20).
009200     02  FILLER                 PIC  X(02) VALUE SPACES.
009300     02  TD-CALLS               PIC ZZZZZ9.
009400     02  FILLER                 PIC  X(02) VALUE SPACES.
009500     02  TD-ERRORS              PIC ZZZZZ9.
009600     02  FILLER                 PIC  X(02) VALUE SPACES.
009700     02  TD-TOKENS              PIC ZZZZZ9.
009800     02  FILLER                 PIC  X(02) VALUE SPACES.
009900     02  TD-DELTA               PIC ZZZZZ9.
010000     02  FILLER                 PIC  X(80) VALUE SPACES.
010100 01  WS-SECTION-2-HEADING.
010200     02  FILLER                 PIC  X(01) VALUE SPACES.
010300     02  FILLER                 PIC  X(56) VALUE
010400         'SESSION ID                       INTRS  LEVEL  HOSTS  '.
010500     02  FILLER                 PIC  X(26) VALUE
010600         'PORTS  FILES  CREDS  TOKENS'.
010700     02  FILLER                 PIC  X(49) VALUE SPACES.
010800 01  WS-SESSION-DETAIL-LINE.
010900     02  FILLER                 PIC  X(01) VALUE SPACES.
011000     02  SD-SESSION-ID          PIC  X(32).
011100     02  FILLER                 PIC  X(02) VALUE SPACES.
011200     02  SD-INTERACTIONS        PIC ZZZZ9.
011300     02  FILLER                 PIC  X(03) VALUE SPACES.
011400     02  SD-LEVEL               PIC 9.
011500     02  FILLER                 PIC  X(06) VALUE SPACES.
011600     02  SD-HOSTS               PIC ZZ9.
011700     02  FILLER                 PIC  X(04) VALUE SPACES.
011800     02  SD-PORTS               PIC ZZ9.
011900     02  FILLER                 PIC  X(04) VALUE SPACES.
012000     02  SD-FILES               PIC ZZ9.
012100     02  FILLER                 PIC  X(04) VALUE SPACES.
012200     02  SD-CREDS               PIC ZZ9.
012300     02  FILLER                 PIC  X(04) VALUE SPACES.
012400     02  SD-TOKENS              PIC ZZZZ9.
012500     02  FILLER                 PIC  X(38) VALUE SPACES.
012600 01  WS-GRAND-HEADING-LINE.
012700     02  FILLER                 PIC  X(01) VALUE SPACES.
012800     02  FILLER                 PIC  X(13) VALUE 'GRAND TOTALS'.
012900     02  FILLER                 PIC  X(118) VALUE SPACES.
013000 01  WS-GRAND-DETAIL-LINE-1.
013100     02  FILLER                 PIC  X(01) VALUE SPACES.
013200     02  FILLER                 PIC  X(18) VALUE
013300         'REQUESTS READ    :'.
013400     02  GD1-REQUESTS           PIC ZZZZZZ9.
013500     02  FILLER                 PIC  X(04) VALUE SPACES.
013600     02  FILLER                 PIC  X(18) VALUE
013700         'RESPONSES WRITTEN:'.
013800     02  GD1-RESPONSES          PIC ZZZZZZ9.
013900     02  FILLER                 PIC  X(83) VALUE SPACES.
014000 01  WS-GRAND-DETAIL-LINE-2.
014100     02  FILLER                 PIC  X(01) VALUE SPACES.
014200     02  FILLER                 PIC  X(18) VALUE
014300         'OK COUNT         :'.
014400     02  GD2-OK-COUNT           PIC ZZZZZZ9.
014500     02  FILLER                 PIC  X(04) VALUE SPACES.
014600     02  FILLER                 PIC  X(18) VALUE
014700         'ERROR COUNT      :'.
014800     02  GD2-ERROR-COUNT        PIC ZZZZZZ9.
014900     02  FILLER                 PIC  X(04) VALUE SPACES.
015000     02  FILLER                 PIC  X(18) VALUE
015100         'SESSIONS CREATED :'.
015200     02  GD2-SESSIONS           PIC ZZZZZ9.
015300     02  FILLER                 PIC  X(55) VALUE SPACES.
015400 01  WS-GRAND-DETAIL-LINE-3.
015500     02  FILLER                 PIC  X(01) VALUE SPACES.
015600     02  FILLER                 PIC  X(22) VALUE
015700         'TOKENS ISSUED BY TYPE'.
015800     02  FILLER                 PIC  X(109) VALUE SPACES.
015900 01  WS-GRAND-DETAIL-LINE-4.
016000     02  FILLER                 PIC  X(01) VALUE SPACES.
016100     02  FILLER                 PIC  X(12) VALUE 'AWS_KEY    :'.
016200     02  GD4-AWS                PIC ZZZZZ9.
016300     02  FILLER                 PIC  X(03) VALUE SPACES.
016400     02  FILLER                 PIC  X(12) VALUE 'API_TOKEN  :'.
016500     02  GD4-API                PIC ZZZZZ9.
016600     02  FILLER                 PIC  X(03) VALUE SPACES.
016700     02  FILLER                 PIC  X(12) VALUE 'DB_CRED    :'.
016800     02  GD4-DB                 PIC ZZZZZ9.
016900     02  FILLER                 PIC  X(03) VALUE SPACES.
017000     02  FILLER                 PIC  X(12) VALUE 'ADMIN_LOGIN:'.
017100     02  GD4-ADMIN              PIC ZZZZZ9.
017200     02  FILLER                 PIC  X(03) VALUE SPACES.
017300     02  FILLER                 PIC  X(12) VALUE 'SSH_KEY    :'.
017400     02  GD4-SSH                PIC ZZZZZ9.
017500     02  FILLER                 PIC  X(36) VALUE SPACES.
017600 01  WS-TOOL-SUB                 PIC S9(03) COMP.
017700 01  WS-SESSION-SUB              PIC S9(03) COMP.
017800*****************************************************************
017900* EDIT VIEWS OF THE COUNTERS ABOVE - THIS SHOP RUNS WITH THREE  *
018000* OR MORE REDEFINES PER PROGRAM AS A MATTER OF HOUSE STYLE, AND *
018100* THESE DOUBLE AS A HANDY DISPLAY FORMAT FOR THE FLOOR-SUPPORT  *
018200* TRACE IF ONE IS EVER ADDED TO THIS PROGRAM.                   *
018300*****************************************************************
018400 01  WS-PAGE-NUMBER-EDIT          PIC  9(05) VALUE ZERO.
018500 01  WS-PAGE-NUMBER-EDIT-R REDEFINES WS-PAGE-NUMBER-EDIT
018600                                  PIC  ZZZZ9.
018700 01  WS-LINE-COUNT-EDIT            PIC  9(05) VALUE ZERO.
018800 01  WS-LINE-COUNT-EDIT-R REDEFINES WS-LINE-COUNT-EDIT
018900                                  PIC  ZZZZ9.
019000 LINKAGE SECTION.
019100 01  LK-TOOL-NAME-TABLE.
019200     02  LK-TOOL-NAME-ENTRY     PIC  X(20) OCCURS 10 TIMES.
019300 01  LK-TOOL-TOTALS-TABLE.
019400     02  LK-TOOL-TOTALS OCCURS 10 TIMES.
019500         03  LK-WT-CALLS        PIC S9(07) COMP.
019600         03  LK-WT-ERRORS       PIC S9(07) COMP.
019700         03  LK-WT-TOKENS       PIC S9(07) COMP.
019800         03  LK-WT-DELTA-TOTAL  PIC S9(07) COMP.
019900 01  LK-SESSION-TABLE.
020000     02  SM-COUNT               PIC S9(03) COMP.
020100     02  SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
020200         COPY ZDECSMC.
020300 01  LK-SESSION-TOKEN-TOTALS.
020400     02  LK-STT-COUNT           PIC S9(05) COMP OCCURS 500 TIMES.
020500 01  LK-GRAND-TOTALS.
020600     02  LK-REQUESTS-READ       PIC S9(07) COMP.
020700     02  LK-RESPONSES-WRITTEN   PIC S9(07) COMP.
020800     02  LK-OK-COUNT            PIC S9(07) COMP.
020900     02  LK-ERROR-COUNT         PIC S9(07) COMP.
021000     02  LK-SESSIONS-CREATED    PIC S9(05) COMP.
021100     02  LK-TT-AWS              PIC S9(07) COMP.
021200     02  LK-TT-API              PIC S9(07) COMP.
021300     02  LK-TT-DB               PIC S9(07) COMP.
021400     02  LK-TT-ADMIN            PIC S9(07) COMP.
021500     02  LK-TT-SSH              PIC S9(07) COMP.
021600 PROCEDURE DIVISION USING LK-TOOL-NAME-TABLE LK-TOOL-TOTALS-TABLE
021700                           LK-SESSION-TABLE LK-SESSION-TOKEN-TOTALS
021800                           LK-GRAND-TOTALS.
021900 0100-WRITE-REPORT.
022000     OPEN OUTPUT RP-FILE.
022100     IF WS-RP-STATUS NOT EQUAL '00'
022200         MOVE 'RPFILE  ' TO FE-FILE-ID
022300         MOVE 'OPEN-OUT' TO FE-FUNCTION
022400         MOVE WS-RP-STATUS TO FE-STATUS
022500         MOVE '0100'     TO FE-PARAGRAPH
022600         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
022700     END-IF.
022800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
022900     PERFORM 1000-HEADING THRU 1000-EXIT.
023000     PERFORM 2000-TOOL-TOTALS THRU 2000-EXIT.
023100     PERFORM 3000-SESSION-TOTALS THRU 3000-EXIT.
023200     PERFORM 4000-GRAND-TOTALS THRU 4000-EXIT.
023300     CLOSE RP-FILE.
023400 0100-EXIT.
023500     EXIT.
023600*****************************************************************
023700* PAGE HEADING - PROGRAM NAME, RUN DATE, PAGE NUMBER.            *
023800*****************************************************************
023900 1000-HEADING.
024000     ADD 1 TO WS-PAGE-NUMBER.
024100     MOVE WS-PAGE-NUMBER TO HL1-PAGE.
024200     MOVE WS-RUN-YYYY TO HL2-YYYY.
024300     MOVE WS-RUN-MM   TO HL2-MM.
024400     MOVE WS-RUN-DD   TO HL2-DD.
024500     WRITE RP-RECORD FROM WS-HEADING-LINE-1
024600         AFTER ADVANCING PAGE.
024700     WRITE RP-RECORD FROM WS-HEADING-LINE-2
024800         AFTER ADVANCING 1 LINE.
024900     WRITE RP-RECORD FROM WS-BLANK-LINE
025000         AFTER ADVANCING 1 LINE.
025100     MOVE 3 TO WS-LINE-COUNT.
025200 1000-EXIT.
025300     EXIT.
025400*****************************************************************
025500* DETAIL SECTION 1 - PER-TOOL TOTALS, ONE LINE PER TOOL.         *
025600*****************************************************************
025700 2000-TOOL-TOTALS.
025800     WRITE RP-RECORD FROM WS-SECTION-1-HEADING
025900         AFTER ADVANCING 1 LINE.
026000     WRITE RP-RECORD FROM WS-BLANK-LINE
026100         AFTER ADVANCING 1 LINE.
026200     PERFORM 2100-TOOL-DETAIL THRU 2100-EXIT
026300         VARYING WS-TOOL-SUB FROM 1 BY 1
026400         UNTIL WS-TOOL-SUB GREATER THAN 10.
026500     WRITE RP-RECORD FROM WS-BLANK-LINE
026600         AFTER ADVANCING 1 LINE.
026700 2000-EXIT.
026800     EXIT.
026900 2100-TOOL-DETAIL.
027000     MOVE LK-TOOL-NAME-ENTRY(WS-TOOL-SUB)   TO TD-TOOL-NAME.
027100     MOVE LK-WT-CALLS(WS-TOOL-SUB)            TO TD-CALLS.
027200     MOVE LK-WT-ERRORS(WS-TOOL-SUB)            TO TD-ERRORS.
027300     MOVE LK-WT-TOKENS(WS-TOOL-SUB)              TO TD-TOKENS.
027400     MOVE LK-WT-DELTA-TOTAL(WS-TOOL-SUB)          TO TD-DELTA.
027500     WRITE RP-RECORD FROM WS-TOOL-DETAIL-LINE
027600         AFTER ADVANCING 1 LINE.
027700 2100-EXIT.
027800     EXIT.
027900*****************************************************************
028000* DETAIL SECTION 2 - PER-SESSION TOTALS, CONTROL BREAK ON        *
028100* SESSION ID (THE TABLE IS ALREADY ONE ENTRY PER SESSION, SO    *
028200* THE "BREAK" IS SIMPLY ONE DETAIL LINE PER SM-ENTRY).           *
028300*****************************************************************
028400 3000-SESSION-TOTALS.
028500     WRITE RP-RECORD FROM WS-SECTION-2-HEADING
028600         AFTER ADVANCING 1 LINE.
028700     WRITE RP-RECORD FROM WS-BLANK-LINE
028800         AFTER ADVANCING 1 LINE.
028900     IF SM-COUNT GREATER THAN ZERO
029000         PERFORM 3100-SESSION-DETAIL THRU 3100-EXIT
029100             VARYING WS-SESSION-SUB FROM 1 BY 1
029200             UNTIL WS-SESSION-SUB GREATER THAN SM-COUNT
029300     END-IF.
029400     WRITE RP-RECORD FROM WS-BLANK-LINE
029500         AFTER ADVANCING 1 LINE.
029600 3000-EXIT.
029700     EXIT.
029800 3100-SESSION-DETAIL.
029900     IF WS-LINE-COUNT GREATER THAN 54
030000         PERFORM 1000-HEADING THRU 1000-EXIT
030100         WRITE RP-RECORD FROM WS-SECTION-2-HEADING
030200             AFTER ADVANCING 1 LINE
030300         WRITE RP-RECORD FROM WS-BLANK-LINE
030400             AFTER ADVANCING 1 LINE
030500     END-IF.
030600     MOVE SM-SESSION-ID(WS-SESSION-SUB)     TO SD-SESSION-ID.
030700     MOVE SM-INTERACTION-COUNT(WS-SESSION-SUB)
030800         TO SD-INTERACTIONS.
030900     MOVE SM-ESCALATION-LEVEL(WS-SESSION-SUB) TO SD-LEVEL.
031000     MOVE SM-HOST-COUNT(WS-SESSION-SUB)     TO SD-HOSTS.
031100     MOVE SM-PORT-COUNT(WS-SESSION-SUB)      TO SD-PORTS.
031200     MOVE SM-FILE-COUNT(WS-SESSION-SUB)       TO SD-FILES.
031300     MOVE SM-CRED-COUNT(WS-SESSION-SUB)        TO SD-CREDS.
031400     MOVE LK-STT-COUNT(WS-SESSION-SUB)          TO SD-TOKENS.
031500     WRITE RP-RECORD FROM WS-SESSION-DETAIL-LINE
031600         AFTER ADVANCING 1 LINE.
031700     ADD 1 TO WS-LINE-COUNT.
031800 3100-EXIT.
031900     EXIT.
032000*****************************************************************
032100* GRAND TOTALS - REQUESTS/RESPONSES/OK/ERROR/SESSIONS, PLUS     *
032200* TOKENS ISSUED BY TYPE IN FIVE COLUMNS.                         *
032300*****************************************************************
032400 4000-GRAND-TOTALS.
032500     WRITE RP-RECORD FROM WS-GRAND-HEADING-LINE
032600         AFTER ADVANCING 1 LINE.
032700     WRITE RP-RECORD FROM WS-BLANK-LINE
032800         AFTER ADVANCING 1 LINE.
032900     MOVE LK-REQUESTS-READ     TO GD1-REQUESTS.
033000     MOVE LK-RESPONSES-WRITTEN TO GD1-RESPONSES.
033100     WRITE RP-RECORD FROM WS-GRAND-DETAIL-LINE-1
033200         AFTER ADVANCING 1 LINE.
033300     MOVE LK-OK-COUNT        TO GD2-OK-COUNT.
033400     MOVE LK-ERROR-COUNT     TO GD2-ERROR-COUNT.
033500     MOVE LK-SESSIONS-CREATED TO GD2-SESSIONS.
033600     WRITE RP-RECORD FROM WS-GRAND-DETAIL-LINE-2
033700         AFTER ADVANCING 1 LINE.
033800     WRITE RP-RECORD FROM WS-BLANK-LINE
033900         AFTER ADVANCING 1 LINE.
034000     WRITE RP-RECORD FROM WS-GRAND-DETAIL-LINE-3
034100         AFTER ADVANCING 1 LINE.
034200     MOVE LK-TT-AWS   TO GD4-AWS.
034300     MOVE LK-TT-API   TO GD4-API.
034400     MOVE LK-TT-DB    TO GD4-DB.
034500     MOVE LK-TT-ADMIN TO GD4-ADMIN.
034600     MOVE LK-TT-SSH   TO GD4-SSH.
034700     WRITE RP-RECORD FROM WS-GRAND-DETAIL-LINE-4
034800         AFTER ADVANCING 1 LINE.
034900 4000-EXIT.
035000     EXIT.
035100 9900-FILE-ERROR.
035200     MOVE FE-FILE-ID   TO FEM-FILE.
035300     MOVE FE-FUNCTION  TO FEM-FUNCTION.
035400     MOVE FE-STATUS    TO FEM-STATUS.
035500     MOVE FE-PARAGRAPH TO FEM-PARAGRAPH.
035600     DISPLAY FILE-ERROR-MESSAGE.
035700     MOVE 16 TO RETURN-CODE.
035800     STOP RUN.
035900 9900-EXIT.
036000     EXIT.
